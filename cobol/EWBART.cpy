000100*=============================================================*
000200*    EWBART   -- TABLE DES BARRES D'UN TITRE EN MEMOIRE       *
000300*    CHARGEE PAR EWSCAN01 PENDANT LA RUPTURE TICKER, PASSEE   *
000400*    PAR REFERENCE A EWZIGZAG POUR LA RECHERCHE DES PIVOTS.   *
000500*                                                             *
000600*    MAJ001  02/03/1989  R.FALLU   DEMANDE AN-0147            *   AN0147  
000700*            CREATION                                        *    AN0147  
000800*    MAJ002  19/07/1991  R.FALLU   DEMANDE AN-0289            *   AN0289  
000900*            PLAFOND PORTE DE 500 A 2000 BARRES PAR TITRE     *   AN0289  
001000*=============================================================*
001100 01  EWT-BAR-TABLE.
001200     05  EWT-TICKER              PIC X(08).
001300     05  EWT-COUNT               PIC 9(04)   COMP.
001400     05  EWT-ENTRY OCCURS 1 TO 2000 TIMES
001500                   DEPENDING ON EWT-COUNT
001600                   INDEXED BY EWT-IDX.
001700         10  EWT-BAR-DATE        PIC 9(08).
001800         10  EWT-OPEN-PRC        PIC S9(09)V9(04).
001900         10  EWT-HIGH-PRC        PIC S9(09)V9(04).
002000         10  EWT-LOW-PRC         PIC S9(09)V9(04).
002100         10  EWT-CLOSE-PRC       PIC S9(09)V9(04).
002200         10  EWT-VOLUME          PIC 9(12).
002300         10  FILLER              PIC X(04).

