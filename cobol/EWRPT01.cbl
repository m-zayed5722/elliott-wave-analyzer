000100*=============================================================*           
000200*    EWRPT01  -- IMPRESSION DES RAPPORTS DU SCANNER ONDES      *          
000300*                D'ELLIOTT.  MODE 'A' = SECTION ANALYSE D'UN   *          
000400*                TITRE (RAPPORT ANALRPT) ; MODE 'S' = SOMMAIRE *          
000500*                DU SCANNER CLASSE PAR CONFIANCE (SCANRPT).    *          
000600*                                                             *           
000700*    APPELE PAR EWSCAN01 -- UNE FOIS PAR TITRE EN MODE 'A',    *          
000800*    UNE SEULE FOIS EN MODE 'S' A LA FIN DU LOT.               *          
000900*                                                             *           
001000*    AUTEUR        : R. FALLU                                *            
001100*    INSTALLATION  : PLACEMENTS LAURENTIDE INC.               *           
001200*    DATE ECRITURE : 20/11/1990                               *           
001300*    DATE COMPIL.  :                                          *           
001400*    SECURITE      : CONFIDENTIEL - USAGE INTERNE SEULEMENT   *           
001500*                                                             *           
001600*    HISTORIQUE DES MODIFICATIONS                             *           
001700*    -------------------------------------------------------- *           
001800*    20/11/1990  R.FALLU   AN-0227  CREATION DU PROGRAMME     *   AN0227  
001900*    22/06/1993  R.FALLU   AN-0401  AJOUT DE LA SECTION        *  AN0401  
002000*                                   FIBONACCI DU RAPPORT ANALYSE* AN0401  
002100*    19/08/1994  P.HUARD   AN-0512  AJOUT DU BLOC CIBLES/RISQUE*  AN0512  
002200*    09/02/1999  S.NADEAU  AN-0981  REVUE AN 2000             *   AN0981  
002300*    25/05/2000  S.NADEAU  AN-1042  AJOUT DU BLOC CONFIANCE    *  AN1042  
002400*    18/03/2002  M.TREMBLAY AN-1101 AJOUT DU SOMMAIRE SCANNER  *  AN1101  
002500*                                   TRIE PAR CONFIANCE ET DES  *  AN1101  
002600*                                   TOTAUX DE CONTROLE           *AN1101  
002700*=============================================================*           
002800*                                                             *   AN1101  
002900*    NOTE GENERALE DU PROGRAMME                               *   AN1101  
003000*    ---------------------------                              *   AN1101  
003100*    CE PROGRAMME N'EFFECTUE AUCUN CALCUL D'ANALYSE -- IL SE    * AN1101  
003200*    CONTENTE DE METTRE EN PAGE LES RESULTATS DEJA PRODUITS PAR  *AN1101  
003300*    EWZIGZAG, EWWAVES, EWFIBLVL ET EWPLAN01 ET DE LES ECRIRE    *AN1101  
003400*    DANS L'UN DE DEUX FICHIERS SEQUENTIELS SELON LK-MODE : LE    AN1101  
003500*    RAPPORT ANALYSE DETAILLE PAR TITRE (ANALRPT, MODE 'A') OU    AN1101  
003600*    LE SOMMAIRE DU LOT CLASSE PAR CONFIANCE (SCANRPT, MODE 'S'). AN1101  
003700*    LES DEUX MODES PARTAGENT LA MEME ZONE TAMPON DE CONSTRUCTION AN1101  
003800*    DE LIGNE (WS-PRINT-LINE) MAIS ECRIVENT DANS DEUX FD          AN1101  
003900*    DISTINCTS, CAR LE RAPPORT ANALYSE RESTE OUVERT TOUT AU LONG  AN1101  
004000*    DU LOT (OPEN EXTEND A CHAQUE APPEL) TANDIS QUE LE SOMMAIRE   AN1101  
004100*    N'EST OUVERT QU'UNE SEULE FOIS, A LA TOUTE FIN.              AN1101  
004200*                                                             *   AN1101  
004300*    DEPENDANCES ET PARTAGE DE COPYBOOKS                       *  AN1101  
004400*    -------------------------------------                      * AN1101  
004500*    CE PROGRAMME EST LE SEUL DU SERVICE A RECEVOIR LA QUASI-     AN1101  
004600*    TOTALITE DES COPYBOOKS DE SORTIE DE LA CHAINE D'ANALYSE --   AN1101  
004700*    EWPIVOT ET EWFIBT (PARTAGES AVEC EWZIGZAG/EWWAVES/EWFIBLVL), AN1101  
004800*    EWLABEL (PARTAGE AVEC EWWAVES), ET EWSCANR (PARTAGE AVEC     AN1101  
004900*    EWSCAN01, QUI CONSTRUIT LA TABLE DE SOMMAIRE PENDANT LE      AN1101  
005000*    BALAYAGE DU LOT).  AUCUN AUTRE PROGRAMME DU SERVICE N'OUVRE  AN1101  
005100*    DE FICHIER EN SORTIE; C'EST VOLONTAIRE -- SEUL EWRPT01 SAIT  AN1101  
005200*    METTRE EN PAGE, LES AUTRES NE FONT QUE CALCULER.             AN1101  
005300*                                                             *   AN1101  
005400*=============================================================*           
005500 IDENTIFICATION DIVISION.                                                 
005600 PROGRAM-ID. EWRPT01.                                                     
005700 AUTHOR. R. FALLU.                                                        
005800 INSTALLATION. PLACEMENTS LAURENTIDE INC.                                 
005900 DATE-WRITTEN. 20/11/1990.                                                
006000 DATE-COMPILED.                                                           
006100 SECURITY. CONFIDENTIEL - USAGE INTERNE SEULEMENT.                        
006200                                                                          
006300 ENVIRONMENT DIVISION.                                                    
006400 CONFIGURATION SECTION.                                                   
006500*    C01 EST LE CANAL DE SAUT DE PAGE DU CARROUSEL D'IMPRESSION           
006600*    -- HERITE DES AUTRES RAPPORTS DU SERVICE, MEME SI AUCUN              
006700*    PARAGRAPHE DE CE PROGRAMME N'EMET ENCORE DE WRITE ... AFTER          
006800*    ADVANCING C01 (LES DEUX RAPPORTS S'ECRIVENT EN CONTINU, SANS         
006900*    PAGINATION, DEPUIS LA CREATION DU PROGRAMME EN 1990).                
007000 SPECIAL-NAMES.                                                           
007100     C01 IS TOP-OF-FORM.                                                  
007200                                                                          
007300 INPUT-OUTPUT SECTION.                                                    
007400 FILE-CONTROL.                                                            
007500*    LE RAPPORT ANALYSE EST OUVERT EN EXTEND A CHAQUE APPEL DU            
007600*    MODE 'A' (VOIR 1000-OPEN-ANAL-START) -- IL ACCUMULE DONC             
007700*    UNE SECTION PAR TITRE ANALYSE DANS LE LOT, DU PREMIER AU             
007800*    DERNIER, DANS UN SEUL FICHIER CONTINU.                               
007900     SELECT EW-ANALRPT                                                    
008000         ASSIGN TO ANALRPT                                                
008100         ORGANIZATION IS LINE SEQUENTIAL                                  
008200         FILE STATUS IS WS-ANALRPT-STATUS.                                
008300*    LE SOMMAIRE SCANNER N'EST OUVERT QU'UNE FOIS, EN OUTPUT, A           
008400*    LA FIN DU LOT ENTIER (VOIR 8000-OPEN-SCAN-START) -- IL NE            
008500*    CONTIENT QU'UN SEUL BLOC, PAS UNE SECTION PAR TITRE.                 
008600     SELECT EW-SCANRPT                                                    
008700         ASSIGN TO SCANRPT                                                
008800         ORGANIZATION IS LINE SEQUENTIAL                                  
008900         FILE STATUS IS WS-SCANRPT-STATUS.                                
009000                                                                          
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300*    LES DEUX FD SONT DE MEME LARGEUR (132 CARACTERES, NORME              
009400*    D'IMPRESSION DU SERVICE) MEME SI LE SOMMAIRE SCANNER                 
009500*    UTILISE RAREMENT PLUS DE 80 COLONNES -- LA LARGEUR EST               
009600*    UNIFORME POUR SIMPLIFIER UN EVENTUEL RENVOI VERS UNE                 
009700*    IMPRIMANTE PARTAGEE AVEC LES AUTRES RAPPORTS DU SERVICE.             
009800 FD  EW-ANALRPT                                                           
009900     RECORD CONTAINS 132 CHARACTERS                                       
010000     RECORDING MODE IS F.                                                 
010100 01  EWA-LINE.                                                            
010200     05  EWA-LINE-TEXT           PIC X(130).                              
010300     05  FILLER                  PIC X(02).                               
010400                                                                          
010500 FD  EW-SCANRPT                                                           
010600     RECORD CONTAINS 132 CHARACTERS                                       
010700     RECORDING MODE IS F.                                                 
010800 01  EWS-LINE.                                                            
010900     05  EWS-LINE-TEXT           PIC X(130).                              
011000     05  FILLER                  PIC X(02).                               
011100                                                                          
011200 WORKING-STORAGE SECTION.                                                 
011300*    LES DEUX STATUTS DE FICHIER SONT TESTES SEPAREMENT -- SEUL           
011400*    WS-ANALRPT-STATUS EST RELU (PAR 1000-OPEN-ANAL-START, POUR           
011500*    BASCULER DE EXTEND A OUTPUT AU PREMIER APPEL DU LOT);                
011600*    WS-SCANRPT-STATUS N'EST JAMAIS TESTE CAR LE SOMMAIRE EST             
011700*    TOUJOURS OUVERT EN OUTPUT PUR, SANS CAS PARTICULIER.                 
011800 01  WS-ANALRPT-STATUS           PIC X(02)   VALUE '00'.                  
011900     88  WS-ANALRPT-OK                       VALUE '00'.                  
012000 01  WS-SCANRPT-STATUS           PIC X(02)   VALUE '00'.                  
012100     88  WS-SCANRPT-OK                       VALUE '00'.                  
012200                                                                          
012300*-----------------------------------------------------------*             
012400* ZONE TAMPON DE CONSTRUCTION DE LIGNE (COMMUNE AUX 2       *             
012500* RAPPORTS) -- CHAQUE PARAGRAPHE D'IMPRESSION LA VIDE PAR    *            
012600* MOVE SPACES, LA REMPLIT PAR UN STRING, PUIS APPELLE 2910   *            
012700* OU 8910 SELON LE RAPPORT CIBLE -- AUCUN PARAGRAPHE NE      *            
012800* SUPPOSE UN CONTENU RESIDUEL D'UN APPEL PRECEDENT.          *            
012900*-----------------------------------------------------------*             
013000 01  WS-PRINT-LINE.                                                       
013100     05  WS-PL-TEXT              PIC X(130).                              
013200     05  FILLER                  PIC X(02).                               
013300*    MAJ005 - VUE BRUTE DE LA LIGNE POUR DEPANNAGE D'ALIGNEMENT           
013400 01  WS-PL-DMP REDEFINES WS-PRINT-LINE PIC X(132).                        
013500                                                                          
013600*-----------------------------------------------------------*             
013700* CHAMPS D'EDITION NUMERIQUE PARTAGES PAR TOUS LES           *            
013800* PARAGRAPHES D'IMPRESSION -- UN SEUL JEU DE CHAMPS PAR       *           
013900* FORMAT (PRIX, SCORE, RATIO, RANG, COMPTEUR) PLUTOT QU'UN     *          
014000* CHAMP DEDIE PAR DONNEE, CAR LES MOVE INTERMEDIAIRES SONT      *         
014100* TOUJOURS SUIVIS IMMEDIATEMENT D'UN STRING QUI LES CONSOMME.   *         
014200*-----------------------------------------------------------*             
014300 01  WS-EDIT-PRICE               PIC -(8)9.9999.                          
014400*    MAJ005 - VUE BRUTE DU PRIX EDITE POUR DEPANNAGE                      
014500 01  WS-EDIT-PRICE-DMP REDEFINES WS-EDIT-PRICE PIC X(14).                 
014600 01  WS-EDIT-SCORE                PIC ZZ9.99.                             
014700 01  WS-EDIT-RATIO                 PIC 9.9999.                            
014800*    MAJ005 - VUE BRUTE DU RATIO EDITE POUR DEPANNAGE                     
014900 01  WS-EDIT-RATIO-DMP REDEFINES WS-EDIT-RATIO PIC X(06).                 
015000 01  WS-EDIT-RANK                 PIC ZZZ9.                               
015100 01  WS-EDIT-CNT4                 PIC ZZZ9.                               
015200*    WS-EDIT-RATIO N'EST PLUS UTILISE DEPUIS LA REFONTE AN-1101   AN1101  
015300*    DU SOMMAIRE SCANNER (LES RATIOS R/R NE SONT PAS IMPRIMES     AN1101  
015400*    DANS LE SOMMAIRE, SEULEMENT DANS LE RAPPORT D'ANALYSE DETAILLAN1101  
015500*    OU LK-BEST-RR ET LK-AVG-RR S'EDITENT DIRECTEMENT SUR LEUR    AN1101  
015600*    PICTURE DE LINKAGE) -- CONSERVE PAR PRUDENCE SANS ETRE RETIREAN1101  
015700                                                                          
015800*    WS-I ET WS-J SONT LES DEUX SEULS INDICES DE BOUCLE DU                
015900*    PROGRAMME -- WS-I PARCOURT TOUTES LES TABLES VARIABLES               
016000*    (PIVOTS, NIVEAUX, ETIQUETTES, SOMMAIRE), WS-J N'EST UTILISE          
016100*    QUE PAR LE TRI SI UNE VERSION FUTURE REMPLACAIT LE SORT              
016200*    NATIF PAR UN TRI A BULLES MAISON (VOIR LA NOTE AVANT 8100).          
016300*    WS-L EST LE NOMBRE D'ELEMENTS VALIDES DE LA TABLE EN COURS.          
016400 77  WS-I                        PIC 9(06)   COMP VALUE 0.                
016500 77  WS-J                        PIC 9(06)   COMP VALUE 0.                
016600 01  WS-L                        PIC 9(06)   COMP VALUE 0.                
016700                                                                          
016800*    WS-SWAP-ENTRY ET SON INDICATEUR NE SONT PLUS UTILISES                
016900*    DEPUIS QUE 8100-SORT-SCANNER-START A ETE RECRIT EN AN-1101   AN1101  
017000*    POUR UTILISER LE VERBE SORT NATIF DU COMPILATEUR PLUTOT      AN1101  
017100*    QU'UN TRI A BULLES MAISON -- CONSERVES TELS QUELS, CAR LE    AN1101  
017200*    SORT NATIF NE PEUT PAS REMPLACER UNE ROUTINE QUI N'EXISTE    AN1101  
017300*    PLUS SANS RISQUER D'OUBLIER UN CHAMP LORS D'UNE RESTAURATION.AN1101  
017400 01  WS-SWAP-SW                  PIC X(01)   VALUE 'N'.                   
017500     88  WS-SWAP-MADE                        VALUE 'Y'.                   
017600 01  WS-SWAP-ENTRY.                                                       
017700     05  WS-SWAP-TICKER          PIC X(08).                               
017800     05  WS-SWAP-PATTERN         PIC X(10).                               
017900     05  WS-SWAP-SCORE           PIC 9(03)V9(02).                         
018000     05  WS-SWAP-CONF            PIC 9(03)V9(02).                         
018100     05  WS-SWAP-PRICE           PIC S9(09)V9(04).                        
018200     05  WS-SWAP-PIVOTS          PIC 9(04)   COMP.                        
018300                                                                          
018400 LINKAGE SECTION.                                                         
018500*    LK-MODE EST LE PREMIER PARAMETRE ET COMMANDE L'AIGUILLAGE            
018600*    COMPLET DE 0000-MAIN-START -- 'A' POUR UNE SECTION                   
018700*    D'ANALYSE PAR TITRE, TOUTE AUTRE VALEUR (EN PRATIQUE 'S')            
018800*    POUR LE SOMMAIRE DU LOT.                                             
018900 01  LK-MODE                     PIC X(01).                               
019000                                                                          
019100* ------------------- PARAMETRES DU MODE 'A' ------------------           
019200*    TOUS LES PARAMETRES QUI SUIVENT JUSQU'AUX PARAMETRES DU              
019300*    MODE 'S' NE SONT SIGNIFICATIFS QU'EN MODE 'A' -- EWSCAN01            
019400*    LES PASSE TOUJOURS (LA LISTE USING EST FIXE), MAIS LEUR              
019500*    CONTENU N'EST LU PAR AUCUN PARAGRAPHE QUAND LK-MODE = 'S'.           
019600 01  LK-TICKER                   PIC X(08).                               
019700 01  LK-BAR-COUNT                 PIC 9(06)   COMP.                       
019800 01  LK-LAST-CLOSE                PIC S9(09)V9(04).                       
019900 01  LK-THRESHOLD                 PIC 9(02)V9(02).                        
020000                                                                          
020100 COPY EWPIVOT REPLACING ==:TAG:== BY ==PVT==.                             
020200                                                                          
020300*    DECOMPTE PRIMAIRE ET SON INVALIDATION -- LA MEME STRUCTURE           
020400*    D'ETIQUETTES (EWLABEL) EST REUTILISEE POUR LE DECOMPTE               
020500*    PRIMAIRE (PRI) ET ALTERNE (ALT), CHACUN AVEC SA PROPRE               
020600*    COPIE DU COPYBOOK, EXACTEMENT COMME DANS EWWAVES.                    
020700 01  LK-PRI-TYPE                  PIC X(10).                              
020800 01  LK-PRI-SCORE                 PIC 9(03)V9(02).                        
020900 01  LK-ALT-TYPE                  PIC X(10).                              
021000 01  LK-ALT-SCORE                 PIC 9(03)V9(02).                        
021100 COPY EWLABEL REPLACING ==:TAG:== BY ==PRI==.                             
021200 COPY EWLABEL REPLACING ==:TAG:== BY ==ALT==.                             
021300 01  LK-INVAL-PRICE                PIC S9(09)V9(04).                      
021400 01  LK-INVAL-REASON               PIC X(40).                             
021500 01  LK-PRI-SUMMARY                 PIC X(60).                            
021600                                                                          
021700*    LES QUATRE FAMILLES DE NIVEAUX DE FIBONACCI SONT TOUTES              
021800*    RECUES ICI, Y COMPRIS EWABC-LEVELS (LES CIBLES ABC DU                
021900*    DECOMPTE CORRECTIF) QUE NI EWPLAN01 NI LE SCORE DE                   
022000*    CONFIANCE N'UTILISENT -- SEUL LE RAPPORT D'ANALYSE LES               
022100*    IMPRIME, EN 2540-ONE-ABC-LINE-START.                                 
022200 COPY EWFIBT REPLACING ==:TAG:== BY ==RETR==.                             
022300 COPY EWFIBT REPLACING ==:TAG:== BY ==EXT3==.                             
022400 COPY EWFIBT REPLACING ==:TAG:== BY ==EXT5==.                             
022500 COPY EWFIBT REPLACING ==:TAG:== BY ==ABC==.                              
022600                                                                          
022700*    BLOC DES TENDANCES ET DES CIBLES DE PRIX, TEL QUE PRODUIT            
022800*    PAR EWPLAN01 (1000/1500/2000) -- IMPRIME SANS ARRONDI NI             
022900*    TRANSFORMATION SUPPLEMENTAIRE, LES PICTURE D'EDITION                 
023000*    (WS-EDIT-PRICE) FAISANT TOUT LE TRAVAIL DE MISE EN FORME.            
023100 01  LK-OVERALL-TREND              PIC X(08).                             
023200 01  LK-WAVE-TREND                  PIC X(08).                            
023300 01  LK-W3-MIN                     PIC S9(09)V9(04).                      
023400 01  LK-W3-TARGET                  PIC S9(09)V9(04).                      
023500 01  LK-W3-EXT                     PIC S9(09)V9(04).                      
023600 01  LK-W5-TARGET                  PIC S9(09)V9(04).                      
023700 01  LK-W5-EXT                     PIC S9(09)V9(04).                      
023800*    BLOC DE GESTION DU RISQUE (EWPLAN01, PARAGRAPHE 3000) --             
023900*    LK-SHARES EST LE SEUL CHAMP DE CE BLOC QUI NE SOIT PAS UN            
024000*    MONTANT OU UN POURCENTAGE, D'OU SON EDITION PAR WS-EDIT-RANK         
024100*    (UN ENTIER SANS DECIMALE) PLUTOT QUE WS-EDIT-PRICE.                  
024200 01  LK-SHARES                     PIC 9(09)   COMP.                      
024300 01  LK-POSITION-VALUE             PIC 9(09)V9(02).                       
024400 01  LK-RISK-AMOUNT                 PIC 9(07)V9(02).                      
024500 01  LK-STOP-DIST                   PIC S9(07)V9(04).                     
024600 01  LK-STOP-PCT                    PIC S9(05)V9(02).                     
024700 01  LK-BEST-RR                     PIC S9(03)V9(02).                     
024800 01  LK-AVG-RR                      PIC S9(03)V9(02).                     
024900 01  LK-GRADE                       PIC X(01).                            
025000 01  LK-QUALITY                     PIC X(04).                            
025100*    LES TROIS INDICATEURS LK-STOP-OK/LK-POS-OK/LK-RISK-OK                
025200*    PRODUITS PAR EWPLAN01 NE SONT PAS REPRIS DANS LA LISTE               
025300*    USING CI-DESSOUS -- CE RAPPORT N'A JAMAIS EU BESOIN DE LES           
025400*    AFFICHER SEPAREMENT, LK-QUALITY SUFFISANT A RESUMER LEUR             
025500*    EFFET COMBINE POUR LE GESTIONNAIRE.                                  
025600 01  LK-FACT1-SCORE                  PIC 9(03)V9(02).                     
025700 01  LK-FACT2-SCORE                  PIC 9(03)V9(02).                     
025800 01  LK-FACT3-SCORE                  PIC S9(03)V9(02).                    
025900 01  LK-FACT4-SCORE                  PIC 9(03)V9(02).                     
026000 01  LK-FACT5-SCORE                  PIC 9(03)V9(02).                     
026100 01  LK-OVERALL-SCORE                PIC 9(03)V9(02).                     
026200 01  LK-RECOMMEND                    PIC X(20).                           
026300                                                                          
026400* ------------------- PARAMETRES DU MODE 'S' -------------------          
026500*    LA TABLE COMPLETE DU SOMMAIRE, CONSTRUITE PAR EWSCAN01 AU            
026600*    FIL DU BALAYAGE DU LOT (UNE ENTREE PAR TITRE ANALYSE),               
026700*    DEJA TRIEE PAR 8100-SORT-SCANNER-START AVANT L'IMPRESSION.           
026800 COPY EWSCANR.                                                            
026900*    LES TROIS TOTAUX DE CONTROLE (AN-1101) -- LUS, ANALYSES ET   AN1101  
027000*    IGNORES DOIVENT TOUJOURS SATISFAIRE LUS = ANALYSES +         AN1101  
027100*    IGNORES; CE PROGRAMME NE VERIFIE PAS CETTE EGALITE, IL SE    AN1101  
027200*    CONTENTE D'IMPRIMER LES TROIS VALEURS TELLES QUE CALCULEES   AN1101  
027300*    PAR EWSCAN01 (LA VERIFICATION, S'IL Y EN A UNE, EST FAITE    AN1101  
027400*    EN AMONT).                                                   AN1101  
027500 01  LK-TOT-READ                   PIC 9(06)   COMP.                      
027600 01  LK-TOT-ANALYZED               PIC 9(06)   COMP.                      
027700 01  LK-TOT-SKIPPED                PIC 9(06)   COMP.                      
027800                                                                          
027900*    L'ORDRE DES PARAMETRES SUIT D'ABORD TOUT LE BLOC DU MODE             
028000*    'A' (MEME LORSQUE LK-MODE = 'S' ET QU'ILS SONT IGNORES),             
028100*    PUIS LE BLOC DU MODE 'S' -- LA LISTE USING EST UNIQUE ET             
028200*    COMMUNE AUX DEUX MODES, EWSCAN01 DOIT TOUJOURS FOURNIR LES           
028300*    DEUX BLOCS COMPLETS QUEL QUE SOIT LE MODE APPELE.                    
028400 PROCEDURE DIVISION USING LK-MODE                                         
028500                           LK-TICKER LK-BAR-COUNT LK-LAST-CLOSE           
028600                           LK-THRESHOLD EWPVT-PIVOT-TABLE                 
028700                           LK-PRI-TYPE LK-PRI-SCORE                       
028800                           LK-ALT-TYPE LK-ALT-SCORE                       
028900                           EWPRI-LABELS EWALT-LABELS                      
029000                           LK-INVAL-PRICE LK-INVAL-REASON                 
029100                           LK-PRI-SUMMARY                                 
029200                           EWRETR-LEVELS EWEXT3-LEVELS                    
029300                           EWEXT5-LEVELS EWABC-LEVELS                     
029400                           LK-OVERALL-TREND LK-WAVE-TREND                 
029500                           LK-W3-MIN LK-W3-TARGET LK-W3-EXT               
029600                           LK-W5-TARGET LK-W5-EXT                         
029700                           LK-SHARES LK-POSITION-VALUE                    
029800                           LK-RISK-AMOUNT LK-STOP-DIST LK-STOP-PCT        
029900                           LK-BEST-RR LK-AVG-RR LK-GRADE                  
030000                           LK-QUALITY                                     
030100                           LK-FACT1-SCORE LK-FACT2-SCORE                  
030200                           LK-FACT3-SCORE LK-FACT4-SCORE                  
030300                           LK-FACT5-SCORE LK-OVERALL-SCORE                
030400                           LK-RECOMMEND                                   
030500                           EWS-SCANNER-TABLE                              
030600                           LK-TOT-READ LK-TOT-ANALYZED                    
030700                           LK-TOT-SKIPPED.                                
030800                                                                          
030900*-----------------------------------------------------------*             
031000* 0000 - AIGUILLAGE PRINCIPAL SELON LK-MODE.  LE MODE 'A'      *          
031100*        OUVRE/FERME LE RAPPORT D'ANALYSE A CHAQUE APPEL (UN    *         
031200*        APPEL PAR TITRE); LE MODE 'S' OUVRE, TRIE, IMPRIME ET  *         
031300*        FERME LE SOMMAIRE EN UN SEUL APPEL, A LA FIN DU LOT.    *        
031400*-----------------------------------------------------------*             
031500 0000-MAIN-START.                                                         
031600     IF LK-MODE = 'A'                                                     
031700        PERFORM 1000-OPEN-ANAL-START THRU 1000-OPEN-ANAL-END              
031800        PERFORM 2000-PRINT-ANALYSIS-START                                 
031900                           THRU 2000-PRINT-ANALYSIS-END                   
032000        PERFORM 1900-CLOSE-ANAL-START THRU 1900-CLOSE-ANAL-END            
032100     ELSE                                                                 
032200        PERFORM 8000-OPEN-SCAN-START THRU 8000-OPEN-SCAN-END              
032300        PERFORM 8100-SORT-SCANNER-START                                   
032400                           THRU 8100-SORT-SCANNER-END                     
032500        PERFORM 8200-PRINT-SCANNER-START                                  
032600                           THRU 8200-PRINT-SCANNER-END                    
032700        PERFORM 8900-CLOSE-SCAN-START THRU 8900-CLOSE-SCAN-END            
032800     END-IF.                                                              
032900 0000-MAIN-END.                                                           
033000*    AUCUN DES DEUX MODES NE RETOURNE DE CODE D'ERREUR A                  
033100*    EWSCAN01 -- SI L'OUVERTURE D'UN FICHIER ECHOUE POUR UNE              
033200*    RAISON AUTRE QUE L'ABSENCE DU FICHIER (ESPACE DISQUE,                
033300*    PERMISSIONS), LE PROGRAMME S'ARRETE SUR UNE ERREUR FATALE            
033400*    DU COMPILATEUR PLUTOT QUE DE LA SIGNALER PROPREMENT --               
033500*    LIMITATION CONNUE, JAMAIS CORRIGEE DEPUIS LA CREATION.               
033600     GOBACK.                                                              
033700                                                                          
033800*-----------------------------------------------------------*             
033900* 1000/1900 - OUVERTURE ET FERMETURE DU RAPPORT ANALYSE      *            
034000*             (EXTEND -- UN APPEL PAR TITRE, MEME FICHIER)  *             
034100*-----------------------------------------------------------*             
034200 1000-OPEN-ANAL-START.                                                    
034300*    AU PREMIER APPEL D'UN LOT, LE FICHIER N'EXISTE PAS ENCORE            
034400*    ET L'OPEN EXTEND ECHOUE (STATUT AUTRE QUE '00') -- ON                
034500*    BASCULE ALORS SUR UN OPEN OUTPUT QUI LE CREE.  A TOUS LES            
034600*    APPELS SUIVANTS DU MEME LOT, LE FICHIER EXISTE DEJA ET               
034700*    L'OPEN EXTEND REUSSIT DIRECTEMENT.                                   
034800     OPEN EXTEND EW-ANALRPT.                                              
034900     IF NOT WS-ANALRPT-OK                                                 
035000        OPEN OUTPUT EW-ANALRPT                                            
035100     END-IF.                                                              
035200 1000-OPEN-ANAL-END.                                                      
035300     EXIT.                                                                
035400                                                                          
035500 1900-CLOSE-ANAL-START.                                                   
035600*    LE FICHIER EST REFERME APRES CHAQUE TITRE (PAS SEULEMENT A           
035700*    LA FIN DU LOT) -- CECI GARANTIT QUE LE RAPPORT RESTE LISIBLE         
035800*    MEME SI LE LOT S'ARRETE EN ERREUR AU MILIEU DU BALAYAGE,             
035900*    PLUTOT QUE DE LAISSER UN FICHIER OUVERT POTENTIELLEMENT              
036000*    TRONQUE.                                                             
036100     CLOSE EW-ANALRPT.                                                    
036200 1900-CLOSE-ANAL-END.                                                     
036300     EXIT.                                                                
036400                                                                          
036500*-----------------------------------------------------------*             
036600* 2000 - SECTION ANALYSE D'UN TITRE                         *             
036700*        SEPT BLOCS IMPRIMES DANS L'ORDRE : EN-TETE,          *           
036800*        SOMMAIRE DES PIVOTS, DECOMPTE PRIMAIRE, DECOMPTE      *          
036900*        ALTERNE, NIVEAUX DE FIBONACCI, CIBLES/RISQUE, PUIS     *         
037000*        CONFIANCE -- LE MEME ORDRE DEPUIS LA CREATION DU        *        
037100*        PROGRAMME (LES BLOCS RISQUE ET CONFIANCE ONT ETE                 
037200*        AJOUTES EN FIN DE LISTE PAR AN-0512 ET AN-1042 SANS      AN0512  
037300*        REORGANISER LES BLOCS EXISTANTS).                        AN0512  
037400*-----------------------------------------------------------*             
037500 2000-PRINT-ANALYSIS-START.                                               
037600     PERFORM 2100-HEADER-START THRU 2100-HEADER-END.                      
037700     PERFORM 2200-PIVOT-SUMMARY-START THRU 2200-PIVOT-SUMMARY-END.        
037800     PERFORM 2300-PRIMARY-START THRU 2300-PRIMARY-END.                    
037900     PERFORM 2400-ALTERNATE-START THRU 2400-ALTERNATE-END.                
038000     PERFORM 2500-FIBONACCI-START THRU 2500-FIBONACCI-END.                
038100     PERFORM 2600-TARGETS-RISK-START THRU 2600-TARGETS-RISK-END.          
038200     PERFORM 2700-CONFIDENCE-START THRU 2700-CONFIDENCE-END.              
038300 2000-PRINT-ANALYSIS-END.                                                 
038400*    CE PARAGRAPHE N'ECRIT AUCUNE LIGNE DIRECTEMENT -- IL SE              
038500*    CONTENTE D'APPELER LES SEPT BLOCS DANS L'ORDRE; TOUT                 
038600*    L'ECRITURE REELLE PASSE PAR 2910-WRITE-ANAL-START, APPELE            
038700*    INDIRECTEMENT PAR CHACUN DES SEPT.                                   
038800     EXIT.                                                                
038900                                                                          
039000*    LIGNE D'EN-TETE : TICKER, NOMBRE DE BARRES LUES, DERNIER             
039100*    COURS ET SEUIL ZIGZAG UTILISE POUR CETTE ANALYSE -- CE               
039200*    SEUIL EST RAPPELE ICI CAR IL INFLUENCE DIRECTEMENT LE                
039300*    NOMBRE DE PIVOTS DETECTES PAR EWZIGZAG EN AMONT, ET LE               
039400*    GESTIONNAIRE DOIT POUVOIR LE RETROUVER SANS CONSULTER LE             
039500*    PARAMETRE DE LANCEMENT DU LOT.                                       
039600 2100-HEADER-START.                                                       
039700     MOVE SPACES TO WS-PRINT-LINE.                                        
039800     MOVE LK-BAR-COUNT TO WS-EDIT-CNT4.                                   
039900     STRING 'TITRE ' LK-TICKER '  BARRES ' WS-EDIT-CNT4                   
040000        DELIMITED BY SIZE INTO WS-PL-TEXT.                                
040100     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
040200                                                                          
040300     MOVE SPACES TO WS-PRINT-LINE.                                        
040400     MOVE LK-LAST-CLOSE TO WS-EDIT-PRICE.                                 
040500     STRING 'DERNIER COURS ' WS-EDIT-PRICE                                
040600        '   SEUIL ZIGZAG ' LK-THRESHOLD ' %'                              
040700        DELIMITED BY SIZE INTO WS-PL-TEXT.                                
040800     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
040900 2100-HEADER-END.                                                         
041000*    LE SEUIL ZIGZAG EST IMPRIME EN POURCENTAGE SANS EDITION              
041100*    DEDIEE (LK-THRESHOLD S'EDITE DIRECTEMENT DANS LE STRING) --          
041200*    CONTRAIREMENT AUX PRIX ET SCORES, SA PICTURE DE LINKAGE              
041300*    (9(02)V9(02)) S'IMPRIME DEJA PROPREMENT SANS ZONE                    
041400*    D'EDITION SEPAREE.                                                   
041500     EXIT.                                                                
041600                                                                          
041700*-----------------------------------------------------------*             
041800* 2200 - SOMMAIRE DES PIVOTS (NOMBRE ET 5 DERNIERS)          *            
041900*        SEULS LES 5 DERNIERS PIVOTS SONT DETAILLES, MEME SI   *          
042000*        LA TABLE EWPVT-PIVOT-TABLE EN CONTIENT DAVANTAGE --    *         
042100*        AU-DELA DE 5, LES PIVOTS LES PLUS ANCIENS N'AJOUTENT   *         
042200*        RIEN A LA LECTURE DU DECOMPTE COURANT PAR LE            *        
042300*        GESTIONNAIRE ET ALOURDIRAIENT LE RAPPORT SANS BENEFICE.          
042400*-----------------------------------------------------------*             
042500 2200-PIVOT-SUMMARY-START.                                                
042600     MOVE SPACES TO WS-PRINT-LINE.                                        
042700     MOVE EWPVT-COUNT TO WS-EDIT-CNT4.                                    
042800     STRING 'PIVOTS VALIDES ' WS-EDIT-CNT4 DELIMITED BY SIZE              
042900        INTO WS-PL-TEXT.                                                  
043000     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
043100                                                                          
043200     MOVE EWPVT-COUNT TO WS-L.                                            
043300     IF WS-L > 5                                                          
043400        COMPUTE WS-I = WS-L - 4                                           
043500     ELSE                                                                 
043600        MOVE 1 TO WS-I                                                    
043700     END-IF.                                                              
043800     PERFORM 2210-ONE-PIVOT-LINE-START                                    
043900                        THRU 2210-ONE-PIVOT-LINE-END                      
044000        VARYING WS-I FROM WS-I BY 1 UNTIL WS-I > WS-L.                    
044100 2200-PIVOT-SUMMARY-END.                                                  
044200*    LE CALCUL DE WS-I AVANT LE PERFORM (WS-L - 4 SI PLUS DE 5            
044300*    PIVOTS, SINON 1) EST FAIT ICI PLUTOT QUE DANS LA CLAUSE              
044400*    VARYING ELLE-MEME -- LA CLAUSE VARYING NE PERMET PAS UNE             
044500*    EXPRESSION CONDITIONNELLE COMME POINT DE DEPART, SEULEMENT           
044600*    UN IDENTIFICATEUR OU UNE CONSTANTE.                                  
044700     EXIT.                                                                
044800                                                                          
044900*    UNE LIGNE PAR PIVOT : SON INDICE DANS LA TABLE ORIGINALE,            
045000*    SON SENS (H/B) ET SON PRIX -- L'INDICE EST CELUI DE                  
045100*    EWZIGZAG, PAS UN RANG RELATIF AUX 5 DERNIERS, CE QUI PERMET          
045200*    AU GESTIONNAIRE DE RETROUVER LA POSITION EXACTE DU PIVOT             
045300*    DANS L'HISTORIQUE COMPLET DU TITRE.                                  
045400 2210-ONE-PIVOT-LINE-START.                                               
045500     MOVE SPACES TO WS-PRINT-LINE.                                        
045600     MOVE EWPVT-PRICE(WS-I) TO WS-EDIT-PRICE.                             
045700     STRING '  PIVOT ' EWPVT-INDEX(WS-I) SPACE                            
045800        EWPVT-DIR(WS-I) SPACE WS-EDIT-PRICE                               
045900        DELIMITED BY SIZE INTO WS-PL-TEXT.                                
046000     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
046100 2210-ONE-PIVOT-LINE-END.                                                 
046200*    EWPVT-DIR(WS-I) EST UN SEUL CARACTERE ('H' OU 'B', PRODUIT           
046300*    PAR EWZIGZAG) -- IMPRIME TEL QUEL, SANS TRADUCTION EN MOT            
046400*    COMPLET ('HAUT'/'BAS'), CAR LE GESTIONNAIRE CONNAIT DEJA             
046500*    LA CONVENTION PAR L'USAGE QUOTIDIEN DU RAPPORT.                      
046600     EXIT.                                                                
046700                                                                          
046800*-----------------------------------------------------------*             
046900* 2300 - DECOMPTE PRIMAIRE (TYPE, SCORE, ETIQUETTES, SOMMAIRE*            
047000*        INVALIDATION)                                      *             
047100*        LE DECOMPTE PRIMAIRE EST TOUJOURS LISTE AVANT       *            
047200*        L'ALTERNE (2400) -- EWWAVES GARANTIT QUE LE SCORE     *          
047300*        PRIMAIRE EST TOUJOURS SUPERIEUR OU EGAL AU SCORE       *         
047400*        ALTERNE, CE RAPPORT SUIT LA MEME CONVENTION SANS LA     *        
047500*        REVERIFIER.                                             *        
047600*-----------------------------------------------------------*             
047700 2300-PRIMARY-START.                                                      
047800     MOVE SPACES TO WS-PRINT-LINE.                                        
047900     MOVE LK-PRI-SCORE TO WS-EDIT-SCORE.                                  
048000     STRING 'DECOMPTE PRIMAIRE ' LK-PRI-TYPE                              
048100        '  SCORE ' WS-EDIT-SCORE DELIMITED BY SIZE                        
048200        INTO WS-PL-TEXT.                                                  
048300     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
048400                                                                          
048500     MOVE SPACES TO WS-PRINT-LINE.                                        
048600     STRING '  ' LK-PRI-SUMMARY DELIMITED BY SIZE                         
048700        INTO WS-PL-TEXT.                                                  
048800     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
048900                                                                          
049000     PERFORM 2310-ONE-LABEL-START THRU 2310-ONE-LABEL-END                 
049100        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > EWPRI-COUNT.                
049200                                                                          
049300     MOVE SPACES TO WS-PRINT-LINE.                                        
049400     MOVE LK-INVAL-PRICE TO WS-EDIT-PRICE.                                
049500     STRING '  INVALIDATION ' WS-EDIT-PRICE '  ' LK-INVAL-REASON          
049600        DELIMITED BY SIZE INTO WS-PL-TEXT.                                
049700     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
049800 2300-PRIMARY-END.                                                        
049900*    LA RAISON D'INVALIDATION (LK-INVAL-REASON) EST UN TEXTE              
050000*    LIBRE DE 40 CARACTERES PRODUIT PAR EWWAVES (PAR EXEMPLE              
050100*    'SOUS LE PLANCHER DE LA VAGUE 1') -- CE RAPPORT NE LE                
050200*    REFORMATE NI NE LE TRONQUE, IL LE REPREND TEL QUEL A LA              
050300*    SUITE DU PRIX D'INVALIDATION SUR LA MEME LIGNE.                      
050400     EXIT.                                                                
050500                                                                          
050600*    UNE LIGNE PAR ETIQUETTE DE VAGUE DU DECOMPTE PRIMAIRE --             
050700*    LE NOMBRE D'ETIQUETTES VARIE SELON LE TYPE DE DECOMPTE               
050800*    (5 POUR IMPULSIF, 3 POUR CORRECTIF), EWPRI-COUNT PORTANT             
050900*    TOUJOURS LA BONNE BORNE QUEL QUE SOIT LE TYPE.                       
051000 2310-ONE-LABEL-START.                                                    
051100     MOVE SPACES TO WS-PRINT-LINE.                                        
051200     MOVE EWPRI-PRICE(WS-I) TO WS-EDIT-PRICE.                             
051300     STRING '    VAGUE ' EWPRI-WAVE(WS-I) '  ' WS-EDIT-PRICE              
051400        DELIMITED BY SIZE INTO WS-PL-TEXT.                                
051500     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
051600 2310-ONE-LABEL-END.                                                      
051700*    EWPRI-WAVE(WS-I) EST UNE ETIQUETTE COURTE (1, 2, 3, 4, 5 OU          
051800*    A, B, C SELON LE TYPE DE DECOMPTE) PRODUITE PAR EWWAVES --           
051900*    CE RAPPORT NE VERIFIE PAS QUE LES ETIQUETTES SONT DANS UN            
052000*    ORDRE PARTICULIER, IL LES IMPRIME DANS L'ORDRE DE LA TABLE.          
052100     EXIT.                                                                
052200                                                                          
052300*-----------------------------------------------------------*             
052400* 2400 - DECOMPTE ALTERNE (TYPE, SCORE)                      *            
052500*        CONTRAIREMENT AU DECOMPTE PRIMAIRE, L'ALTERNE N'EST  *           
052600*        PAS DETAILLE VAGUE PAR VAGUE -- SEUL SON TYPE ET SON   *         
052700*        SCORE SONT IMPRIMES, CAR IL NE SERT QU'A MONTRER AU     *        
052800*        GESTIONNAIRE QU'UNE SECONDE LECTURE A ETE ENVISAGEE ET           
052900*        REJETEE, PAS A LUI FOURNIR UN PLAN DE RECHANGE DETAILLE.         
053000*-----------------------------------------------------------*             
053100 2400-ALTERNATE-START.                                                    
053200     MOVE SPACES TO WS-PRINT-LINE.                                        
053300     MOVE LK-ALT-SCORE TO WS-EDIT-SCORE.                                  
053400     STRING 'DECOMPTE ALTERNE  ' LK-ALT-TYPE                              
053500        '  SCORE ' WS-EDIT-SCORE DELIMITED BY SIZE                        
053600        INTO WS-PL-TEXT.                                                  
053700     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
053800 2400-ALTERNATE-END.                                                      
053900*    SI EWWAVES N'A TROUVE AUCUN DECOMPTE ALTERNE VALABLE,                
054000*    LK-ALT-TYPE CONTIENT DES ESPACES ET LK-ALT-SCORE VAUT ZERO           
054100*    -- CE PARAGRAPHE LES IMPRIME QUAND MEME SANS LES TESTER, LE          
054200*    GESTIONNAIRE VOIT ALORS UNE LIGNE 'DECOMPTE ALTERNE SCORE            
054300*    0.00' QUI SIGNALE CLAIREMENT L'ABSENCE D'ALTERNATIVE.                
054400     EXIT.                                                                
054500                                                                          
054600*-----------------------------------------------------------*             
054700* 2500 - NIVEAUX DE FIBONACCI (RETRACEMENTS, EXTENSIONS,     *            
054800*        CIBLES ABC) -- DEJA FILTRES A LA BANDE DE 50%       *            
054900*        LES QUATRE TABLES SONT IMPRIMEES A LA SUITE, DANS     *          
055000*        L'ORDRE RETRACEMENT / EXTENSION VAGUE 3 / EXTENSION    *         
055100*        VAGUE 5 / CIBLES ABC -- AUCUN TRI SUPPLEMENTAIRE PAR    *        
055200*        PRIX N'EST FAIT ICI, L'ORDRE EST CELUI DANS LEQUEL               
055300*        EWFIBLVL A DEJA TRIE CHAQUE TABLE (FILTRAGE PUIS TRI A           
055400*        BULLES EN 9200/9220 DE EWFIBLVL).                                
055500*-----------------------------------------------------------*             
055600 2500-FIBONACCI-START.                                                    
055700     MOVE SPACES TO WS-PRINT-LINE.                                        
055800     MOVE 'NIVEAUX DE FIBONACCI (BANDE DE PERTINENCE 50%)'                
055900        TO WS-PL-TEXT.                                                    
056000     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
056100                                                                          
056200     PERFORM 2510-ONE-FIB-LINE-START THRU 2510-ONE-FIB-LINE-END           
056300        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > EWRETR-COUNT.               
056400     MOVE 0 TO WS-I.                                                      
056500     PERFORM 2520-ONE-EXT3-LINE-START THRU 2520-ONE-EXT3-LINE-END         
056600        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > EWEXT3-COUNT.               
056700     PERFORM 2530-ONE-EXT5-LINE-START THRU 2530-ONE-EXT5-LINE-END         
056800        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > EWEXT5-COUNT.               
056900     PERFORM 2540-ONE-ABC-LINE-START THRU 2540-ONE-ABC-LINE-END           
057000        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > EWABC-COUNT.                
057100 2500-FIBONACCI-END.                                                      
057200*    LA LIGNE DE TITRE 'NIVEAUX DE FIBONACCI (BANDE DE                    
057300*    PERTINENCE 50%)' RAPPELLE AU GESTIONNAIRE QUE LES NIVEAUX            
057400*    IMPRIMES ICI ONT DEJA ETE FILTRES PAR EWFIBLVL (9200-FILTER-         
057500*    SORT-START) -- TOUS LES NIVEAUX BRUTS NE SONT PAS PRESENTS,          
057600*    SEULS CEUX A MOINS DE 50% DU DERNIER COURS.                          
057700     EXIT.                                                                
057800                                                                          
057900*    MAJ006 - LA MOVE 0 TO WS-I ENTRE LE PREMIER ET LE DEUXIEME           
058000*    PERFORM CI-DESSUS EST VOLONTAIRE ET NECESSAIRE : LE PREMIER          
058100*    PERFORM LAISSE WS-I A EWRETR-COUNT + 1 A LA SORTIE DE SA             
058200*    BOUCLE, ET UNE VARYING QUI REPARTIRAIT DE CETTE VALEUR AU            
058300*    LIEU DE 1 SAUTERAIT LES PREMIERES EXTENSIONS SI EWEXT3-COUNT         
058400*    EST PLUS PETIT QUE EWRETR-COUNT.                                     
058500 2510-ONE-FIB-LINE-START.                                                 
058600     MOVE SPACES TO WS-PRINT-LINE.                                        
058700     MOVE EWRETR-PRICE(WS-I) TO WS-EDIT-PRICE.                            
058800     STRING '  ' EWRETR-LABEL(WS-I) '  ' WS-EDIT-PRICE                    
058900        DELIMITED BY SIZE INTO WS-PL-TEXT.                                
059000     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
059100 2510-ONE-FIB-LINE-END.                                                   
059200*    EWRETR-LABEL(WS-I) EST DEJA UNE CHAINE MISE EN FORME PAR             
059300*    EWFIBLVL (PAR EXEMPLE '61.8% RETR') -- CE RAPPORT NE                 
059400*    RECONSTRUIT PAS L'ETIQUETTE A PARTIR DU RATIO BRUT, IL               
059500*    REPREND CELLE DEJA PRODUITE EN AMONT.                                
059600     EXIT.                                                                
059700                                                                          
059800 2520-ONE-EXT3-LINE-START.                                                
059900     MOVE SPACES TO WS-PRINT-LINE.                                        
060000     MOVE EWEXT3-PRICE(WS-I) TO WS-EDIT-PRICE.                            
060100     STRING '  ' EWEXT3-LABEL(WS-I) '  ' WS-EDIT-PRICE                    
060200        DELIMITED BY SIZE INTO WS-PL-TEXT.                                
060300     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
060400 2520-ONE-EXT3-LINE-END.                                                  
060500*    SYMETRIQUE DE 2510 MAIS SUR LA TABLE EWEXT3-LEVELS -- LES            
060600*    DEUX PARAGRAPHES NE SONT PAS FUSIONNES CAR CHAQUE FAMILLE            
060700*    DE NIVEAUX ARRIVE DANS SA PROPRE COPIE DU COPYBOOK EWFIBT,           
060800*    AVEC UN PREFIXE DIFFERENT (RETR CONTRE EXT3).                        
060900     EXIT.                                                                
061000                                                                          
061100 2530-ONE-EXT5-LINE-START.                                                
061200     MOVE SPACES TO WS-PRINT-LINE.                                        
061300     MOVE EWEXT5-PRICE(WS-I) TO WS-EDIT-PRICE.                            
061400     STRING '  ' EWEXT5-LABEL(WS-I) '  ' WS-EDIT-PRICE                    
061500        DELIMITED BY SIZE INTO WS-PL-TEXT.                                
061600     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
061700 2530-ONE-EXT5-LINE-END.                                                  
061800*    SYMETRIQUE DE 2510/2520 SUR LA TABLE EWEXT5-LEVELS -- TROIS          
061900*    PARAGRAPHES QUASI IDENTIQUES POUR TROIS TABLES DISTINCTES,           
062000*    UNE REDONDANCE ACCEPTEE PAR LE SERVICE DEPUIS LA CREATION DU         
062100*    RAPPORT PLUTOT QUE DE PARAMETRER UN SEUL PARAGRAPHE PAR UN           
062200*    INDICE DE FAMILLE.                                                   
062300     EXIT.                                                                
062400                                                                          
062500*    LES CIBLES ABC SONT LA SEULE FAMILLE DE FIBONACCI DE CE              
062600*    BLOC QUI NE SOIT PAS REPRISE PAR LE SCORE DE CONFIANCE DE            
062700*    EWPLAN01 (FACTEUR 2, VOIR EWPLAN01 4200) -- ELLES NE SONT            
062800*    IMPRIMEES QU'A TITRE D'INFORMATION SUR LE DECOMPTE CORRECTIF         
062900*    ALTERNATIF, SANS INFLUENCER AUCUN SCORE.                             
063000 2540-ONE-ABC-LINE-START.                                                 
063100     MOVE SPACES TO WS-PRINT-LINE.                                        
063200     MOVE EWABC-PRICE(WS-I) TO WS-EDIT-PRICE.                             
063300     STRING '  ' EWABC-LABEL(WS-I) '  ' WS-EDIT-PRICE                     
063400        DELIMITED BY SIZE INTO WS-PL-TEXT.                                
063500     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
063600 2540-ONE-ABC-LINE-END.                                                   
063700*    DERNIER DES QUATRE PARAGRAPHES SYMETRIQUES DU BLOC                   
063800*    FIBONACCI -- EWABC-LABEL(WS-I) PORTE UNE ETIQUETTE DE TYPE           
063900*    'CIBLE C' PLUTOT QU'UN POURCENTAGE, CAR CES NIVEAUX SONT             
064000*    DES CIBLES DE PRIX ABSOLUES, PAS DES RATIOS DE RETRACEMENT.          
064100     EXIT.                                                                
064200                                                                          
064300*-----------------------------------------------------------*             
064400* 2600 - CIBLES DE PRIX ET BLOC DE GESTION DU RISQUE         *            
064500*        AN-0512 - TROIS LIGNES RESUMENT TOUT LE BLOC DE       *  AN0512  
064600*        RISQUE DE EWPLAN01 : NOMBRE D'ACTIONS/VALEUR/RISQUE,   * AN0512  
064700*        STOP ET SA DISTANCE, PUIS LES RATIOS R/R ET LA NOTE.    *AN0512  
064800*        AUCUNE DES CINQ CIBLES DE PRIX INDIVIDUELLES N'EST      *AN0512  
064900*        IMPRIMEE ICI -- ELLES RESTENT INTERNES AU CALCUL DE      AN0512  
065000*        EWPLAN01, SEUL LE MEILLEUR ET LE MOYEN RATIO COMPTENT    AN0512  
065100*        POUR LE GESTIONNAIRE.                                    AN0512  
065200*-----------------------------------------------------------*             
065300 2600-TARGETS-RISK-START.                                                 
065400     MOVE SPACES TO WS-PRINT-LINE.                                        
065500     MOVE LK-SHARES TO WS-EDIT-RANK.                                      
065600     STRING 'ACTIONS ' WS-EDIT-RANK '  VALEUR POSITION '                  
065700        LK-POSITION-VALUE '  RISQUE ' LK-RISK-AMOUNT                      
065800        DELIMITED BY SIZE INTO WS-PL-TEXT.                                
065900     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
066000                                                                          
066100     MOVE SPACES TO WS-PRINT-LINE.                                        
066200     MOVE LK-INVAL-PRICE TO WS-EDIT-PRICE.                                
066300     STRING 'ARRET ' WS-EDIT-PRICE '  DISTANCE ' LK-STOP-DIST             
066400        '  POURCENT ' LK-STOP-PCT DELIMITED BY SIZE                       
066500        INTO WS-PL-TEXT.                                                  
066600     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
066700                                                                          
066800     MOVE SPACES TO WS-PRINT-LINE.                                        
066900     STRING 'MEILLEUR R/R ' LK-BEST-RR '  MOYEN ' LK-AVG-RR               
067000        '  NOTE ' LK-GRADE '  QUALITE ' LK-QUALITY                        
067100        DELIMITED BY SIZE INTO WS-PL-TEXT.                                
067200     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
067300 2600-TARGETS-RISK-END.                                                   
067400*    LES TROIS LIGNES DE CE BLOC SUIVENT L'ORDRE DE CALCUL DE             
067500*    3000-RISK-MGMT-START DANS EWPLAN01 : TAILLE DE POSITION              
067600*    D'ABORD, PUIS LE STOP, PUIS LES RATIOS R/R -- UN ORDRE DE            
067700*    LECTURE NATUREL POUR LE GESTIONNAIRE QUI VEUT SAVOIR                 
067800*    COMBIEN ACHETER AVANT DE JUGER SI LE RISQUE EN VAUT LA PEINE.        
067900     EXIT.                                                                
068000                                                                          
068100*-----------------------------------------------------------*             
068200* 2700 - BLOC DE CONFIANCE (5 FACTEURS PONDERES + GLOBAL)    *            
068300*        AN-1042 - LES CINQ FACTEURS BRUTS SONT TOUJOURS       *  AN1042  
068400*        IMPRIMES AVEC LEUR POIDS ENTRE PARENTHESES (30%, 25%,  * AN1042  
068500*        20%, 15%, 10%) POUR QUE LE GESTIONNAIRE PUISSE          *AN1042  
068600*        RECALCULER LE SCORE GLOBAL A LA MAIN S'IL LE SOUHAITE,   AN1042  
068700*        SANS DEVOIR CONSULTER LA FORMULE DE EWPLAN01.            AN1042  
068800*-----------------------------------------------------------*             
068900 2700-CONFIDENCE-START.                                                   
069000     MOVE SPACES TO WS-PRINT-LINE.                                        
069100     STRING 'CONFIANCE - INTEGRITE(30%) ' LK-FACT1-SCORE                  
069200        '  FIBONACCI(25%) ' LK-FACT2-SCORE                                
069300        DELIMITED BY SIZE INTO WS-PL-TEXT.                                
069400     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
069500                                                                          
069600     MOVE SPACES TO WS-PRINT-LINE.                                        
069700     STRING '  PROPORTIONS(20%) ' LK-FACT3-SCORE                          
069800        '  TENDANCE(15%) ' LK-FACT4-SCORE                                 
069900        '  MOTIF(10%) ' LK-FACT5-SCORE                                    
070000        DELIMITED BY SIZE INTO WS-PL-TEXT.                                
070100     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
070200                                                                          
070300     MOVE SPACES TO WS-PRINT-LINE.                                        
070400     STRING '  SCORE GLOBAL ' LK-OVERALL-SCORE                            
070500        '  RECOMMANDATION ' LK-RECOMMEND                                  
070600        DELIMITED BY SIZE INTO WS-PL-TEXT.                                
070700     PERFORM 2910-WRITE-ANAL-START THRU 2910-WRITE-ANAL-END.              
070800 2700-CONFIDENCE-END.                                                     
070900*    DERNIER BLOC DU RAPPORT D'ANALYSE -- LA RECOMMANDATION               
071000*    TEXTUELLE (LK-RECOMMEND) EST TOUJOURS LA TOUTE DERNIERE              
071100*    DONNEE IMPRIMEE POUR UN TITRE, DE SORTE QU'UN GESTIONNAIRE           
071200*    QUI PARCOURT RAPIDEMENT LE RAPPORT TROUVE LA CONCLUSION EN           
071300*    BAS DE CHAQUE SECTION, APRES TOUT LE DETAIL QUI LA JUSTIFIE.         
071400     EXIT.                                                                
071500                                                                          
071600*    PARAGRAPHE D'ECRITURE COMMUN A TOUS LES BLOCS DU RAPPORT             
071700*    D'ANALYSE -- AUCUN AUTRE PARAGRAPHE N'EMET DE WRITE EWA-LINE         
071800*    DIRECTEMENT, TOUT PASSE PAR ICI POUR QUE LE TRANSFERT DE             
071900*    WS-PL-TEXT VERS EWA-LINE-TEXT NE SOIT ECRIT QU'UNE SEULE FOIS        
072000*    DANS LE PROGRAMME.                                                   
072100 2910-WRITE-ANAL-START.                                                   
072200     MOVE WS-PL-TEXT TO EWA-LINE-TEXT.                                    
072300     WRITE EWA-LINE.                                                      
072400 2910-WRITE-ANAL-END.                                                     
072500     EXIT.                                                                
072600                                                                          
072700*-----------------------------------------------------------*             
072800* 8000/8900 - OUVERTURE ET FERMETURE DU SOMMAIRE SCANNER     *            
072900*             (OUTPUT -- UN SEUL APPEL PAR LOT ENTIER, PAS     *          
073000*             UN PAR TITRE COMME LE RAPPORT D'ANALYSE)         *          
073100*-----------------------------------------------------------*             
073200 8000-OPEN-SCAN-START.                                                    
073300     OPEN OUTPUT EW-SCANRPT.                                              
073400 8000-OPEN-SCAN-END.                                                      
073500     EXIT.                                                                
073600                                                                          
073700 8900-CLOSE-SCAN-START.                                                   
073800     CLOSE EW-SCANRPT.                                                    
073900 8900-CLOSE-SCAN-END.                                                     
074000     EXIT.                                                                
074100                                                                          
074200*-----------------------------------------------------------*             
074300* 8100 - TRI DE LA TABLE SOMMAIRE PAR CONFIANCE DECROISSANTE *            
074400*        LE SORT OPERE DIRECTEMENT SUR LA TABLE EN MEMOIRE,  *            
074500*        AN-1101 - AVANT CETTE REVISION, LE TRI ETAIT FAIT PAR *  AN1101  
074600*        UNE ROUTINE A BULLES MAISON (VOIR LES CHAMPS WS-SWAP- *  AN1101  
074700*        xxx CI-DESSUS, DEVENUS INUTILISES) -- LE SORT NATIF    * AN1101  
074800*        DU COMPILATEUR A ETE PREFERE CAR LA TABLE DU SOMMAIRE   *AN1101  
074900*        PEUT CONTENIR PLUSIEURS CENTAINES DE TITRES DANS UN      AN1101  
075000*        LOT COMPLET, ET UN TRI A BULLES EN O(N CARRE) DEVENAIT   AN1101  
075100*        PERCEPTIBLEMENT LENT A CETTE ECHELLE.                    AN1101  
075200*-----------------------------------------------------------*             
075300 8100-SORT-SCANNER-START.                                                 
075400     IF EWS-COUNT > 1                                                     
075500        SORT EWS-ENTRY DESCENDING KEY EWS-CONF                            
075600     END-IF.                                                              
075700 8100-SORT-SCANNER-END.                                                   
075800     EXIT.                                                                
075900                                                                          
076000*-----------------------------------------------------------*             
076100* 8200 - IMPRESSION DU SOMMAIRE SCANNER ET DES TOTAUX        *            
076200*        UNE LIGNE D'EN-TETE DE COLONNES, PUIS UNE LIGNE PAR   *          
076300*        TITRE DANS L'ORDRE DEJA TRIE PAR 8100, PUIS LES TROIS  *         
076400*        TOTAUX DE CONTROLE (AN-1101) -- LUS, ANALYSES ET        *AN1101  
076500*        IGNORES -- QUI PERMETTENT AU GESTIONNAIRE DE VERIFIER    AN1101  
076600*        QUE LE LOT A BIEN TRAITE TOUS LES TITRES ATTENDUS.       AN1101  
076700*-----------------------------------------------------------*             
076800 8200-PRINT-SCANNER-START.                                                
076900     MOVE SPACES TO WS-PRINT-LINE.                                        
077000     STRING 'RANG TITRE    MOTIF      SCORE CONFIANCE'                    
077100        '  DERNIER COURS  PIVOTS' DELIMITED BY SIZE                       
077200        INTO WS-PL-TEXT.                                                  
077300     PERFORM 8910-WRITE-SCAN-START THRU 8910-WRITE-SCAN-END.              
077400                                                                          
077500     PERFORM 8210-ONE-RANK-LINE-START                                     
077600                        THRU 8210-ONE-RANK-LINE-END                       
077700        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > EWS-COUNT.                  
077800                                                                          
077900     MOVE SPACES TO WS-PRINT-LINE.                                        
078000     MOVE LK-TOT-READ TO WS-EDIT-CNT4.                                    
078100     STRING 'TOTAUX - LUS ' WS-EDIT-CNT4 DELIMITED BY SIZE                
078200        INTO WS-PL-TEXT.                                                  
078300     PERFORM 8910-WRITE-SCAN-START THRU 8910-WRITE-SCAN-END.              
078400                                                                          
078500     MOVE SPACES TO WS-PRINT-LINE.                                        
078600     MOVE LK-TOT-ANALYZED TO WS-EDIT-CNT4.                                
078700     STRING '         ANALYSES ' WS-EDIT-CNT4 DELIMITED BY SIZE           
078800        INTO WS-PL-TEXT.                                                  
078900     PERFORM 8910-WRITE-SCAN-START THRU 8910-WRITE-SCAN-END.              
079000                                                                          
079100     MOVE SPACES TO WS-PRINT-LINE.                                        
079200     MOVE LK-TOT-SKIPPED TO WS-EDIT-CNT4.                                 
079300     STRING '         IGNORES (PIVOTS INSUFFISANTS) '                     
079400        WS-EDIT-CNT4 DELIMITED BY SIZE INTO WS-PL-TEXT.                   
079500     PERFORM 8910-WRITE-SCAN-START THRU 8910-WRITE-SCAN-END.              
079600 8200-PRINT-SCANNER-END.                                                  
079700     EXIT.                                                                
079800                                                                          
079900*    UNE LIGNE PAR TITRE DU SOMMAIRE, DANS L'ORDRE DEJA TRIE --           
080000*    WS-I SERT ICI A LA FOIS DE RANG AFFICHE (WS-EDIT-RANK) ET            
080100*    D'INDICE DANS LA TABLE, CAR LE TRI A DEJA REORDONNE LES              
080200*    ENTREES ELLES-MEMES : LE RANG 1 EST TOUJOURS LA MEILLEURE            
080300*    CONFIANCE DU LOT APRES 8100-SORT-SCANNER-START.                      
080400 8210-ONE-RANK-LINE-START.                                                
080500     MOVE SPACES TO WS-PRINT-LINE.                                        
080600     MOVE WS-I TO WS-EDIT-RANK.                                           
080700     MOVE EWS-PRICE(WS-I) TO WS-EDIT-PRICE.                               
080800     MOVE EWS-PIVOTS(WS-I) TO WS-EDIT-CNT4.                               
080900     STRING WS-EDIT-RANK ' ' EWS-TICKER(WS-I) ' '                         
081000        EWS-PATTERN(WS-I) ' ' EWS-SCORE(WS-I) ' '                         
081100        EWS-CONF(WS-I) ' ' WS-EDIT-PRICE ' ' WS-EDIT-CNT4                 
081200        DELIMITED BY SIZE INTO WS-PL-TEXT.                                
081300     PERFORM 8910-WRITE-SCAN-START THRU 8910-WRITE-SCAN-END.              
081400 8210-ONE-RANK-LINE-END.                                                  
081500     EXIT.                                                                
081600                                                                          
081700*    PARAGRAPHE D'ECRITURE COMMUN AUX LIGNES DU SOMMAIRE                  
081800*    SCANNER -- SYMETRIQUE DE 2910-WRITE-ANAL-START MAIS SUR LE           
081900*    FD EW-SCANRPT; LES DEUX PARAGRAPHES NE SONT PAS FUSIONNES            
082000*    CAR ILS ECRIVENT SUR DEUX FICHIERS DIFFERENTS.                       
082100 8910-WRITE-SCAN-START.                                                   
082200     MOVE WS-PL-TEXT TO EWS-LINE-TEXT.                                    
082300     WRITE EWS-LINE.                                                      
082400 8910-WRITE-SCAN-END.                                                     
082500     EXIT.                                                                
082600                                                                          
082700*-----------------------------------------------------------*             
082800* FIN DU PROGRAMME EWRPT01.  TOUT AJOUT D'UN NOUVEAU BLOC AU   *          
082900* RAPPORT D'ANALYSE (PAR EXEMPLE POUR UN SIXIEME FACTEUR DE     *         
083000* CONFIANCE) DEVRAIT SUIVRE LE MEME PATRON QUE 2600/2700 :       *        
083100* UN NOUVEAU PARAGRAPHE NUMEROTE, APPELE DEPUIS 2000-PRINT-               
083200* ANALYSIS-START, SANS TOUCHER A L'ORDRE DES BLOCS EXISTANTS.             
083300*-----------------------------------------------------------*             
