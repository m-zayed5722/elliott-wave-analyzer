000100*=============================================================*
000200*    EWSCANR  -- TABLE DU SOMMAIRE DU SCANNER (UNE LIGNE      *
000300*    PAR TITRE ANALYSE), CHARGEE PAR EWSCAN01 ET TRIEE PAR    *
000400*    CONFIANCE DECROISSANTE AVANT IMPRESSION PAR EWRPT01.     *
000500*                                                             *
000600*    MAJ001  15/09/1990  R.FALLU   DEMANDE AN-0201            *   AN0201  
000700*            CREATION                                        *    AN0201  
000800*=============================================================*
000900 01  EWS-SCANNER-TABLE.
001000     05  EWS-COUNT               PIC 9(04)   COMP.
001100     05  EWS-ENTRY OCCURS 1 TO 1000 TIMES
001200                   DEPENDING ON EWS-COUNT
001300                   INDEXED BY EWS-IDX.
001400         10  EWS-TICKER          PIC X(08).
001500         10  EWS-PATTERN         PIC X(10).
001600         10  EWS-SCORE           PIC 9(03)V9(02).
001700         10  EWS-CONF            PIC 9(03)V9(02).
001800         10  EWS-PRICE           PIC S9(09)V9(04).
001900         10  EWS-PIVOTS          PIC 9(04)   COMP.
002000         10  FILLER              PIC X(03).

