000100*=============================================================*           
000200*    EWPLAN01 -- PLANIFICATION DE TRANSACTION (TENDANCE,       *          
000300*                CIBLES DE PRIX, GESTION DU RISQUE, SCORE DE  *           
000400*                CONFIANCE PONDERE ET BANDE DE RECOMMANDATION)*           
000500*                                                             *           
000600*    APPELE PAR EWSCAN01 APRES EWFIBLVL POUR CHAQUE TITRE.     *          
000700*                                                             *           
000800*    AUTEUR        : R. FALLU                                *            
000900*    INSTALLATION  : PLACEMENTS LAURENTIDE INC.               *           
001000*    DATE ECRITURE : 08/01/1991                               *           
001100*    DATE COMPIL.  :                                          *           
001200*    SECURITE      : CONFIDENTIEL - USAGE INTERNE SEULEMENT   *           
001300*                                                             *           
001400*    HISTORIQUE DES MODIFICATIONS                             *           
001500*    -------------------------------------------------------- *           
001600*    08/01/1991  R.FALLU   AN-0249  CREATION DU PROGRAMME     *   AN0249  
001700*    19/08/1994  P.HUARD   AN-0512  AJOUT DE LA GESTION DU     *  AN0512  
001800*                                   RISQUE (ACTIONS, VALEUR)  *   AN0512  
001900*    02/02/1999  S.NADEAU  AN-0981  REVUE AN 2000             *   AN0981  
002000*    25/05/2000  S.NADEAU  AN-1042  AJOUT DU SCORE DE CONFIANCE*  AN1042  
002100*                                   PONDERE A 5 FACTEURS        * AN1042  
002200*    18/03/2002  M.TREMBLAY AN-1100 AJOUT DE LA BANDE DE       *  AN1100  
002300*                                   RECOMMANDATION FINALE       * AN1100  
002400*=============================================================*           
002500*                                                             *   AN1100  
002600*    NOTE GENERALE DU PROGRAMME                               *   AN1100  
002700*    ---------------------------                              *   AN1100  
002800*    CE PROGRAMME EST LE DERNIER DE LA CHAINE D'ANALYSE D'UN   *  AN1100  
002900*    TITRE (APRES EWZIGZAG, EWWAVES ET EWFIBLVL) -- IL NE       * AN1100  
003000*    DETECTE NI N'EVALUE AUCUN DECOMPTE DE VAGUES, IL SE        * AN1100  
003100*    CONTENTE DE TRANSFORMER LES RESULTATS DES TROIS            * AN1100  
003200*    PROGRAMMES PRECEDENTS EN RECOMMANDATION DE TRANSACTION      *AN1100  
003300*    CONCRETE : UNE TENDANCE (1000/1500), DES CIBLES DE PRIX     *AN1100  
003400*    (2000), DES NIVEAUX DE SUPPORT/RESISTANCE LOCAUX (2500 --   *AN1100  
003500*    A NE PAS CONFONDRE AVEC LE SUPPORT/RESISTANCE GLOBAL DE     *AN1100  
003600*    EWFIBLVL, VOIR LA NOTE AVANT 2500), UNE GESTION DU RISQUE    AN1100  
003700*    (3000) ET UN SCORE DE CONFIANCE PONDERE SUR CINQ FACTEURS    AN1100  
003800*    (4000) QUI SE TRADUIT EN UNE BANDE DE RECOMMANDATION         AN1100  
003900*    TEXTUELLE POUR LE GESTIONNAIRE DE PORTEFEUILLE.              AN1100  
004000*                                                             *   AN1100  
004100*    LES PARAGRAPHES SE REGROUPENT AINSI :                    *   AN1100  
004200*      1000/1500           - TENDANCE GENERALE ET TENDANCE DE  *  AN1100  
004300*             VAGUE (DEUX NOTIONS DISTINCTES, VOIR 1500)        * AN1100  
004400*      2000                - CIBLES DE PRIX DES VAGUES 3 ET 5   * AN1100  
004500*      2500/2510           - SUPPORT/RESISTANCE LOCAL            *AN1100  
004600*      3000/3010           - GESTION DU RISQUE ET RATIO R/R      *AN1100  
004700*      4000/41xx-45xx      - SCORE DE CONFIANCE A 5 FACTEURS     *AN1100  
004800*                                                             *   AN1100  
004900*    DEPENDANCES ET PARTAGE DE COPYBOOKS                       *  AN1100  
005000*    -------------------------------------                      * AN1100  
005100*    CE PROGRAMME PARTAGE LE COPYBOOK EWPIVOT AVEC EWZIGZAG,    * AN1100  
005200*    EWWAVES ET EWFIBLVL, ET LE COPYBOOK EWFIBT (ETIQUETTES     * AN1100  
005300*    RETR/EXT3/EXT5) AVEC EWFIBLVL, QUI LE PRODUIT.  IL NE       *AN1100  
005400*    PREND PAS EWABC-LEVELS EN PARAMETRE CAR LE FACTEUR DE       *AN1100  
005500*    FIBONACCI DU SCORE DE CONFIANCE (4200) N'EXAMINE QUE LES    *AN1100  
005600*    NIVEAUX DE RETRACEMENT ET D'EXTENSION, JAMAIS LES CIBLES    *AN1100  
005700*    ABC DU DECOMPTE CORRECTIF.                                  *AN1100  
005800*                                                             *   AN1100  
005900*=============================================================*           
006000 IDENTIFICATION DIVISION.                                                 
006100 PROGRAM-ID. EWPLAN01.                                                    
006200 AUTHOR. R. FALLU.                                                        
006300 INSTALLATION. PLACEMENTS LAURENTIDE INC.                                 
006400 DATE-WRITTEN. 08/01/1991.                                                
006500 DATE-COMPILED.                                                           
006600 SECURITY. CONFIDENTIEL - USAGE INTERNE SEULEMENT.                        
006700                                                                          
006800 ENVIRONMENT DIVISION.                                                    
006900 CONFIGURATION SECTION.                                                   
007000*    NOTE DE GRADE POUR LE RATIO RISQUE/RECOMPENSE (VOIR 3000) --         
007100*    'A' EST LA MEILLEURE NOTE, 'D' LA PLUS FAIBLE, COMME LES             
007200*    NOTES DE CREDIT QUE LE SERVICE ATTRIBUE PAR AILLEURS AUX             
007300*    COMPTES CLIENTS.                                                     
007400 SPECIAL-NAMES.                                                           
007500     CLASS EW-GRADE-VALIDE IS 'A' 'B' 'C' 'D'.                            
007600*    CETTE CLASSE N'EST TESTEE PAR AUCUN PARAGRAPHE DU PROGRAMME          
007700*    -- LK-GRADE EST TOUJOURS AFFECTEE PAR UNE MOVE LITTERALE EN          
007800*    3000-RISK-MGMT-START, JAMAIS SAISIE NI VALIDEE EN ENTREE.            
007900*    ELLE A ETE AJOUTEE LORS D'UNE REVUE (AN-0981) POUR DOCUMENTERAN0981  
008000*    LES QUATRE VALEURS POSSIBLES ET N'A JAMAIS ETE RETIREE.      AN0981  
008100                                                                          
008200 DATA DIVISION.                                                           
008300 WORKING-STORAGE SECTION.                                                 
008400                                                                          
008500*-----------------------------------------------------------*             
008600* PARAMETRES FIXES DU COMPTE ET DU RISQUE ACCEPTE.  CES DEUX   *          
008700* VALEURS SONT CODEES EN DUR DEPUIS LA CREATION DU PROGRAMME --*          
008800* LE SERVICE N'A JAMAIS DEMANDE QU'ELLES SOIENT PARAMETRABLES   *         
008900* PAR TITRE OU PAR CLIENT; TOUT LE PORTEFEUILLE EST PLANIFIE    *         
009000* SUR LA BASE D'UN COMPTE MODELE DE 10 000,00$ AVEC 2% DE RISQUE*         
009100* ACCEPTE PAR TRANSACTION, ET LE GESTIONNAIRE MULTIPLIE         *         
009200* MENTALEMENT LES QUANTITES PROPOSEES SELON LA TAILLE REELLE DU *         
009300* COMPTE DU CLIENT.                                             *         
009400*-----------------------------------------------------------*             
009500* MAJ002 - PARAMETRES FIXES DU COMPTE ET DU RISQUE ACCEPTE                
009600 01  WS-ACCOUNT-SIZE             PIC 9(07)V9(02) VALUE 10000.00.          
009700 01  WS-RISK-PCT                 PIC 9(03)V9(02) VALUE 2.00.              
009800 01  WS-RISK-AMT                 PIC 9(07)V9(02) VALUE 0.                 
009900                                                                          
010000*-----------------------------------------------------------*             
010100* POINTS DE PRIX DE TRAVAIL REUTILISES PAR 1000, 1500, 2000 ET *          
010200* 4400 -- AUCUN NOM NE DEPEND DU PARAGRAPHE QUI LES UTILISE AU  *         
010300* MOMENT DONNE; WS-W1S/WS-W1E SONT LE DEBUT ET LA FIN DU         *        
010400* BALANCEMENT COURANT, WS-W2E LA FIN D'UN DEUXIEME BALANCEMENT   *        
010500* (UTILE SEULEMENT EN 2000), WS-L1 L'AMPLEUR ABSOLUE DU PREMIER. *        
010600*-----------------------------------------------------------*             
010700 01  WS-W1S                      PIC S9(09)V9(04) VALUE 0.                
010800 01  WS-W1E                      PIC S9(09)V9(04) VALUE 0.                
010900 01  WS-W2E                      PIC S9(09)V9(04) VALUE 0.                
011000 01  WS-L1                       PIC S9(09)V9(04) VALUE 0.                
011100*    CES QUATRE CHAMPS N'ONT PAS DE VALEUR STABLE ENTRE DEUX              
011200*    APPELS DE PARAGRAPHES -- 1000 LES UTILISE POUR LA MOYENNE            
011300*    DES PIVOTS, 1500 POUR LES DEUX DERNIERS PIVOTS DU                    
011400*    BALANCEMENT COURT, 2000 POUR LES TROIS PIVOTS DE LA                  
011500*    PROJECTION DE VAGUE, ET 4400 POUR LE SENS DU DERNIER                 
011600*    BALANCEMENT -- CHAQUE PARAGRAPHE LES REINITIALISE AVANT DE           
011700*    LES LIRE, AUCUN NE SUPPOSE UNE VALEUR LAISSEE PAR LE                 
011800*    PARAGRAPHE PRECEDENT.                                                
011900                                                                          
012000*-----------------------------------------------------------*             
012100* ZONES DE TRAVAIL DE 9100-ABS-DIFF-START, LE SOUS-PROGRAMME   *          
012200* MAISON DE DIFFERENCE ABSOLUE REPETE DANS CHAQUE PROGRAMME DU *          
012300* SERVICE (MEME PATRON QUE DANS EWZIGZAG, EWWAVES ET EWFIBLVL).*          
012400*-----------------------------------------------------------*             
012500 01  WS-ABS-A                    PIC S9(09)V9(04) VALUE 0.                
012600 01  WS-ABS-B                    PIC S9(09)V9(04) VALUE 0.                
012700 01  WS-ABS-RESULT               PIC S9(09)V9(04) VALUE 0.                
012800*    MAJ004 - VUE ALPHA DE DEPANNAGE (IMPRESSION DE TRACE)                
012900 01  WS-ABS-RESULT-DMP REDEFINES WS-ABS-RESULT PIC X(13).                 
013000*    CE TRIO EST APPELE PLUS SOUVENT DANS CE PROGRAMME QUE DANS           
013100*    N'IMPORTE QUEL AUTRE DU SERVICE -- 2000, 3000, 3010 ET 4300          
013200*    S'EN SERVENT TOUR A TOUR, CHACUN CHARGEANT WS-ABS-A ET               
013300*    WS-ABS-B IMMEDIATEMENT AVANT LE PERFORM DE 9100 PUIS                 
013400*    RECUPERANT WS-ABS-RESULT JUSTE APRES -- AUCUN PARAGRAPHE NE          
013500*    CONSERVE UNE VALEUR DE WS-ABS-RESULT AU-DELA DE L'INSTRUCTION        
013600*    QUI LA LIT IMMEDIATEMENT APRES LE RETOUR DE 9100.                    
013700                                                                          
013800*-----------------------------------------------------------*             
013900* TABLE DE TRAVAIL DES CINQ CIBLES DE PRIX (W3-MIN, W3-TARGET,  *         
014000* W3-EXT, W5-TARGET, W5-EXT) UTILISEE PAR 3000/3010 POUR        *         
014100* CALCULER LE RATIO RISQUE/RECOMPENSE DE CHAQUE CIBLE SANS       *        
014200* DUPLIQUER CINQ FOIS LA MEME LOGIQUE DE CALCUL -- CHAQUE        *        
014300* ENTREE PORTE LE PRIX DE LA CIBLE, SA DISTANCE AU DERNIER       *        
014400* COURS, CETTE DISTANCE EN POURCENTAGE, ET LE RATIO R/R QUI EN   *        
014500* RESULTE UNE FOIS COMPARE A LA DISTANCE DU STOP (WS-STOP-DIST). *        
014600*-----------------------------------------------------------*             
014700* MAJ002 - CIBLES DE PRIX DES VAGUES 3 ET 5 (TABLE DE TRAVAIL)            
014800 01  WS-TARGETS.                                                          
014900     05  WS-TGT-COUNT            PIC 9(02)   COMP VALUE 0.                
015000     05  WS-TGT-ENTRY OCCURS 5 TIMES.                                     
015100         10  WS-TGT-PRICE        PIC S9(09)V9(04) VALUE 0.                
015200         10  WS-TGT-DIST         PIC S9(07)V9(04) VALUE 0.                
015300         10  WS-TGT-PCT          PIC S9(05)V9(02) VALUE 0.                
015400         10  WS-TGT-RR           PIC S9(03)V9(02) VALUE 0.                
015500         10  FILLER              PIC X(02).                               
015600*    MAJ004 - VUE BRUTE DE LA TABLE DE CIBLES POUR DEPANNAGE              
015700 01  WS-TGT-DMP REDEFINES WS-TARGETS PIC X(192).                          
015800                                                                          
015900*    SUPPORT/RESISTANCE LOCAL -- WS-MAJ-SUPP/WS-MAJ-RESIST SONT           
016000*    LES BORNES MAJEURES (3 DERNIERS PIVOTS), WS-IMM-SUPP/                
016100*    WS-IMM-RESIST LES BORNES IMMEDIATES (2 DERNIERS PIVOTS) --           
016200*    VOIR LA NOTE AVANT 2500-SUPPORT-RESIST-START.                        
016300 01  WS-MAJ-SUPP                 PIC S9(09)V9(04) VALUE 0.                
016400 01  WS-MAJ-RESIST                PIC S9(09)V9(04) VALUE 0.               
016500 01  WS-IMM-SUPP                 PIC S9(09)V9(04) VALUE 0.                
016600 01  WS-IMM-RESIST                PIC S9(09)V9(04) VALUE 0.               
016700*    AUCUNE VALEUR INITIALE N'EST REQUISE ICI CAR 2500-SUPPORT-           
016800*    RESIST-START LES INITIALISE TOUJOURS EXPLICITEMENT AVANT DE          
016900*    LES UTILISER -- CONTRAIREMENT A D'AUTRES PROGRAMMES DU               
017000*    SERVICE, AUCUN DE CES QUATRE CHAMPS N'EST LU AVANT D'AVOIR           
017100*    ETE ECRIT DANS LE MEME APPEL.                                        
017200                                                                          
017300*-----------------------------------------------------------*             
017400* ZONES DE GESTION DU RISQUE (3000) -- WS-STOP-DIST EST LA      *         
017500* DISTANCE EN PRIX ENTRE LE COURS ET LE NIVEAU D'INVALIDATION   *         
017600* REMONTE PAR EWWAVES; WS-STOP-PCT LA MEME DISTANCE EN          *         
017700* POURCENTAGE; WS-POSITION-VALUE LA VALEUR EN DOLLARS DE LA      *        
017800* POSITION PROPOSEE; WS-RR-SUM/WS-RR-CNT ACCUMULENT LES RATIOS   *        
017900* R/R DE CHAQUE CIBLE POUR LA MOYENNE CALCULEE EN 3000.          *        
018000*-----------------------------------------------------------*             
018100 01  WS-STOP-DIST                PIC S9(07)V9(04) VALUE 0.                
018200 01  WS-STOP-PCT                 PIC S9(05)V9(02) VALUE 0.                
018300 01  WS-STOP-PCT-DMP REDEFINES WS-STOP-PCT PIC X(08).                     
018400 01  WS-POSITION-VALUE           PIC 9(09)V9(02) VALUE 0.                 
018500 01  WS-RR-SUM                   PIC S9(05)V9(02) VALUE 0.                
018600 77  WS-RR-CNT                   PIC 9(02)   COMP VALUE 0.                
018700                                                                          
018800*-----------------------------------------------------------*             
018900* LES CINQ FACTEURS BRUTS DU SCORE DE CONFIANCE (4000), AVANT   *         
019000* LEUR PONDERATION -- CHACUN VA DE 0 A 100, SAUF WS-FACT3 QUI   *         
019100* EST SIGNE PAR COHERENCE AVEC LES AUTRES COMPTEURS DU PROGRAMME*         
019200* MEME SI SA VALEUR N'EST JAMAIS NEGATIVE EN PRATIQUE.           *        
019300* WS-FIB-HIT-COUNT EST LE COMPTEUR PARTAGE PAR 4210/4220/4230    *        
019400* DU NOMBRE DE NIVEAUX DE FIBONACCI "TOUCHES" PAR LES RATIOS     *        
019500* REELLEMENT OBSERVES DANS LA TABLE DE PIVOTS.                   *        
019600*-----------------------------------------------------------*             
019700 01  WS-FACT1                    PIC 9(03)V9(02) VALUE 0.                 
019800 01  WS-FACT2                    PIC 9(03)V9(02) VALUE 0.                 
019900 01  WS-FACT3                    PIC S9(03)V9(02) VALUE 0.                
020000 01  WS-FACT4                    PIC 9(03)V9(02) VALUE 0.                 
020100 01  WS-FACT5                    PIC 9(03)V9(02) VALUE 0.                 
020200 01  WS-FIB-HIT-COUNT             PIC 9(02)   COMP VALUE 0.               
020300*    AN-1042 - WS-FACT3 EST LE SEUL DES CINQ FACTEURS DECLARE     AN1042  
020400*    SIGNE (PIC S9(03)V9(02)) -- A L'ORIGINE, LE COMITE DE        AN1042  
020500*    PLACEMENT AVAIT ENVISAGE UNE PENALITE NEGATIVE POUR UN       AN1042  
020600*    DECOMPTE DONT LES PROPORTIONS DE VAGUES SERAIENT             AN1042  
020700*    INCOHERENTES, MAIS CETTE PENALITE N'A JAMAIS ETE             AN1042  
020800*    IMPLANTEE DANS 4300-FACTOR3-START -- LE SIGNE EST CONSERVE   AN1042  
020900*    PAR PRUDENCE, AU CAS OU CETTE IDEE SERAIT UN JOUR REPRISE.   AN1042  
021000                                                                          
021100*-----------------------------------------------------------*             
021200* LONGUEURS DE VAGUE DE 4300-FACTOR3-START (VOIR LE COMMENTAIRE *         
021300* DE CE PARAGRAPHE POUR L'ABSENCE SYSTEMATIQUE DE WS-W5) ET LE  *         
021400* RATIO DE TRAVAIL PARTAGE PAR 4210/4220/4230/4300.              *        
021500*-----------------------------------------------------------*             
021600 01  WS-W1                       PIC S9(09)V9(04) VALUE 0.                
021700 01  WS-W3                       PIC S9(09)V9(04) VALUE 0.                
021800 01  WS-W5                       PIC S9(09)V9(04) VALUE 0.                
021900 01  WS-W5-ABSENT                PIC X(01)   VALUE 'N'.                   
022000     88  WS-W5-IS-ABSENT                     VALUE 'Y'.                   
022100 01  WS-RATIO                    PIC S9(03)V9(04) VALUE 0.                
022200                                                                          
022300*    WS-L EST LE NOMBRE DE PIVOTS VALIDES DISPONIBLES; WS-I EST           
022400*    L'UNIQUE INDICE DE BOUCLE DU PROGRAMME, REUTILISE PARTOUT            
022500*    SANS SIGNIFICATION FIXE HORS DU PARAGRAPHE COURANT.                  
022600*    WS-UP-SW PORTE LE SENS DE LA TENDANCE DE VAGUE (1500) MAIS           
022700*    N'EST PLUS RELU PAR AUCUN AUTRE PARAGRAPHE DEPUIS QUE                
022800*    4400-FACTOR4-START A ETE RECRIT POUR TESTER LK-WAVE-TREND            
022900*    DIRECTEMENT -- CONSERVE POUR COMPATIBILITE AVEC D'EVENTUELS          
023000*    FUTURS PARAGRAPHES QUI VOUDRAIENT UN INDICATEUR 88 PLUTOT            
023100*    QU'UNE COMPARAISON DE CHAINE.                                        
023200 01  WS-L                        PIC 9(06)   COMP VALUE 0.                
023300 77  WS-I                        PIC 9(06)   COMP VALUE 0.                
023400 01  WS-UP-SW                    PIC X(01)   VALUE 'Y'.                   
023500     88  WS-IS-UPTREND                       VALUE 'Y'.                   
023600                                                                          
023700 LINKAGE SECTION.                                                         
023800*-----------------------------------------------------------*             
023900* PARAMETRES D'APPEL -- LA TABLE DE PIVOTS, LE DERNIER COURS,   *         
024000* LE NIVEAU D'INVALIDATION ET LE TYPE DE DECOMPTE PRIMAIRE      *         
024100* (TOUS PRODUITS EN AMONT PAR EWWAVES), LES TROIS FAMILLES DE    *        
024200* NIVEAUX DE FIBONACCI UTILES AU SCORE DE CONFIANCE (PRODUITES   *        
024300* PAR EWFIBLVL), PUIS UNE LONGUE LISTE DE SORTIES : TENDANCES,            
024400* CIBLES, SUPPORT/RESISTANCE, GESTION DU RISQUE ET SCORE DE               
024500* CONFIANCE -- CE PROGRAMME A LA PLUS LONGUE LISTE DE PARAMETRES          
024600* DU SERVICE, CAR IL EST LE POINT DE SYNTHESE FINAL DE TOUTE LA           
024700* CHAINE D'ANALYSE AVANT L'IMPRESSION DU RAPPORT.                         
024800*-----------------------------------------------------------*             
024900 COPY EWPIVOT REPLACING ==:TAG:== BY ==PVT==.                             
025000 01  LK-LAST-CLOSE               PIC S9(09)V9(04).                        
025100 01  LK-INVAL-PRICE              PIC S9(09)V9(04).                        
025200 01  LK-PRI-TYPE                 PIC X(10).                               
025300*    LK-PRI-TYPE NE CONTIENT QUE 'IMPULSE   ' OU 'CORRECTIVE'             
025400*    DANS LA PRATIQUE COURANTE, TELS QUE PRODUITS PAR EWWAVES --          
025500*    4500-FACTOR5-START PREVOIT NEANMOINS UNE TROISIEME BRANCHE           
025600*    POUR TOUTE AUTRE VALEUR, PAR PRUDENCE FACE A UN FUTUR TYPE           
025700*    DE DECOMPTE QUI SERAIT AJOUTE A EWWAVES SANS QUE CE                  
025800*    PROGRAMME NE SOIT REVU EN MEME TEMPS.                                
025900                                                                          
026000*    SEULES LES FAMILLES RETRACEMENT ET EXTENSIONS (3 ET 5) SONT          
026100*    PRISES EN PARAMETRE ICI -- PAS LES CIBLES ABC NI LE                  
026200*    SUPPORT/RESISTANCE GLOBAL DE EWFIBLVL, NI UTILISES PAR LE            
026300*    FACTEUR DE FIBONACCI DU SCORE DE CONFIANCE (4200).                   
026400 COPY EWFIBT REPLACING ==:TAG:== BY ==RETR==.                             
026500 COPY EWFIBT REPLACING ==:TAG:== BY ==EXT3==.                             
026600 COPY EWFIBT REPLACING ==:TAG:== BY ==EXT5==.                             
026700                                                                          
026800*    LES DEUX TENDANCES (1000/1500) ET LES CINQ CIBLES DE PRIX            
026900*    (2000) SONT RENVOYEES TELLES QUE CALCULEES, SANS ARRONDI             
027000*    SUPPLEMENTAIRE NI MISE EN FORME -- L'EDITION POUR                    
027100*    L'IMPRESSION EST ENTIEREMENT A LA CHARGE DU RAPPORT                  
027200*    (EWRPT01), CE PROGRAMME NE FORMATE RIEN.                             
027300 01  LK-OVERALL-TREND            PIC X(08).                               
027400 01  LK-WAVE-TREND                PIC X(08).                              
027500 01  LK-W3-MIN                   PIC S9(09)V9(04).                        
027600 01  LK-W3-TARGET                PIC S9(09)V9(04).                        
027700 01  LK-W3-EXT                   PIC S9(09)V9(04).                        
027800 01  LK-W5-TARGET                PIC S9(09)V9(04).                        
027900 01  LK-W5-EXT                   PIC S9(09)V9(04).                        
028000 01  LK-MAJOR-SUPP                PIC S9(09)V9(04).                       
028100 01  LK-MAJOR-RESIST              PIC S9(09)V9(04).                       
028200 01  LK-IMMED-SUPP                PIC S9(09)V9(04).                       
028300 01  LK-IMMED-RESIST              PIC S9(09)V9(04).                       
028400                                                                          
028500*    SORTIES DE LA GESTION DU RISQUE (3000) -- LK-SHARES EST              
028600*    TOUJOURS UN NOMBRE ENTIER D'ACTIONS (PIC 9(09) COMP, PAS DE          
028700*    FRACTION D'ACTION); LK-GRADE EST LA NOTE A/B/C/D DU MEILLEUR         
028800*    RATIO R/R; LK-STOP-OK/LK-POS-OK/LK-RISK-OK SONT TROIS                
028900*    INDICATEURS Y/N INDEPENDANTS QUE LE RAPPORT PEUT AFFICHER            
029000*    SEPAREMENT SANS DEVOIR RECALCULER LES SEUILS DE 3000.                
029100 01  LK-SHARES                   PIC 9(09)   COMP.                        
029200 01  LK-POSITION-VALUE           PIC 9(09)V9(02).                         
029300 01  LK-RISK-AMOUNT               PIC 9(07)V9(02).                        
029400 01  LK-STOP-DIST                 PIC S9(07)V9(04).                       
029500 01  LK-STOP-PCT                  PIC S9(05)V9(02).                       
029600 01  LK-BEST-RR                   PIC S9(03)V9(02).                       
029700 01  LK-AVG-RR                    PIC S9(03)V9(02).                       
029800 01  LK-GRADE                     PIC X(01).                              
029900 01  LK-STOP-OK                   PIC X(01).                              
030000 01  LK-POS-OK                    PIC X(01).                              
030100 01  LK-RISK-OK                   PIC X(01).                              
030200 01  LK-QUALITY                   PIC X(04).                              
030300                                                                          
030400*    SORTIES DU SCORE DE CONFIANCE (4000) -- LES CINQ SCORES              
030500*    BRUTS SONT RENVOYES SEPAREMENT DU SCORE GLOBAL PONDERE POUR          
030600*    QUE LE RAPPORT PUISSE LES DETAILLER SUR UNE LIGNE DISTINCTE          
030700*    SI LE GESTIONNAIRE LE DEMANDE (VOIR EWRPT01).                        
030800 01  LK-FACT1-SCORE                PIC 9(03)V9(02).                       
030900 01  LK-FACT2-SCORE                PIC 9(03)V9(02).                       
031000 01  LK-FACT3-SCORE                PIC S9(03)V9(02).                      
031100 01  LK-FACT4-SCORE                PIC 9(03)V9(02).                       
031200 01  LK-FACT5-SCORE                PIC 9(03)V9(02).                       
031300 01  LK-OVERALL-SCORE              PIC 9(03)V9(02).                       
031400 01  LK-RECOMMEND                  PIC X(20).                             
031500                                                                          
031600*    L'ORDRE DES PARAMETRES CI-DESSOUS SUIT L'ORDRE DES SIX               
031700*    ETAPES DE 0000-MAIN-START, PUIS L'ORDRE D'APPARITION DES             
031800*    CHAMPS DE SORTIE DE CHAQUE ETAPE -- TOUT APPELANT QUI RELIE          
031900*    CES PARAMETRES PAR POSITION DOIT RESPECTER CET ORDRE EXACT.          
032000*    L'ORDRE DES PARAMETRES SUIT STRICTEMENT L'ORDRE DANS LEQUEL          
032100*    EWSCAN01 LES PASSE -- LA TABLE DE PIVOTS ET LES TROIS                
032200*    FAMILLES DE NIVEAUX DE FIBONACCI D'ABORD (TOUTES PRODUITES           
032300*    EN AMONT PAR EWZIGZAG/EWWAVES/EWFIBLVL), PUIS LES SORTIES            
032400*    DANS L'ORDRE DES SIX ETAPES DE 0000-MAIN-START.                      
032500 PROCEDURE DIVISION USING EWPVT-PIVOT-TABLE LK-LAST-CLOSE                 
032600                           LK-INVAL-PRICE LK-PRI-TYPE                     
032700                           EWRETR-LEVELS EWEXT3-LEVELS                    
032800                           EWEXT5-LEVELS                                  
032900                           LK-OVERALL-TREND LK-WAVE-TREND                 
033000                           LK-W3-MIN LK-W3-TARGET LK-W3-EXT               
033100                           LK-W5-TARGET LK-W5-EXT                         
033200                           LK-MAJOR-SUPP LK-MAJOR-RESIST                  
033300                           LK-IMMED-SUPP LK-IMMED-RESIST                  
033400                           LK-SHARES LK-POSITION-VALUE                    
033500                           LK-RISK-AMOUNT LK-STOP-DIST LK-STOP-PCT        
033600                           LK-BEST-RR LK-AVG-RR LK-GRADE                  
033700                           LK-STOP-OK LK-POS-OK LK-RISK-OK                
033800                           LK-QUALITY                                     
033900                           LK-FACT1-SCORE LK-FACT2-SCORE                  
034000                           LK-FACT3-SCORE LK-FACT4-SCORE                  
034100                           LK-FACT5-SCORE LK-OVERALL-SCORE                
034200                           LK-RECOMMEND.                                  
034300                                                                          
034400*-----------------------------------------------------------*             
034500* 0000 - AIGUILLAGE PRINCIPAL.  CALCULE LES DEUX TENDANCES,    *          
034600*        LES CIBLES DE PRIX, LE SUPPORT/RESISTANCE LOCAL, LA   *          
034700*        GESTION DU RISQUE, PUIS LE SCORE DE CONFIANCE -- DANS  *         
034800*        CET ORDRE PRECIS, CAR 4400-FACTOR4-START A BESOIN DE   *         
034900*        LK-WAVE-TREND (PRODUIT PAR 1500) ET 3010-ONE-TARGET-RR *         
035000*        A BESOIN DES CINQ CIBLES DE 2000.                       *        
035100*-----------------------------------------------------------*             
035200 0000-MAIN-START.                                                         
035300     MOVE EWPVT-COUNT TO WS-L.                                            
035400     PERFORM 1000-OVERALL-TREND-START THRU 1000-OVERALL-TREND-END.        
035500     PERFORM 1500-WAVE-TREND-START THRU 1500-WAVE-TREND-END.              
035600     PERFORM 2000-PRICE-TARGETS-START                                     
035700                        THRU 2000-PRICE-TARGETS-END.                      
035800     PERFORM 2500-SUPPORT-RESIST-START                                    
035900                        THRU 2500-SUPPORT-RESIST-END.                     
036000     PERFORM 3000-RISK-MGMT-START THRU 3000-RISK-MGMT-END.                
036100     PERFORM 4000-CONFIDENCE-START THRU 4000-CONFIDENCE-END.              
036200 0000-MAIN-END.                                                           
036300*    AUCUN PARAGRAPHE D'INITIALISATION SEPARE (0000-INIT) N'EST           
036400*    NECESSAIRE ICI -- CHAQUE ETAPE RECALCULE SES PROPRES SORTIES         
036500*    A PARTIR DE ZERO (VOIR LES MOVE 0 EN DEBUT DE 2000 ET 2500),         
036600*    ET LE PROGRAMME N'EST JAMAIS APPELE DEUX FOIS POUR LE MEME           
036700*    TITRE A L'INTERIEUR D'UNE MEME EXECUTION DE EWSCAN01.                
036800     GOBACK.                                                              
036900                                                                          
037000*-----------------------------------------------------------*             
037100* 1000 - TENDANCE GENERALE (3 PREMIERS VS 3 DERNIERS PIVOTS) *            
037200*        COMPARE LA MOYENNE DES 3 PLUS ANCIENS PIVOTS A CELLE  *          
037300*        DES 3 PLUS RECENTS -- UNE VISION A LONG TERME DE      *          
037400*        L'HISTORIQUE DISPONIBLE, A NE PAS CONFONDRE AVEC LA    *         
037500*        TENDANCE DE VAGUE DE 1500 (COURT TERME, 5 DERNIERS     *         
037600*        PIVOTS SEULEMENT).  LA BANDE MORTE DE 2% (1.02/0.98)   *         
037700*        EVITE DE SIGNALER UNE TENDANCE SUR UN BRUIT DE MARCHE   *        
037800*        INSIGNIFIANT.                                           *        
037900*-----------------------------------------------------------*             
038000 1000-OVERALL-TREND-START.                                                
038100*    MOINS DE 3 PIVOTS : PAS ASSEZ D'HISTORIQUE POUR JUGER D'UNE          
038200*    TENDANCE GENERALE, ON RETIENT LE CAS NEUTRE PAR DEFAUT.              
038300     IF WS-L < 3                                                          
038400        MOVE 'SIDEWAYS' TO LK-OVERALL-TREND                               
038500        GO TO 1000-OVERALL-TREND-END                                      
038600     END-IF.                                                              
038700     COMPUTE WS-W1S ROUNDED =                                             
038800        (EWPVT-PRICE(1) + EWPVT-PRICE(2) + EWPVT-PRICE(3)) / 3.           
038900     COMPUTE WS-W1E ROUNDED =                                             
039000        (EWPVT-PRICE(WS-L - 2) + EWPVT-PRICE(WS-L - 1)                    
039100           + EWPVT-PRICE(WS-L)) / 3.                                      
039200     IF WS-W1E > WS-W1S * 1.02                                            
039300        MOVE 'UP      ' TO LK-OVERALL-TREND                               
039400     ELSE                                                                 
039500        IF WS-W1E < WS-W1S * 0.98                                         
039600           MOVE 'DOWN    ' TO LK-OVERALL-TREND                            
039700        ELSE                                                              
039800           MOVE 'SIDEWAYS' TO LK-OVERALL-TREND                            
039900        END-IF                                                            
040000     END-IF.                                                              
040100 1000-OVERALL-TREND-END.                                                  
040200*    LK-OVERALL-TREND EST L'UN DES RARES CHAMPS DE SORTIE QUE             
040300*    NI 3000 NI 4000 NE RELISENT -- IL EST CALCULE UNIQUEMENT             
040400*    POUR L'AFFICHAGE DANS LE RAPPORT (EWRPT01), PAS POUR UNE             
040500*    DECISION INTERNE DE CE PROGRAMME.                                    
040600     EXIT.                                                                
040700                                                                          
040800*-----------------------------------------------------------*             
040900* 1500 - TENDANCE DE VAGUE (2 PREMIERS DES 5 DERNIERS PIVOTS)*            
041000*        AN-1042 - CETTE TENDANCE "COURT TERME" EST CELLE       * AN1042  
041100*        TESTEE PAR LE FACTEUR 4 DU SCORE DE CONFIANCE (4400) -- *AN1042  
041200*        ELLE NE MESURE QUE LE SENS DE LA PREMIERE VAGUE DU       AN1042  
041300*        DECOMPTE, PAS LA TENDANCE GLOBALE DU TITRE.  AVEC MOINS  AN1042  
041400*        DE 5 PIVOTS, ELLE UTILISE LE BALANCEMENT DISPONIBLE LE   AN1042  
041500*        PLUS ANCIEN (1 ET 2) FAUTE DE MIEUX.                     AN1042  
041600*-----------------------------------------------------------*             
041700 1500-WAVE-TREND-START.                                                   
041800     IF WS-L < 2                                                          
041900        MOVE 'SIDEWAYS' TO LK-WAVE-TREND                                  
042000        GO TO 1500-WAVE-TREND-END                                         
042100     END-IF.                                                              
042200     IF WS-L < 5                                                          
042300        MOVE EWPVT-PRICE(1) TO WS-W1S                                     
042400        MOVE EWPVT-PRICE(2) TO WS-W1E                                     
042500     ELSE                                                                 
042600        MOVE EWPVT-PRICE(WS-L - 4) TO WS-W1S                              
042700        MOVE EWPVT-PRICE(WS-L - 3) TO WS-W1E                              
042800     END-IF.                                                              
042900*    CONTRAIREMENT A 1000, AUCUNE BANDE MORTE ICI -- LA MOINDRE           
043000*    DIFFERENCE DE PRIX TRANCHE ENTRE UP ET DOWN, CAR CES DEUX            
043100*    POINTS SONT DEJA DES PIVOTS VALIDES PAR EWZIGZAG (DONC PAR           
043200*    DEFINITION DES EXTREMES REELS, PAS DU BRUIT).                        
043300     IF WS-W1E > WS-W1S                                                   
043400        MOVE 'UP      ' TO LK-WAVE-TREND                                  
043500        MOVE 'Y' TO WS-UP-SW                                              
043600     ELSE                                                                 
043700        IF WS-W1E < WS-W1S                                                
043800           MOVE 'DOWN    ' TO LK-WAVE-TREND                               
043900           MOVE 'N' TO WS-UP-SW                                           
044000        ELSE                                                              
044100           MOVE 'SIDEWAYS' TO LK-WAVE-TREND                               
044200           MOVE 'Y' TO WS-UP-SW                                           
044300        END-IF                                                            
044400     END-IF.                                                              
044500 1500-WAVE-TREND-END.                                                     
044600*    WS-UP-SW EST MIS A JOUR ICI MAIS N'EST PLUS TESTE PAR AUCUN          
044700*    AUTRE PARAGRAPHE DEPUIS QUE 4400-FACTOR4-START A ETE                 
044800*    RECRIT (AN-1100) POUR COMPARER DIRECTEMENT LK-WAVE-TREND --  AN1100  
044900*    CONSERVE SANS RISQUE, LA MOVE NE COUTE RIEN.                 AN1100  
045000     EXIT.                                                                
045100                                                                          
045200*-----------------------------------------------------------*             
045300* 2000 - CIBLES DE PRIX DES VAGUES 3 ET 5 (5 DERNIERS PIVOTS,*            
045400*        MINIMUM 3 REQUIS)                                  *             
045500*        CALCULE CINQ CIBLES EN PROJETANT LA LONGUEUR DE LA    *          
045600*        VAGUE 1 (WS-L1) A PARTIR DE LA FIN DE LA VAGUE 2        *        
045700*        (CIBLES DE VAGUE 3) PUIS A PARTIR DE LA CIBLE DE        *        
045800*        VAGUE 3 (CIBLES DE VAGUE 5) -- CE SONT DES CIBLES DE             
045900*        PLANIFICATION, DISTINCTES DES NIVEAUX DE FIBONACCI               
046000*        BRUTS CALCULES PAR EWFIBLVL (QUI PARTENT DU DERNIER              
046100*        BALANCEMENT CONNU, PAS D'UNE PROJECTION DE VAGUE 1).             
046200*-----------------------------------------------------------*             
046300 2000-PRICE-TARGETS-START.                                                
046400     MOVE 0 TO LK-W3-MIN LK-W3-TARGET LK-W3-EXT                           
046500               LK-W5-TARGET LK-W5-EXT.                                    
046600*    MOINS DE 3 PIVOTS : AUCUNE CIBLE N'EST CALCULABLE, LES               
046700*    CINQ SORTIES RESTENT A ZERO (DEJA MISES A ZERO CI-DESSUS).           
046800     IF WS-L < 3                                                          
046900        GO TO 2000-PRICE-TARGETS-END                                      
047000     END-IF.                                                              
047100     IF WS-L < 5                                                          
047200        MOVE EWPVT-PRICE(1) TO WS-W1S                                     
047300        MOVE EWPVT-PRICE(2) TO WS-W1E                                     
047400        MOVE EWPVT-PRICE(3) TO WS-W2E                                     
047500     ELSE                                                                 
047600        MOVE EWPVT-PRICE(WS-L - 4) TO WS-W1S                              
047700        MOVE EWPVT-PRICE(WS-L - 3) TO WS-W1E                              
047800        MOVE EWPVT-PRICE(WS-L - 2) TO WS-W2E                              
047900     END-IF.                                                              
048000     MOVE WS-W1E TO WS-ABS-A.                                             
048100     MOVE WS-W1S TO WS-ABS-B.                                             
048200     PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END.                  
048300     MOVE WS-ABS-RESULT TO WS-L1.                                         
048400                                                                          
048500*    LE SENS DE LA PROJECTION (VERS LE HAUT OU VERS LE BAS)               
048600*    SUIT LE SENS DE LA VAGUE 1 -- SI ELLE MONTE, LES CINQ                
048700*    CIBLES SONT TOUTES AU-DESSUS DE LA FIN DE LA VAGUE 2;                
048800*    SINON ELLES SONT TOUTES AU-DESSOUS.  LA CIBLE MINIMALE DE            
048900*    VAGUE 3 (LK-W3-MIN) EST LA PROJECTION LA PLUS MODESTE,               
049000*    EGALE A UNE SIMPLE EGALITE DE LONGUEUR AVEC LA VAGUE 1.              
049100     IF WS-W1E > WS-W1S                                                   
049200        COMPUTE LK-W3-MIN ROUNDED = WS-W2E + WS-L1                        
049300        COMPUTE LK-W3-TARGET ROUNDED = WS-W2E + (1.6180 * WS-L1)          
049400        COMPUTE LK-W3-EXT ROUNDED = WS-W2E + (2.6180 * WS-L1)             
049500        COMPUTE LK-W5-TARGET ROUNDED = LK-W3-TARGET + WS-L1               
049600        MOVE LK-W3-TARGET TO WS-ABS-A                                     
049700        MOVE WS-W1S TO WS-ABS-B                                           
049800        PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END                
049900*       LA CIBLE D'EXTENSION DE VAGUE 5 EST PROJETEE A PARTIR DU          
050000*       DEBUT DE LA VAGUE 1 (WS-W1S), PAS DE LA FIN DE LA VAGUE           
050100*       2 COMME LES CIBLES DE VAGUE 3 -- ELLE COUVRE DONC LA              
050200*       DISTANCE COMPLETE DEPUIS L'ORIGINE DU DECOMPTE.                   
050300        COMPUTE LK-W5-EXT ROUNDED =                                       
050400           WS-W1S + (1.6180 * WS-ABS-RESULT)                              
050500     ELSE                                                                 
050600        COMPUTE LK-W3-MIN ROUNDED = WS-W2E - WS-L1                        
050700        COMPUTE LK-W3-TARGET ROUNDED = WS-W2E - (1.6180 * WS-L1)          
050800        COMPUTE LK-W3-EXT ROUNDED = WS-W2E - (2.6180 * WS-L1)             
050900        COMPUTE LK-W5-TARGET ROUNDED = LK-W3-TARGET - WS-L1               
051000        MOVE LK-W3-TARGET TO WS-ABS-A                                     
051100        MOVE WS-W1S TO WS-ABS-B                                           
051200        PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END                
051300        COMPUTE LK-W5-EXT ROUNDED =                                       
051400           WS-W1S - (1.6180 * WS-ABS-RESULT)                              
051500     END-IF.                                                              
051600 2000-PRICE-TARGETS-END.                                                  
051700*    LES CINQ CIBLES CALCULEES ICI SONT IMMEDIATEMENT REPRISES            
051800*    PAR 3000-RISK-MGMT-START (EMPILEES DANS WS-TARGETS) POUR LE          
051900*    CALCUL DU RATIO RISQUE/RECOMPENSE -- TOUT CHANGEMENT DE              
052000*    L'ORDRE DES CINQ SORTIES CI-DESSUS DOIT ETRE REPERCUTE DANS          
052100*    LES CINQ MOVE CORRESPONDANTS DE 3000.                                
052200     EXIT.                                                                
052300                                                                          
052400*-----------------------------------------------------------*             
052500* 2500 - SUPPORT/RESISTANCE MAJEUR (3 DERNIERS) ET IMMEDIAT  *            
052600*        (2 DERNIERS)                                        *            
052700*        CE SUPPORT/RESISTANCE EST VOLONTAIREMENT LOCAL (3 ET  *          
052800*        2 PIVOTS SEULEMENT) ET DISTINCT DU SUPPORT/RESISTANCE  *         
052900*        GLOBAL DE EWFIBLVL (JUSQU'A 10 PIVOTS DE CHAQUE COTE)  *         
053000*        -- CELUI-CI EST DESTINE AU PLACEMENT IMMEDIAT D'UN     *         
053100*        ORDRE STOP, PAS A UNE VUE D'ENSEMBLE DU TITRE.          *        
053200*-----------------------------------------------------------*             
053300 2500-SUPPORT-RESIST-START.                                               
053400     MOVE 0 TO LK-MAJOR-SUPP LK-MAJOR-RESIST                              
053500               LK-IMMED-SUPP LK-IMMED-RESIST.                             
053600     IF WS-L < 3                                                          
053700        GO TO 2500-SUPPORT-RESIST-END                                     
053800     END-IF.                                                              
053900*    INITIALISE LES DEUX BORNES MAJEURES AU PIVOT LE PLUS ANCIEN          
054000*    DES TROIS EXAMINES, PUIS 2510 AJUSTE AVEC LES DEUX SUIVANTS.         
054100     MOVE EWPVT-PRICE(WS-L - 2) TO WS-MAJ-SUPP.                           
054200     MOVE WS-MAJ-SUPP TO WS-MAJ-RESIST.                                   
054300     PERFORM 2510-MAJOR-TEST-START THRU 2510-MAJOR-TEST-END               
054400        VARYING WS-I FROM WS-L - 1 BY 1 UNTIL WS-I > WS-L.                
054500     MOVE WS-MAJ-SUPP TO LK-MAJOR-SUPP.                                   
054600     MOVE WS-MAJ-RESIST TO LK-MAJOR-RESIST.                               
054700                                                                          
054800*    LE SUPPORT/RESISTANCE IMMEDIAT EST SIMPLEMENT LE PLUS BAS            
054900*    ET LE PLUS HAUT DES DEUX DERNIERS PIVOTS -- PAS DE BOUCLE            
055000*    NECESSAIRE POUR SEULEMENT DEUX VALEURS.                              
055100     IF EWPVT-PRICE(WS-L - 1) < EWPVT-PRICE(WS-L)                         
055200        MOVE EWPVT-PRICE(WS-L - 1) TO LK-IMMED-SUPP                       
055300        MOVE EWPVT-PRICE(WS-L)     TO LK-IMMED-RESIST                     
055400     ELSE                                                                 
055500        MOVE EWPVT-PRICE(WS-L)     TO LK-IMMED-SUPP                       
055600        MOVE EWPVT-PRICE(WS-L - 1) TO LK-IMMED-RESIST                     
055700     END-IF.                                                              
055800 2500-SUPPORT-RESIST-END.                                                 
055900*    A NE PAS CONFONDRE AVEC LE SUPPORT/RESISTANCE GLOBAL DE              
056000*    EWFIBLVL (5000-SUPPORT-RESIST-START) -- CELUI-CI UTILISE             
056100*    SEULEMENT 3 ET 2 PIVOTS LOCAUX, PAS JUSQU'A 10 PIVOTS DE             
056200*    CHAQUE COTE DU FILTRAGE DE PERTINENCE DE EWFIBLVL.                   
056300     EXIT.                                                                
056400                                                                          
056500*    ETEND LES BORNES MAJEURES SI LE PIVOT WS-I EST PLUS EXTREME          
056600*    QUE CE QUI A ETE VU JUSQU'ICI -- APPELE POUR LES DEUX                
056700*    PIVOTS RESTANTS APRES L'INITIALISATION CI-DESSUS.                    
056800 2510-MAJOR-TEST-START.                                                   
056900     IF EWPVT-PRICE(WS-I) < WS-MAJ-SUPP                                   
057000        MOVE EWPVT-PRICE(WS-I) TO WS-MAJ-SUPP                             
057100     END-IF.                                                              
057200     IF EWPVT-PRICE(WS-I) > WS-MAJ-RESIST                                 
057300        MOVE EWPVT-PRICE(WS-I) TO WS-MAJ-RESIST                           
057400     END-IF.                                                              
057500 2510-MAJOR-TEST-END.                                                     
057600*    LA VARIATION EN 2500 COMMENCE A WS-L - 1, PAS WS-L - 2 --            
057700*    LE PIVOT WS-L - 2 A DEJA SERVI A L'INITIALISATION DES DEUX           
057800*    BORNES AVANT LE PERFORM, IL NE SERAIT DONC D'AUCUNE UTILITE          
057900*    DE LE RETESTER ICI.                                                  
058000     EXIT.                                                                
058100                                                                          
058200*-----------------------------------------------------------*             
058300* 3000 - GESTION DU RISQUE (ACTIONS, VALEUR DE POSITION,     *            
058400*        RATIO RISQUE/RECOMPENSE PAR CIBLE, NOTE ET QUALITE) *            
058500*        AN-0512 - LA TAILLE DE POSITION EST TOUJOURS DERIVEE   * AN0512  
058600*        DU MONTANT DE RISQUE ACCEPTE (2% DU COMPTE MODELE) ET  * AN0512  
058700*        DE LA DISTANCE AU STOP (LE NIVEAU D'INVALIDATION DE    * AN0512  
058800*        EWWAVES) -- JAMAIS DE LA VALEUR DU COMPTE SEULE, POUR   *AN0512  
058900*        QUE LA PERTE MAXIMALE EN CAS D'ERREUR RESTE CONSTANTE    AN0512  
059000*        PEU IMPORTE LA VOLATILITE DU TITRE.                      AN0512  
059100*-----------------------------------------------------------*             
059200 3000-RISK-MGMT-START.                                                    
059300     COMPUTE WS-RISK-AMT ROUNDED =                                        
059400        WS-ACCOUNT-SIZE * WS-RISK-PCT / 100.                              
059500     MOVE WS-RISK-AMT TO LK-RISK-AMOUNT.                                  
059600                                                                          
059700*    LE STOP EST TOUJOURS LE NIVEAU D'INVALIDATION DU DECOMPTE            
059800*    PRIMAIRE CALCULE PAR EWWAVES (LK-INVAL-PRICE) -- CE                  
059900*    PROGRAMME N'A PAS SA PROPRE LOGIQUE DE PLACEMENT DE STOP,            
060000*    IL REUTILISE CELLE D'EWWAVES TELLE QUELLE.                           
060100     MOVE LK-LAST-CLOSE TO WS-ABS-A.                                      
060200     MOVE LK-INVAL-PRICE TO WS-ABS-B.                                     
060300     PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END.                  
060400     MOVE WS-ABS-RESULT TO WS-STOP-DIST.                                  
060500     MOVE WS-STOP-DIST TO LK-STOP-DIST.                                   
060600                                                                          
060700     IF LK-LAST-CLOSE NOT = ZERO                                          
060800        COMPUTE WS-STOP-PCT ROUNDED =                                     
060900           WS-STOP-DIST / LK-LAST-CLOSE * 100                             
061000     ELSE                                                                 
061100        MOVE 0 TO WS-STOP-PCT                                             
061200     END-IF.                                                              
061300     MOVE WS-STOP-PCT TO LK-STOP-PCT.                                     
061400                                                                          
061500*    NOMBRE D'ACTIONS = MONTANT DE RISQUE / DISTANCE DU STOP --           
061600*    SI LE STOP EST TRES RAPPROCHE DU COURS, ON PEUT ACHETER              
061700*    BEAUCOUP D'ACTIONS SANS DEPASSER LE RISQUE ACCEPTE; SI LE            
061800*    STOP EST LOIN, ON EN ACHETE MOINS.  C'EST LA FORMULE                 
061900*    CLASSIQUE DE DIMENSIONNEMENT DE POSITION PAR LE RISQUE.              
062000     IF WS-STOP-DIST > ZERO                                               
062100        COMPUTE LK-SHARES = WS-RISK-AMT / WS-STOP-DIST                    
062200     ELSE                                                                 
062300        MOVE 0 TO LK-SHARES                                               
062400     END-IF.                                                              
062500     COMPUTE WS-POSITION-VALUE ROUNDED = LK-SHARES * LK-LAST-CLOSE        
062600     MOVE WS-POSITION-VALUE TO LK-POSITION-VALUE.                         
062700                                                                          
062800*    AN-0512 - LES 5 CIBLES (MIN/CIBLE/EXT. VAGUE 3, CIBLE/EXT.   AN0512  
062900*    VAGUE 5) SONT EMPILEES DANS UNE TABLE DE TRAVAIL POUR LE     AN0512  
063000*    CALCUL UNIFORME DU RATIO RISQUE/RECOMPENSE -- CHAQUE ENTREE  AN0512  
063100*    EST TRAITEE PAR LE MEME PARAGRAPHE 3010, PLUTOT QUE DE       AN0512  
063200*    DUPLIQUER CINQ FOIS LE MEME CALCUL.                          AN0512  
063300     MOVE 0 TO WS-TGT-COUNT.                                              
063400     MOVE LK-W3-MIN    TO WS-TGT-PRICE(1).                                
063500     MOVE LK-W3-TARGET TO WS-TGT-PRICE(2).                                
063600     MOVE LK-W3-EXT    TO WS-TGT-PRICE(3).                                
063700     MOVE LK-W5-TARGET TO WS-TGT-PRICE(4).                                
063800     MOVE LK-W5-EXT    TO WS-TGT-PRICE(5).                                
063900     MOVE 5 TO WS-TGT-COUNT.                                              
064000                                                                          
064100     MOVE 0 TO WS-RR-SUM.                                                 
064200     MOVE 0 TO WS-RR-CNT.                                                 
064300     MOVE 0 TO LK-BEST-RR.                                                
064400     PERFORM 3010-ONE-TARGET-RR-START THRU 3010-ONE-TARGET-RR-END         
064500        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TGT-COUNT.               
064600                                                                          
064700     IF WS-RR-CNT > 0                                                     
064800        COMPUTE LK-AVG-RR ROUNDED = WS-RR-SUM / WS-RR-CNT                 
064900     ELSE                                                                 
065000        MOVE 0 TO LK-AVG-RR                                               
065100     END-IF.                                                              
065200                                                                          
065300*    LA NOTE DE RISQUE/RECOMPENSE NE TIENT COMPTE QUE DU                  
065400*    MEILLEUR RATIO PARMI LES CINQ CIBLES (LK-BEST-RR), PAS DE            
065500*    LA MOYENNE -- UN GESTIONNAIRE NE VISE TOUJOURS QU'UNE SEULE          
065600*    CIBLE A LA FOIS, LA PLUS AVANTAGEUSE, MEME SI LES AUTRES             
065700*    SONT MOINS BONNES.  LES SEUILS (3.00/2.00/1.50) SUIVENT LA           
065800*    REGLE CLASSIQUE DU SERVICE : AU MOINS 1.5 POUR CONSIDERER            
065900*    UNE TRANSACTION, 3.0 OU PLUS POUR LA NOTE MAXIMALE.                  
066000     IF LK-BEST-RR >= 3.00                                                
066100        MOVE 'A' TO LK-GRADE                                              
066200     ELSE                                                                 
066300        IF LK-BEST-RR >= 2.00                                             
066400           MOVE 'B' TO LK-GRADE                                           
066500        ELSE                                                              
066600           IF LK-BEST-RR >= 1.50                                          
066700              MOVE 'C' TO LK-GRADE                                        
066800           ELSE                                                           
066900              MOVE 'D' TO LK-GRADE                                        
067000           END-IF                                                         
067100        END-IF                                                            
067200     END-IF.                                                              
067300                                                                          
067400*    TROIS INDICATEURS DE CONFORMITE AUX REGLES DE GESTION DU             
067500*    RISQUE DU SERVICE, INDEPENDANTS LES UNS DES AUTRES -- LE             
067600*    RAPPORT LES AFFICHE TOUS LES TROIS MEME SI UN SEUL SUFFIT            
067700*    POUR DISSUADER UNE TRANSACTION.                                      
067800     IF WS-STOP-PCT <= 10                                                 
067900        MOVE 'Y' TO LK-STOP-OK                                            
068000     ELSE                                                                 
068100        MOVE 'N' TO LK-STOP-OK                                            
068200     END-IF.                                                              
068300     IF WS-POSITION-VALUE <= WS-ACCOUNT-SIZE * 0.20                       
068400        MOVE 'Y' TO LK-POS-OK                                             
068500     ELSE                                                                 
068600        MOVE 'N' TO LK-POS-OK                                             
068700     END-IF.                                                              
068800     IF WS-RISK-PCT <= 3                                                  
068900        MOVE 'Y' TO LK-RISK-OK                                            
069000     ELSE                                                                 
069100        MOVE 'N' TO LK-RISK-OK                                            
069200     END-IF.                                                              
069300                                                                          
069400*    LA QUALITE GLOBALE DE LA TRANSACTION COMBINE LE STOP ET LE           
069500*    MEILLEUR RATIO R/R EN UNE SEULE ETIQUETTE LISIBLE -- GOOD            
069600*    EXIGE A LA FOIS UN STOP SERRE (8% OU MOINS) ET UN BON RATIO          
069700*    (2.0 OU PLUS); FAIR RELACHE LEGEREMENT LES DEUX SEUILS;              
069800*    TOUT LE RESTE EST POOR.                                              
069900     IF WS-STOP-PCT <= 8 AND LK-BEST-RR >= 2.00                           
070000        MOVE 'GOOD' TO LK-QUALITY                                         
070100     ELSE                                                                 
070200        IF WS-STOP-PCT <= 12 AND LK-BEST-RR >= 1.50                       
070300           MOVE 'FAIR' TO LK-QUALITY                                      
070400        ELSE                                                              
070500           MOVE 'POOR' TO LK-QUALITY                                      
070600        END-IF                                                            
070700     END-IF.                                                              
070800 3000-RISK-MGMT-END.                                                      
070900*    LES TROIS INDICATEURS LK-STOP-OK/LK-POS-OK/LK-RISK-OK ET             
071000*    L'ETIQUETTE LK-QUALITY SE RECOUVRENT PARTIELLEMENT AVEC LA           
071100*    NOTE LK-GRADE -- CE DEDOUBLEMENT EST VOLONTAIRE : LA NOTE            
071200*    RESUME LE MEILLEUR RATIO R/R SEUL, TANDIS QUE LA QUALITE ET          
071300*    LES INDICATEURS TIENNENT COMPTE DU STOP ET DE LA TAILLE DE           
071400*    POSITION, QUE LA NOTE NE REFLETE PAS.                                
071500     EXIT.                                                                
071600                                                                          
071700*    CALCULE LA DISTANCE, LA DISTANCE EN % ET LE RATIO R/R D'UNE          
071800*    SEULE CIBLE WS-I -- UNE CIBLE EGALE AU DERNIER COURS N'A             
071900*    AUCUN SENS (DISTANCE NULLE) ET EST IGNOREE SANS PARTICIPER           
072000*    A LA MOYENNE NI AU MEILLEUR RATIO.                                   
072100 3010-ONE-TARGET-RR-START.                                                
072200     IF WS-TGT-PRICE(WS-I) = LK-LAST-CLOSE                                
072300        MOVE 0 TO WS-TGT-RR(WS-I)                                         
072400        GO TO 3010-ONE-TARGET-RR-END                                      
072500     END-IF.                                                              
072600     MOVE WS-TGT-PRICE(WS-I) TO WS-ABS-A.                                 
072700     MOVE LK-LAST-CLOSE TO WS-ABS-B.                                      
072800     PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END.                  
072900     MOVE WS-ABS-RESULT TO WS-TGT-DIST(WS-I).                             
073000     IF LK-LAST-CLOSE NOT = ZERO                                          
073100        COMPUTE WS-TGT-PCT(WS-I) ROUNDED =                                
073200           WS-TGT-DIST(WS-I) / LK-LAST-CLOSE * 100                        
073300     END-IF.                                                              
073400*    LE RATIO R/R D'UNE CIBLE EST SA DISTANCE (LA RECOMPENSE              
073500*    POTENTIELLE) DIVISEE PAR LA DISTANCE DU STOP (LE RISQUE              
073600*    ACCEPTE) -- SANS STOP DEFINI (DISTANCE NULLE), AUCUN RATIO           
073700*    N'EST CALCULABLE.                                                    
073800     IF WS-STOP-DIST > ZERO                                               
073900        COMPUTE WS-TGT-RR(WS-I) ROUNDED =                                 
074000           WS-TGT-DIST(WS-I) / WS-STOP-DIST                               
074100     ELSE                                                                 
074200        MOVE 0 TO WS-TGT-RR(WS-I)                                         
074300     END-IF.                                                              
074400     IF WS-TGT-RR(WS-I) > 0                                               
074500        ADD WS-TGT-RR(WS-I) TO WS-RR-SUM                                  
074600        ADD 1 TO WS-RR-CNT                                                
074700     END-IF.                                                              
074800     IF WS-TGT-RR(WS-I) > LK-BEST-RR                                      
074900        MOVE WS-TGT-RR(WS-I) TO LK-BEST-RR                                
075000     END-IF.                                                              
075100 3010-ONE-TARGET-RR-END.                                                  
075200*    SEULES LES CIBLES A RATIO R/R STRICTEMENT POSITIF PARTICIPENT        
075300*    A LA SOMME (WS-RR-SUM) ET AU COMPTEUR (WS-RR-CNT) UTILISES           
075400*    POUR LA MOYENNE DE 3000 -- UNE CIBLE IGNOREE (EGALE AU               
075500*    DERNIER COURS) NE FAIT DONC PAS BAISSER ARTIFICIELLEMENT LA          
075600*    MOYENNE EN COMPTANT COMME UN RATIO NUL.                              
075700     EXIT.                                                                
075800                                                                          
075900*-----------------------------------------------------------*             
076000* 4000 - SCORE DE CONFIANCE PONDERE (5 FACTEURS) ET BANDE DE *            
076100*        RECOMMANDATION                                      *            
076200*        AN-1042 - LES CINQ POIDS (30/25/20/15/10) TOTALISENT  *  AN1042  
076300*        EXACTEMENT 100 ET NE SONT PAS PARAMETRABLES -- ILS ONT * AN1042  
076400*        ETE FIXES PAR LE COMITE DE PLACEMENT EN MEME TEMPS QUE * AN1042  
076500*        LES CINQ FACTEURS EUX-MEMES ET N'ONT JAMAIS ETE REVUS   *AN1042  
076600*        DEPUIS.  LE FACTEUR 1 (INTEGRITE DU DECOMPTE) PESE LE    AN1042  
076700*        PLUS LOURD PARCE QU'UN DECOMPTE BASE SUR TROP PEU DE     AN1042  
076800*        PIVOTS EST CONSIDERE PEU FIABLE QUELLE QUE SOIT LA       AN1042  
076900*        QUALITE DES AUTRES FACTEURS.                             AN1042  
077000*-----------------------------------------------------------*             
077100 4000-CONFIDENCE-START.                                                   
077200     PERFORM 4100-FACTOR1-START THRU 4100-FACTOR1-END.                    
077300     PERFORM 4200-FACTOR2-START THRU 4200-FACTOR2-END.                    
077400     PERFORM 4300-FACTOR3-START THRU 4300-FACTOR3-END.                    
077500     PERFORM 4400-FACTOR4-START THRU 4400-FACTOR4-END.                    
077600     PERFORM 4500-FACTOR5-START THRU 4500-FACTOR5-END.                    
077700                                                                          
077800     MOVE WS-FACT1 TO LK-FACT1-SCORE.                                     
077900     MOVE WS-FACT2 TO LK-FACT2-SCORE.                                     
078000     MOVE WS-FACT3 TO LK-FACT3-SCORE.                                     
078100     MOVE WS-FACT4 TO LK-FACT4-SCORE.                                     
078200     MOVE WS-FACT5 TO LK-FACT5-SCORE.                                     
078300                                                                          
078400     COMPUTE LK-OVERALL-SCORE ROUNDED =                                   
078500        (WS-FACT1 * 30 + WS-FACT2 * 25 + WS-FACT3 * 20                    
078600           + WS-FACT4 * 15 + WS-FACT5 * 10) / 100.                        
078700*    BORNE DE SECURITE : AUCUN FACTEUR NE DEVRAIT DEPASSER 100,           
078800*    MAIS LES ARRONDIS DE CHAQUE FACTEUR INDIVIDUEL PEUVENT               
078900*    OCCASIONNELLEMENT PORTER LA SOMME PONDEREE LEGEREMENT                
079000*    AU-DESSUS DE 100 -- ON LA RAMENE ALORS A 100 PLUTOT QUE              
079100*    D'AFFICHER UN SCORE DE CONFIANCE SUPERIEUR AU MAXIMUM.               
079200     IF LK-OVERALL-SCORE > 100                                            
079300        MOVE 100 TO LK-OVERALL-SCORE                                      
079400     END-IF.                                                              
079500                                                                          
079600*    QUATRE BANDES DE RECOMMANDATION, DE LA PLUS HAUTE CONFIANCE          
079700*    A L'EVITEMENT PUR ET SIMPLE -- LA BANDE "LOW - PAPER TRADE"          
079800*    (40-59) SUGGERE AU GESTIONNAIRE DE SUIVRE LE TITRE SANS Y            
079900*    ENGAGER DE CAPITAL REEL, UNE PRATIQUE COURANTE DU SERVICE            
080000*    POUR LES DECOMPTES MARGINAUX.                                        
080100     IF LK-OVERALL-SCORE >= 80                                            
080200        MOVE 'HIGH-CONFIDENCE     ' TO LK-RECOMMEND                       
080300     ELSE                                                                 
080400        IF LK-OVERALL-SCORE >= 60                                         
080500           MOVE 'MODERATE-CONFIDENCE ' TO LK-RECOMMEND                    
080600        ELSE                                                              
080700           IF LK-OVERALL-SCORE >= 40                                      
080800              MOVE 'LOW - PAPER TRADE   ' TO LK-RECOMMEND                 
080900           ELSE                                                           
081000              MOVE 'AVOID               ' TO LK-RECOMMEND                 
081100           END-IF                                                         
081200        END-IF                                                            
081300     END-IF.                                                              
081400 4000-CONFIDENCE-END.                                                     
081500*    LES CINQ SCORES BRUTS ET LE SCORE PONDERE SONT TOUS REMONTES         
081600*    AU RAPPORT MEME LORSQUE LK-RECOMMEND EST 'AVOID' -- AUCUN            
081700*    RACCOURCI NE SAUTE LE DETAIL DES FACTEURS, POUR QUE LE               
081800*    GESTIONNAIRE PUISSE VOIR QUEL FACTEUR A TIRE LE SCORE VERS           
081900*    LE BAS.                                                              
082000     EXIT.                                                                
082100                                                                          
082200*    FACTEUR 1 - INTEGRITE DU DECOMPTE (POIDS 30)                         
082300*    PLUS LE DECOMPTE REPOSE SUR DE PIVOTS VALIDES, PLUS IL EST           
082400*    JUGE FIABLE -- LE SCORE ATTEINT 100 A PARTIR DE 8 PIVOTS             
082500*    (WS-L / 8 * 100), UN SEUIL CHOISI EMPIRIQUEMENT PAR LE               
082600*    COMITE DE PLACEMENT COMME REPRESENTATIF D'UN DECOMPTE BIEN           
082700*    ETABLI SUR PLUSIEURS CYCLES DE VAGUES.                               
082800 4100-FACTOR1-START.                                                      
082900     IF WS-L < 5                                                          
083000        MOVE 0 TO WS-FACT1                                                
083100     ELSE                                                                 
083200        COMPUTE WS-FACT1 ROUNDED = WS-L / 8 * 100                         
083300        IF WS-FACT1 > 100                                                 
083400           MOVE 100 TO WS-FACT1                                           
083500        END-IF                                                            
083600     END-IF.                                                              
083700 4100-FACTOR1-END.                                                        
083800*    LE SEUIL DE 5 PIVOTS MINIMUM (WS-L < 5 CI-DESSUS) EST PLUS           
083900*    STRICT QUE LE MINIMUM DE 3 PIVOTS EXIGE PAR 1000 ET 2000 --          
084000*    LE COMITE DE PLACEMENT A JUGE QU'UN SCORE DE CONFIANCE NE            
084100*    DEVRAIT MEME PAS ETRE TENTE SUR UN DECOMPTE AUSSI COURT.             
084200     EXIT.                                                                
084300                                                                          
084400*    FACTEUR 2 - RELATIONS DE FIBONACCI (POIDS 25)                        
084500*    COMPTE LE NOMBRE DE NIVEAUX DE FIBONACCI (RETRACEMENTS,              
084600*    EXTENSIONS 3 ET 5) DONT LE RATIO OBSERVE TOMBE PRES D'UN             
084700*    RATIO CLASSIQUE -- CHAQUE "TOUCHE" VAUT 25 POINTS, JUSQU'A           
084800*    UN MAXIMUM DE 100 (4 TOUCHES OU PLUS); CECI RECOMPENSE UN            
084900*    DECOMPTE QUI RESPECTE PLUSIEURS RELATIONS DE FIBONACCI A LA          
085000*    FOIS, PAS UNE SEULE PAR HASARD.                                      
085100 4200-FACTOR2-START.                                                      
085200     MOVE 0 TO WS-FIB-HIT-COUNT.                                          
085300     PERFORM 4210-RETR-HIT-START THRU 4210-RETR-HIT-END                   
085400        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > EWRETR-COUNT.               
085500     PERFORM 4220-EXT-HIT-START THRU 4220-EXT-HIT-END                     
085600        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > EWEXT3-COUNT.               
085700     PERFORM 4230-EXT5-HIT-START THRU 4230-EXT5-HIT-END                   
085800        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > EWEXT5-COUNT.               
085900     COMPUTE WS-FACT2 = WS-FIB-HIT-COUNT * 25.                            
086000     IF WS-FACT2 > 100                                                    
086100        MOVE 100 TO WS-FACT2                                              
086200     END-IF.                                                              
086300 4200-FACTOR2-END.                                                        
086400*    LE COMPTEUR WS-FIB-HIT-COUNT N'EST JAMAIS REMIS A ZERO A             
086500*    L'INTERIEUR DE 4210/4220/4230 -- IL ACCUMULE LES TOUCHES DES         
086600*    TROIS TABLES ENSEMBLE, CAR LE FACTEUR 2 MESURE LE NOMBRE             
086700*    TOTAL DE RELATIONS DE FIBONACCI RESPECTEES, SANS DISTINGUER          
086800*    DE QUELLE FAMILLE DE NIVEAUX ELLES PROVIENNENT.                      
086900     EXIT.                                                                
087000                                                                          
087100*    EXAMINE UN NIVEAU DE RETRACEMENT : TOLERANCE SERREE DE               
087200*    +/- 0.05 AUTOUR DES QUATRE RATIOS CLASSIQUES DE RETRACE-             
087300*    MENT (0.382/0.500/0.618/0.786).                                      
087400 4210-RETR-HIT-START.                                                     
087500     MOVE EWRETR-RATIO(WS-I) TO WS-RATIO.                                 
087600     IF (WS-RATIO - 0.382 >= -0.05 AND WS-RATIO - 0.382 <= 0.05)          
087700        OR (WS-RATIO - 0.500 >= -0.05 AND WS-RATIO - 0.500 <= 0.05        
087800        OR (WS-RATIO - 0.618 >= -0.05 AND WS-RATIO - 0.618 <= 0.05        
087900        OR (WS-RATIO - 0.786 >= -0.05 AND WS-RATIO - 0.786 <= 0.05        
088000        ADD 1 TO WS-FIB-HIT-COUNT                                         
088100     END-IF.                                                              
088200 4210-RETR-HIT-END.                                                       
088300     EXIT.                                                                
088400                                                                          
088500*    EXAMINE UN NIVEAU D'EXTENSION DE VAGUE 3 : TOLERANCE PLUS            
088600*    LARGE (+/- 0.1, CONTRE 0.05 POUR LES RETRACEMENTS) AUTOUR            
088700*    DES RATIOS D'EXTENSION CLASSIQUES -- LES EXTENSIONS SONT             
088800*    DES NOMBRES PLUS GRANDS ET MOINS PRECIS EN PRATIQUE.                 
088900 4220-EXT-HIT-START.                                                      
089000     MOVE EWEXT3-RATIO(WS-I) TO WS-RATIO.                                 
089100     IF (WS-RATIO - 1.000 >= -0.1 AND WS-RATIO - 1.000 <= 0.1)            
089200        OR (WS-RATIO - 1.272 >= -0.1 AND WS-RATIO - 1.272 <= 0.1)         
089300        OR (WS-RATIO - 1.618 >= -0.1 AND WS-RATIO - 1.618 <= 0.1)         
089400        OR (WS-RATIO - 2.618 >= -0.1 AND WS-RATIO - 2.618 <= 0.1)         
089500        ADD 1 TO WS-FIB-HIT-COUNT                                         
089600     END-IF.                                                              
089700 4220-EXT-HIT-END.                                                        
089800     EXIT.                                                                
089900                                                                          
090000*    MEME TOLERANCE ET MEMES RATIOS QUE 4220, APPLIQUES CETTE             
090100*    FOIS AUX NIVEAUX D'EXTENSION DE VAGUE 5 -- LES DEUX                  
090200*    PARAGRAPHES NE SONT PAS FUSIONNES CAR ILS LISENT DEUX                
090300*    TABLES DE SORTIE DIFFERENTES (EWEXT3-RATIO ET EWEXT5-RATIO).         
090400 4230-EXT5-HIT-START.                                                     
090500     MOVE EWEXT5-RATIO(WS-I) TO WS-RATIO.                                 
090600     IF (WS-RATIO - 1.000 >= -0.1 AND WS-RATIO - 1.000 <= 0.1)            
090700        OR (WS-RATIO - 1.272 >= -0.1 AND WS-RATIO - 1.272 <= 0.1)         
090800        OR (WS-RATIO - 1.618 >= -0.1 AND WS-RATIO - 1.618 <= 0.1)         
090900        OR (WS-RATIO - 2.618 >= -0.1 AND WS-RATIO - 2.618 <= 0.1)         
091000        ADD 1 TO WS-FIB-HIT-COUNT                                         
091100     END-IF.                                                              
091200 4230-EXT5-HIT-END.                                                       
091300     EXIT.                                                                
091400                                                                          
091500*    FACTEUR 3 - PROPORTIONS DE VAGUES (POIDS 20, 5 PIVOTS MIN)           
091600*    VERIFIE TROIS PROPORTIONS ATTENDUES ENTRE LES VAGUES 1, 3            
091700*    ET 5 D'UN DECOMPTE IMPULSIF -- VAGUE 3 PLUS LONGUE QUE               
091800*    VAGUE 1 (40 POINTS), VAGUE 5 ABSENTE OU PLUS COURTE QUE LA           
091900*    VAGUE 3 (20 OU 40 POINTS SELON LE CAS), ET UN RATIO VAGUE            
092000*    3/VAGUE 1 DANS UNE FOURCHETTE RAISONNABLE (20 POINTS).               
092100 4300-FACTOR3-START.                                                      
092200     MOVE 0 TO WS-FACT3.                                                  
092300     IF WS-L < 5                                                          
092400        GO TO 4300-FACTOR3-END                                            
092500     END-IF.                                                              
092600     MOVE EWPVT-PRICE(WS-L - 3) TO WS-ABS-A.                              
092700     MOVE EWPVT-PRICE(WS-L - 4) TO WS-ABS-B.                              
092800     PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END.                  
092900     MOVE WS-ABS-RESULT TO WS-W1.                                         
093000     MOVE EWPVT-PRICE(WS-L - 1) TO WS-ABS-A.                              
093100     MOVE EWPVT-PRICE(WS-L - 2) TO WS-ABS-B.                              
093200     PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END.                  
093300     MOVE WS-ABS-RESULT TO WS-W3.                                         
093400*    AN-1042 - LA LISTE FOURNIE A CE PROGRAMME S'ARRETE TOUJOURS  AN1042  
093500*    AU DERNIER PIVOT RETENU : LA 5E VAGUE N'EXISTE DONC JAMAIS   AN1042  
093600*    SEPAREMENT ET EST TOUJOURS CONSIDEREE ABSENTE ICI.  CECI     AN1042  
093700*    EST UNE LIMITATION CONNUE DU FACTEUR 3, JAMAIS CORRIGEE      AN1042  
093800*    CAR LE FORMAT DE LA TABLE DE PIVOTS N'INCLUT PAS DE PIVOT    AN1042  
093900*    "FUTUR" AU-DELA DU DERNIER EXTREME CONFIRME.                 AN1042  
094000     MOVE 0 TO WS-W5.                                                     
094100     MOVE 'Y' TO WS-W5-ABSENT.                                            
094200                                                                          
094300     IF WS-W3 > WS-W1 AND WS-W1 > ZERO                                    
094400        ADD 40 TO WS-FACT3                                                
094500     END-IF.                                                              
094600*    LA 5E VAGUE ETANT TOUJOURS CONSIDEREE ABSENTE (VOIR                  
094700*    CI-DESSUS), LA BRANCHE "WS-W5 > ZERO" DE LA CONDITION                
094800*    SUIVANTE N'EST JAMAIS ATTEINTE EN PRATIQUE DANS L'ETAT               
094900*    ACTUEL DU PROGRAMME -- ELLE EST CONSERVEE POUR LE JOUR OU            
095000*    UN PIVOT DE VAGUE 5 DISTINCT SERAIT DISPONIBLE.                      
095100     IF WS-W5-IS-ABSENT                                                   
095200        ADD 20 TO WS-FACT3                                                
095300     ELSE                                                                 
095400        IF WS-W5 > ZERO AND WS-W3 > WS-W5                                 
095500           ADD 40 TO WS-FACT3                                             
095600        END-IF                                                            
095700     END-IF.                                                              
095800     IF WS-W1 NOT = ZERO                                                  
095900        COMPUTE WS-RATIO ROUNDED = WS-W3 / WS-W1                          
096000        IF WS-RATIO >= 1.2 AND WS-RATIO <= 4.0                            
096100           ADD 20 TO WS-FACT3                                             
096200        END-IF                                                            
096300     END-IF.                                                              
096400 4300-FACTOR3-END.                                                        
096500*    LES TROIS COMPOSANTES (40+20+20 = 80 POINTS MAXIMUM, PAS 100)        
096600*    NE COUVRENT PAS LA TOTALITE DE L'ECHELLE -- UN SCORE PARFAIT         
096700*    DE FACTEUR 3 EST DONC IMPOSSIBLE EN PRATIQUE DEPUIS QUE LA           
096800*    5E VAGUE EST TOUJOURS CONSIDEREE ABSENTE; SEULS 20 + 40 + 20         
096900*    = 80 POINTS SONT ATTEIGNABLES, JAMAIS 100.                           
097000     EXIT.                                                                
097100                                                                          
097200*    FACTEUR 4 - CLARTE DE LA TENDANCE (POIDS 15)                         
097300*    COMPARE LE SENS DE LA TENDANCE DE VAGUE (LK-WAVE-TREND,              
097400*    PRODUIT PAR 1500) AU SENS REEL DU DERNIER BALANCEMENT --             
097500*    QUAND LES DEUX COINCIDENT, LE FACTEUR EST ELEVE (85); QUAND          
097600*    ILS DIVERGENT, IL EST MODESTE (40); SANS TENDANCE CLAIRE             
097700*    (SIDEWAYS OU MOINS DE 2 PIVOTS), IL EST FAIBLE (30).                 
097800 4400-FACTOR4-START.                                                      
097900     IF WS-L < 2                                                          
098000        MOVE 30 TO WS-FACT4                                               
098100        GO TO 4400-FACTOR4-END                                            
098200     END-IF.                                                              
098300     IF WS-L < 5                                                          
098400        MOVE EWPVT-PRICE(1) TO WS-W1S                                     
098500     ELSE                                                                 
098600        MOVE EWPVT-PRICE(WS-L - 4) TO WS-W1S                              
098700     END-IF.                                                              
098800     MOVE EWPVT-PRICE(WS-L) TO WS-W1E.                                    
098900     IF LK-WAVE-TREND = 'UP      '                                        
099000        IF WS-W1E > WS-W1S                                                
099100           MOVE 85 TO WS-FACT4                                            
099200        ELSE                                                              
099300           MOVE 40 TO WS-FACT4                                            
099400        END-IF                                                            
099500     ELSE                                                                 
099600        IF LK-WAVE-TREND = 'DOWN    '                                     
099700           IF WS-W1E < WS-W1S                                             
099800              MOVE 85 TO WS-FACT4                                         
099900           ELSE                                                           
100000              MOVE 40 TO WS-FACT4                                         
100100           END-IF                                                         
100200        ELSE                                                              
100300           MOVE 30 TO WS-FACT4                                            
100400        END-IF                                                            
100500     END-IF.                                                              
100600 4400-FACTOR4-END.                                                        
100700*    AN-1100 - CE PARAGRAPHE A ETE RECRIT POUR COMPARER LK-WAVE-  AN1100  
100800*    TREND (UNE CHAINE) PLUTOT QUE L'ANCIEN INDICATEUR WS-UP-SW   AN1100  
100900*    (88 WS-IS-UPTREND) -- L'ANCIENNE VERSION NE DISTINGUAIT PAS  AN1100  
101000*    LE CAS SIDEWAYS DU CAS DOWN, CE QUI GONFLAIT A TORT LE       AN1100  
101100*    FACTEUR 4 POUR DES TITRES SANS TENDANCE CLAIRE.              AN1100  
101200     EXIT.                                                                
101300                                                                          
101400*    FACTEUR 5 - RECONNAISSANCE DU MOTIF (POIDS 10)                       
101500*    LE POIDS LE PLUS FAIBLE DES CINQ, CAR CE FACTEUR REFLETE             
101600*    SIMPLEMENT LE TYPE DE DECOMPTE PRIMAIRE CHOISI PAR EWWAVES           
101700*    (IMPULSIF = 90, PLUS FIABLE SELON LE MODELE D'ELLIOTT;               
101800*    CORRECTIF = 75; AUCUN TYPE RECONNU = 30; TOUTE AUTRE VALEUR          
101900*    INATTENDUE = 50, UN CAS THEORIQUE QUI NE DEVRAIT JAMAIS              
102000*    SURVENIR TANT QUE EWWAVES NE RENVOIE QUE CES DEUX TYPES).            
102100 4500-FACTOR5-START.                                                      
102200     IF LK-PRI-TYPE = 'IMPULSE   '                                        
102300        MOVE 90 TO WS-FACT5                                               
102400     ELSE                                                                 
102500        IF LK-PRI-TYPE = 'CORRECTIVE'                                     
102600           MOVE 75 TO WS-FACT5                                            
102700        ELSE                                                              
102800           IF LK-PRI-TYPE = SPACES                                        
102900              MOVE 30 TO WS-FACT5                                         
103000           ELSE                                                           
103100              MOVE 50 TO WS-FACT5                                         
103200           END-IF                                                         
103300        END-IF                                                            
103400     END-IF.                                                              
103500 4500-FACTOR5-END.                                                        
103600*    CE PARAGRAPHE NE FAIT AUCUN APPEL A 9100 NI A AUCUNE AUTRE           
103700*    ZONE DE TRAVAIL PARTAGEE -- C'EST LE SEUL DES CINQ FACTEURS          
103800*    QUI NE DEPEND D'AUCUN CALCUL DE PRIX, SEULEMENT DE                   
103900*    L'ETIQUETTE DE TYPE DE DECOMPTE DEJA DETERMINEE PAR EWWAVES.         
104000     EXIT.                                                                
104100                                                                          
104200*-----------------------------------------------------------*             
104300* 9100 - DIFFERENCE ABSOLUE (WS-ABS-A MOINS WS-ABS-B)        *            
104400*        MEME PATRON MAISON QUE DANS EWZIGZAG, EWWAVES ET     *           
104500*        EWFIBLVL; APPELE ICI A CHAQUE CALCUL D'AMPLEUR DE      *         
104600*        VAGUE OU DE DISTANCE A UNE CIBLE OU UN STOP.           *         
104700*-----------------------------------------------------------*             
104800 9100-ABS-DIFF-START.                                                     
104900     COMPUTE WS-ABS-RESULT = WS-ABS-A - WS-ABS-B.                         
105000     IF WS-ABS-RESULT < 0                                                 
105100        COMPUTE WS-ABS-RESULT = WS-ABS-RESULT * -1                        
105200     END-IF.                                                              
105300 9100-ABS-DIFF-END.                                                       
105400*    IDENTIQUE LIGNE POUR LIGNE AU 9100-ABS-DIFF-START DE                 
105500*    EWZIGZAG, EWWAVES ET EWFIBLVL -- JAMAIS FACTORISE EN SOUS-           
105600*    PROGRAMME CALLE CAR LE SURCOUT D'UN APPEL EXTERNE POUR UNE           
105700*    SIMPLE VALEUR ABSOLUE A ETE JUGE INJUSTIFIE PAR LE SERVICE.          
105800     EXIT.                                                                
105900                                                                          
106000*-----------------------------------------------------------*             
106100* RAPPEL SUR LES REDEFINES DE DEPANNAGE (WS-ABS-RESULT-DMP,    *          
106200* WS-TGT-DMP, WS-STOP-PCT-DMP) -- COMME DANS LES AUTRES         *         
106300* PROGRAMMES DE CE SERVICE, AUCUN PARAGRAPHE NE LES UTILISE      *        
106400* ACTUELLEMENT; ILS RESTENT DISPONIBLES POUR LE DEPANNAGE D'UN   *        
106500* CALCUL SUSPECT SANS RECOMPILATION.                                      
106600*-----------------------------------------------------------*             
106700* FIN DU PROGRAMME EWPLAN01.  ETANT LE DERNIER MAILLON DE LA    *         
106800* CHAINE D'ANALYSE, TOUT AJOUT D'UN SIXIEME FACTEUR AU SCORE DE  *        
106900* CONFIANCE DEVRAIT REVOIR LES CINQ POIDS EXISTANTS (TOTAL 100)           
107000* EN MEME TEMPS QUE 4000-CONFIDENCE-START, PAS SEULEMENT AJOUTER          
107100* UN SIXIEME TERME A LA FORMULE PONDEREE.                                 
107200*-----------------------------------------------------------*             
