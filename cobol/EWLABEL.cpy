000100*=============================================================*
000200*    EWLABEL  -- ETIQUETAGE DES VAGUES D'UN DECOMPTE           *
000300*    COPY GENERIQUE -- REPLACING ==:TAG:== PAR LE PREFIXE DU  *
000400*    DECOMPTE (PRI = PRIMAIRE, ALT = SECONDAIRE) COMME POUR   *
000500*    ==:CLIENT:== DANS FCLIENT.CPY.                            *
000600*                                                             *
000700*    MAJ001  15/09/1990  R.FALLU   DEMANDE AN-0201            *   AN0201  
000800*            CREATION                                        *    AN0201  
000900*=============================================================*
001000 01  EW:TAG:-LABELS.
001100     05  EW:TAG:-COUNT           PIC 9(04)   COMP.
001200     05  EW:TAG:-ENTRY OCCURS 1 TO 5 TIMES
001300                   DEPENDING ON EW:TAG:-COUNT
001400                   INDEXED BY EW:TAG:-IDX.
001500         10  EW:TAG:-INDEX       PIC 9(06)   COMP.
001600         10  EW:TAG:-WAVE        PIC X(01).
001700         10  EW:TAG:-PRICE       PIC S9(09)V9(04).
001800         10  FILLER              PIC X(03).

