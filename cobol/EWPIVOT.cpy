000100*=============================================================*
000200*    EWPIVOT  -- TABLE DES PIVOTS ZIGZAG                      *
000300*    COPY GENERIQUE -- REPLACING ==:TAG:== PAR LE PREFIXE DE  *
000400*    LA LISTE (RAW = BRUTE, VAL = VALIDEE, PVT = RETENUE ET   *
000500*    PASSEE ENTRE PROGRAMMES), COMME ==:CLIENT:== DANS        *
000600*    FCLIENT.CPY.  EWxxx-DIR VAUT 'HIGH' OU 'LOW '.            *
000700*                                                             *
000800*    MAJ001  02/03/1989  R.FALLU   DEMANDE AN-0147            *   AN0147  
000900*            CREATION                                        *    AN0147  
001000*    MAJ002  08/05/1996  P.HUARD   DEMANDE AN-0733            *   AN0733  
001100*            PLAFOND PORTE A 500 PIVOTS BRUTS AVANT TRI/FUSION*   AN0733  
001200*    MAJ003  11/02/1999  S.NADEAU  DEMANDE AN-0981 (AN 2000)  *   AN0981  
001300*            GENERALISATION EN COPY A REPLACING               *   AN0981  
001400*=============================================================*
001500 01  EW:TAG:-PIVOT-TABLE.
001600     05  EW:TAG:-COUNT           PIC 9(04)   COMP.
001700     05  EW:TAG:-ENTRY OCCURS 1 TO 500 TIMES
001800                   DEPENDING ON EW:TAG:-COUNT
001900                   INDEXED BY EW:TAG:-IDX.
002000         10  EW:TAG:-INDEX       PIC 9(06)   COMP.
002100         10  EW:TAG:-PRICE       PIC S9(09)V9(04).
002200         10  EW:TAG:-DIR         PIC X(04).
002300         10  FILLER              PIC X(02).

