000100*=============================================================*
000200*    EWBAR    -- PRICE-BAR INPUT RECORD                       *
000300*    UN ENREGISTREMENT PAR BARRE QUOTIDIENNE (OHLCV), TRIE   *
000400*    PAR TICKER PUIS PAR DATE CROISSANTE.  LE CHANGEMENT DE   *
000500*    TICKER EST LA RUPTURE QUI DECLENCHE L'ANALYSE PAR TITRE. *
000600*                                                             *
000700*    MAJ001  02/03/1989  R.FALLU   DEMANDE AN-0147            *   AN0147  
000800*            CREATION - REMPLACE L'ANCIEN COPY TRAIN1         *   AN0147  
000900*    MAJ002  14/11/1994  J.OKONJO  DEMANDE AN-0512             *  AN0512  
001000*            AJOUT DU FILLER DE RESERVE EN FIN D'ENREG.        *  AN0512  
001100*=============================================================*
001200 FD  EW-PRICEBAR
001300     RECORDING MODE IS V.
001400
001500 01  EWB-PRICE-BAR.
001600     05  EWB-TICKER              PIC X(08).
001700     05  EWB-BAR-DATE            PIC 9(08).
001800     05  EWB-OPEN-PRC            PIC S9(09)V9(04).
001900     05  EWB-HIGH-PRC            PIC S9(09)V9(04).
002000     05  EWB-LOW-PRC             PIC S9(09)V9(04).
002100     05  EWB-CLOSE-PRC           PIC S9(09)V9(04).
002200     05  EWB-VOLUME              PIC 9(12).
002300     05  FILLER                  PIC X(04).

