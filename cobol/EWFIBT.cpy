000100*=============================================================*
000200*    EWFIBT   -- NIVEAUX DE FIBONACCI / SUPPORT-RESISTANCE    *
000300*    COPY GENERIQUE -- REPLACING ==:TAG:== PAR LE PREFIXE DE  *
000400*    LA LISTE (RETR, EXT3, EXT5, ABC, SUPP, RESI).            *
000500*                                                             *
000600*    MAJ001  15/09/1990  R.FALLU   DEMANDE AN-0201            *   AN0201  
000700*            CREATION                                        *    AN0201  
000800*    MAJ002  02/02/1999  S.NADEAU  DEMANDE AN-0981 (AN 2000)  *   AN0981  
000900*            VERIF. SIECLE DANS LES ETIQUETTES -- VOIR EWWAVES*   AN0981  
001000*=============================================================*
001100 01  EW:TAG:-LEVELS.
001200     05  EW:TAG:-COUNT           PIC 9(04)   COMP.
001300     05  EW:TAG:-ENTRY OCCURS 1 TO 10 TIMES
001400                   DEPENDING ON EW:TAG:-COUNT
001500                   INDEXED BY EW:TAG:-IDX.
001600         10  EW:TAG:-RATIO       PIC 9(01)V9(04).
001700         10  EW:TAG:-PRICE       PIC S9(09)V9(04).
001800         10  EW:TAG:-LABEL       PIC X(30).
001900         10  FILLER              PIC X(02).

