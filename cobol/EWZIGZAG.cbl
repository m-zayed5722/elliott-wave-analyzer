000100*=============================================================*
000200*    EWZIGZAG -- DETECTION DES PIVOTS ZIGZAG SUR UNE SERIE     *
000300*                DE BARRES (HIGH/LOW) POUR UN TITRE DONNE.    *
000400*                                                             *
000500*    APPELE PAR EWSCAN01 A CHAQUE RUPTURE DE TICKER.  REND LA *
000600*    LISTE DES PIVOTS VALIDES ET LIMITES AUX 120 PLUS RECENTS.*
000700*                                                             *
000800*    AUTEUR        : R. FALLU                                *
000900*    INSTALLATION  : PLACEMENTS LAURENTIDE INC.               *
001000*    DATE ECRITURE : 02/03/1989                               *
001100*    DATE COMPIL.  :                                          *
001200*    SECURITE      : CONFIDENTIEL - USAGE INTERNE SEULEMENT   *
001300*                                                             *
001400*    HISTORIQUE DES MODIFICATIONS                             *
001500*    -------------------------------------------------------- *
001600*    02/03/1989  R.FALLU   AN-0147  CREATION DU PROGRAMME     *         AN0147  
001700*    19/07/1991  R.FALLU   AN-0289  SEUIL MINIMUM DE VALID-   *         AN0289  
001800*                                   ATION PARAMETRE (M = T/2) *         AN0289  
001900*    08/05/1996  P.HUARD   AN-0733  PLAFOND DES PIVOTS BRUTS  *         AN0733  
002000*                                   PORTE A 500               *         AN0733  
002100*    14/01/1998  P.HUARD   AN-0845  CORRECTION DE LA BORNE    *         AN0845  
002200*                                   DE BALAYAGE DE LA TEND-   *         AN0845  
002300*                                   ANCE INITIALE (20 BARRES) *         AN0845  
002400*    11/02/1999  S.NADEAU  AN-0981  REVUE GENERALE AN 2000 -  *         AN0981  
002500*                                   AUCUNE DATE A 2 CHIFFRES  *         AN0981  
002600*                                   DE SIECLE DANS CE PROGR.  *         AN0981  
002700*    23/06/2003  M.TREMBLAY AN-1140 AJOUT DU CAS OU LES 20    *         AN1140  
002800*                                   PREMIERES BARRES NE       *         AN1140  
002900*                                   DEGAGENT AUCUNE TENDANCE  *         AN1140  
003000*=============================================================*
003100*                                                             *         AN1140  
003200*    NOTE GENERALE DU PROGRAMME                               *         AN1140  
003300*    ---------------------------                              *         AN1140  
003400*    LA METHODE "ZIGZAG" REPERE LES RENVERSEMENTS DE PLUS DE  *         AN1140  
003500*    T POUR-CENT (LE SEUIL LK-THRESHOLD, PASSE PAR EWSCAN01)  *         AN1140  
003600*    DANS LA SERIE DE BARRES D'UN TITRE.  TROIS ETAPES :      *         AN1140  
003700*                                                             *         AN1140  
003800*      1000 - DETECTION   : ON SUIT L'EXTREME COURANT (HAUT   *         AN1140  
003900*             EN TENDANCE HAUSSIERE, BAS EN TENDANCE BAISS-   *         AN1140  
004000*             IERE) ET ON EMET UN PIVOT BRUT QUAND LE COURS   *         AN1140  
004100*             REVIENT DE PLUS DE T% CONTRE CET EXTREME.       *         AN1140  
004200*      2000 - VALIDATION  : UN PIVOT BRUT N'EST RETENU QUE SI *         AN1140  
004300*             L'ECART AVEC LE DERNIER PIVOT VALIDE ATTEINT LE *         AN1140  
004400*             MOUVEMENT MINIMUM M = T/2 POUR-CENT; SINON ON   *         AN1140  
004500*             LE FUSIONNE AVEC LE PIVOT PRECEDENT DE MEME     *         AN1140  
004600*             SENS (ON GARDE LE PLUS EXTREME DES DEUX).       *         AN1140  
004700*      3000 - TRONCATURE  : ON NE REND A L'APPELANT QUE LES   *         AN1140  
004800*             120 DERNIERS PIVOTS VALIDES, LES VAGUES D'ONDES  *        AN1140  
004900*             D'ELLIOTT NE SE RACCORDANT PAS AU-DELA.          *        AN1140  
005000*                                                             *         AN1140  
005100*=============================================================*
005200*                                                             *         AN1140  
005300*    POURQUOI UNE TABLE BRUTE ET UNE TABLE VALIDEE SEPAREES   *         AN1140  
005400*    --------------------------------------------------------  *        AN1140  
005500*    ON AURAIT PU FUSIONNER LES PIVOTS AU VOL, PENDANT LE      *        AN1140  
005600*    BALAYAGE DE 1000, MAIS LA REGLE DE VALIDATION (AN-0289)   *        AN0289  
005700*    DOIT COMPARER CHAQUE PIVOT BRUT AU DERNIER PIVOT *DEJA*   *        AN0289  
005800*    RETENU -- PAS AU PIVOT BRUT PRECEDENT.  GARDER LES DEUX   *        AN0289  
005900*    PASSES SEPAREES (1000 PUIS 2000) EVITE DE COMPLIQUER LA   *        AN0289  
006000*    LOGIQUE DE SUIVI D'EXTREME AVEC LA LOGIQUE DE FUSION.     *        AN0289  
006100*    CETTE SEPARATION A SURVECU A TOUTES LES REVISIONS DEPUIS  *        AN0289  
006200*    1989 ET N'EST PAS A REMETTRE EN QUESTION SANS ACCORD DU   *        AN0289  
006300*    RESPONSABLE DU MODULE.                                    *        AN0289  
006400*                                                             *         AN0289  
006500*=============================================================*
006600 IDENTIFICATION DIVISION.
006700 PROGRAM-ID. EWZIGZAG.
006800 AUTHOR. R. FALLU.
006900 INSTALLATION. PLACEMENTS LAURENTIDE INC.
007000 DATE-WRITTEN. 02/03/1989.
007100 DATE-COMPILED.
007200 SECURITY. CONFIDENTIEL - USAGE INTERNE SEULEMENT.
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600*    SENS D'UN PIVOT BRUT: 'H' = SOMMET (HIGH), 'L' = CREUX
007700*    (LOW).  CLASSE CONSERVEE DE L'EPOQUE OU LE CHAMP ETAIT
007800*    ENCORE A 1 CARACTERE; LE CHAMP DEFINITIF (EWRAW-DIR) EST
007900*    DEVENU X(04) ('HIGH'/'LOW ') DEPUIS, MAIS LA CLASSE N'A
008000*    JAMAIS ETE RETIREE -- ELLE SERT ENCORE AUX VIEUX JCL DE
008100*    VERIFICATION DE PARAMETRES.
008200 SPECIAL-NAMES.
008300     CLASS EW-SENS-VALIDE IS 'H' 'L'.
008400
008500 DATA DIVISION.
008600 WORKING-STORAGE SECTION.
008700
008800*-----------------------------------------------------------*
008900* TABLES DE TRAVAIL -- TROIS GENERATIONS DE LA MEME LISTE   *
009000* DE PIVOTS (BRUTE, VALIDEE, TRONCATEE) PARTAGENT LE MEME    *
009100* COPYBOOK EWPIVOT, DISTINGUEES PAR LE SUFFIXE DE REPLACING. *
009200*-----------------------------------------------------------*
009300
009400* MAJ001 - TABLE DE TRAVAIL DES PIVOTS BRUTS (AVANT FUSION)
009500 COPY EWPIVOT REPLACING ==:TAG:== BY ==RAW==.
009600
009700* MAJ001 - TABLE DE TRAVAIL DES PIVOTS VALIDES (AVANT TRI 120)
009800 COPY EWPIVOT REPLACING ==:TAG:== BY ==VAL==.
009900
010000*    SENS DE LA TENDANCE ACTUELLEMENT SUIVIE PAR LE BALAYAGE.
010100 01  WS-TREND                    PIC X(04)   VALUE SPACES.
010200     88  WS-TREND-UP                         VALUE 'UP  '.
010300     88  WS-TREND-DOWN                       VALUE 'DOWN'.
010400
010500*    EXTREME COURANT (PRIX ET INDICE DE BARRE) DE LA TENDANCE
010600*    EN COURS DE SUIVI -- REMIS A JOUR A CHAQUE NOUVELLE BARRE
010700*    QUI PROLONGE LA TENDANCE.
010800 01  WS-EXT-PRICE                PIC S9(09)V9(04) VALUE 0.
010900 01  WS-EXT-IDX                  PIC 9(06)   COMP VALUE 0.
011000 01  WS-LAST-EMIT-IDX            PIC 9(06)   COMP VALUE 0.
011100 77  WS-I                        PIC 9(06)   COMP VALUE 0.
011200 77  WS-LIMIT                    PIC 9(06)   COMP VALUE 0.
011300 01  WS-FOUND-TREND              PIC X(01)   VALUE 'N'.
011400     88  WS-TREND-FOUND                      VALUE 'Y'.
011500
011600*    POURCENTAGE DE MOUVEMENT CALCULE A CHAQUE BARRE, COMPARE
011700*    AU SEUIL T (WS-PCT >= LK-THRESHOLD) PUIS AU MOUVEMENT
011800*    MINIMUM M = T/2 (WS-PCT >= WS-MIN-MOVE-PCT) EN 2000.
011900 01  WS-PCT                      PIC S9(05)V9(04) VALUE 0.
012000 01  WS-MIN-MOVE-PCT             PIC S9(05)V9(04) VALUE 0.
012100
012200* MAJ002 - REDEFINITION D'UN POURCENTAGE POUR AFFICHAGE TRACE
012300 01  WS-PCT-EDIT                 PIC -(5)9.9999.
012400 01  WS-PCT-EDIT-R REDEFINES WS-PCT-EDIT PIC X(11).
012500
012600*    COMPTEUR DE PIVOTS RETENUS APRES TRONCATURE (PARAGRAPHE
012700*    3000) ET COMMUTATEUR DE TRACE D'AUDIT (JAMAIS ACTIVE EN
012800*    PRODUCTION, RESERVE AU DEPANNAGE SUR DEMANDE DU SERVICE).
012900*    LE COMMUTATEUR NE PILOTE AUCUN AFFICHAGE DANS CETTE
013000*    VERSION -- IL EST RESERVE POUR UN EVENTUEL DISPLAY DE
013100*    DEPANNAGE A AJOUTER PAR LE PROCHAIN PROGRAMMEUR QUI EN
013200*    AURA BESOIN, SANS TOUCHER A LA LOGIQUE DE PRODUCTION.
013300 01  WS-IDX-KEPT                 PIC 9(04)   COMP VALUE 0.
013400 01  WS-TRACE-SW                 PIC X(01)   VALUE 'N'.
013500     88  WS-TRACE-ON                         VALUE 'Y'.
013600
013700* MAJ003 - VUE NUMERIQUE ET ALPHANUMERIQUE D'UN SEUIL -- UTILE
013800*          POUR LES TRACES D'AUDIT DES DEMANDES AN-0289/AN-0845         AN0289  
013900 01  WS-SEUIL-NUM                PIC 9(02)V9(02) VALUE 0.
014000 01  WS-SEUIL-ALPHA REDEFINES WS-SEUIL-NUM PIC X(04).
014100
014200* MAJ004 - CHAMPS DE DIFFERENCE ABSOLUE (REMPLACE FUNCTION ABS,
014300*          NON DISPONIBLE SUR LE COMPILATEUR DE PRODUCTION)
014400 01  WS-ABS-A                    PIC S9(09)V9(04) VALUE 0.
014500 01  WS-ABS-B                    PIC S9(09)V9(04) VALUE 0.
014600 01  WS-ABS-RESULT               PIC S9(09)V9(04) VALUE 0.
014700 01  WS-ABS-RESULT-DMP REDEFINES WS-ABS-RESULT PIC X(13).
014800
014900 LINKAGE SECTION.
015000*-----------------------------------------------------------*
015100* PARAMETRES D'APPEL -- TOUS PAR REFERENCE.  EWSCAN01 EST LE *
015200* SEUL APPELANT DE CE SOUS-PROGRAMME; IL CONSTRUIT EWT-BAR-  *
015300* TABLE A PARTIR DES ENREGISTREMENTS PRICEBAR LUS POUR LE    *
015400* TICKER COURANT, PUIS RECOIT EWPVT-PIVOT-TABLE EN RETOUR    *
015500* POUR LE PASSER A SON TOUR A EWWAVES.                       *
015600*-----------------------------------------------------------*
015700*    TABLE DES BARRES DU TITRE EN COURS, CONSTRUITE PAR
015800*    EWSCAN01 A PARTIR DU FICHIER PRICEBAR.
015900 COPY EWBART.
016000
016100*    SEUIL T (EN POUR-CENT) DU MOUVEMENT DECLENCHANT UN PIVOT.
016200*    PAR DEFAUT 4.00 POUR DES BARRES QUOTIDIENNES (EWSCAN01).
016300*    UN SEUIL PLUS PETIT PRODUIT PLUS DE PIVOTS (BRUIT ACCRU),
016400*    UN SEUIL PLUS GRAND EN PRODUIT MOINS (RISQUE DE MANQUER
016500*    DE VRAIES VAGUES D'ELLIOTT SUR LES TITRES PEU VOLATILS).
016600 01  LK-THRESHOLD                PIC 9(02)V9(02).
016700
016800* TABLE DES PIVOTS RETENUS, RENDUE A L'APPELANT
016900 COPY EWPIVOT REPLACING ==:TAG:== BY ==PVT==.
017000*    NOTE : LA TABLE EST TOUJOURS RENVOYEE VIDE (EWPVT-COUNT
017100*    A ZERO) SI LE TITRE N'A PAS AU MOINS 3 BARRES -- VOIR
017200*    LE TEST DE GARDE AU DEBUT DE 0000-MAIN-START CI-DESSOUS.
017300
017400 PROCEDURE DIVISION USING EWT-BAR-TABLE
017500                           LK-THRESHOLD
017600                           EWPVT-PIVOT-TABLE.
017700
017800*-----------------------------------------------------------*
017900* 0000 - AIGUILLAGE PRINCIPAL.  REND LA MAIN IMMEDIATEMENT   *
018000*        SI LE TITRE N'A PAS AU MOINS 3 BARRES (PAS ASSEZ    *
018100*        DE DONNEES POUR DEGAGER UNE TENDANCE INITIALE).     *
018200*-----------------------------------------------------------*
018300 0000-MAIN-START.
018400*    LA VUE ALPHA DU SEUIL (WS-SEUIL-ALPHA) N'EST UTILISEE QUE
018500*    SI WS-TRACE-ON EST BASCULE A 'Y' AU DEBOGUEUR -- CE N'EST
018600*    JAMAIS LE CAS EN EXPLOITATION NORMALE.
018700     MOVE LK-THRESHOLD TO WS-SEUIL-NUM.
018800*    AN-0289 - LE MOUVEMENT MINIMUM DE VALIDATION (M) EST LA            AN0289  
018900*    MOITIE DU SEUIL DE DETECTION (T).  UN PIVOT BRUT DONT LE           AN0289  
019000*    MOUVEMENT EST INFERIEUR A M% EST CONSIDERE COMME DU BRUIT          AN0289  
019100*    ET SERA FUSIONNE AVEC LE PIVOT PRECEDENT PAR 2000.                 AN0289  
019200     COMPUTE WS-MIN-MOVE-PCT ROUNDED = LK-THRESHOLD / 2.
019300     MOVE 0 TO EWRAW-COUNT EWVAL-COUNT EWPVT-COUNT.
019400
019500*    MOINS DE 3 BARRES : AUCUNE TENDANCE NE PEUT ETRE DEGAGEE,
019600*    ON REND UNE TABLE DE PIVOTS VIDE A L'APPELANT.
019700     IF EWT-COUNT < 3
019800        GOBACK
019900     END-IF.
020000
020100     PERFORM 1000-DETECT-PIVOTS-START THRU 1000-DETECT-PIVOTS-END.
020200     PERFORM 2000-VALIDATE-PIVOTS-START
020300                        THRU 2000-VALIDATE-PIVOTS-END.
020400     PERFORM 3000-TRIM-PIVOTS-START THRU 3000-TRIM-PIVOTS-END.
020500 0000-MAIN-END.
020600     GOBACK.
020700
020800*-----------------------------------------------------------*
020900* 1000 - DETECTION DES PIVOTS BRUTS (METHODE ZIGZAG)        *
021000*        ETABLIT LA TENDANCE INITIALE PUIS BALAIE LES       *
021100*        BARRES RESTANTES EN SUIVANT L'EXTREME COURANT.     *
021200*-----------------------------------------------------------*
021300 1000-DETECT-PIVOTS-START.
021400     PERFORM 1010-FIND-INITIAL-TREND-START
021500                        THRU 1010-FIND-INITIAL-TREND-END.
021600
021700     MOVE 0 TO WS-LAST-EMIT-IDX.
021800     PERFORM 1020-SCAN-BARS-START THRU 1020-SCAN-BARS-END
021900        VARYING WS-I FROM 2 BY 1 UNTIL WS-I > EWT-COUNT.
022000
022100*    LA DERNIERE BARRE BALAYEE EST TOUJOURS L'EXTREME COURANT
022200*    D'UNE TENDANCE EN COURS -- ON L'EMET COMME PIVOT FINAL SI
022300*    CE N'EST PAS DEJA CELUI QU'ON VIENT D'EMETTRE EN 1020.
022400     PERFORM 1030-EMIT-FINAL-PIVOT-START
022500                        THRU 1030-EMIT-FINAL-PIVOT-END.
022600 1000-DETECT-PIVOTS-END.
022700     EXIT.
022800
022900*-----------------------------------------------------------*
023000* 1010 - DETERMINE LE SENS DE LA TENDANCE INITIALE EN        *
023100*        COMPARANT LA BARRE 1 AUX 19 BARRES SUIVANTES.       *
023200*-----------------------------------------------------------*
023300*    POURQUOI 20 BARRES ET PAS MOINS (OU PLUS) : LE CHIFFRE
023400*    VIENT DE LA DEMANDE AN-0845 ET CORRESPOND A PEU PRES A UN          AN0845  
023500*    MOIS DE SEANCES BOURSIERES -- SUFFISANT POUR QU'UN TITRE           AN0845  
023600*    NORMALEMENT VOLATIL DEGAGE UNE TENDANCE DE T%, SANS FAIRE          AN0845  
023700*    REMONTER LA RECHERCHE TROP LOIN DANS L'HISTORIQUE.  CE             AN0845  
023800*    N'EST PAS UNE CONSTANTE DU MODELE D'ELLIOTT, C'EST UN              AN0845  
023900*    CHOIX D'INGENIERIE DE CE PROGRAMME.                                AN0845  
024000 1010-FIND-INITIAL-TREND-START.
024100*    AN-0845 - ON NE BALAIE QUE LES BARRES 2 A MIN(20,N)                AN0845  
024200     IF EWT-COUNT < 20
024300        MOVE EWT-COUNT TO WS-LIMIT
024400     ELSE
024500        MOVE 20 TO WS-LIMIT
024600     END-IF.
024700     MOVE 'N' TO WS-FOUND-TREND.
024800
024900     PERFORM 1015-SCAN-FOR-TREND-START
025000                        THRU 1015-SCAN-FOR-TREND-END
025100        VARYING WS-I FROM 2 BY 1
025200           UNTIL WS-I > WS-LIMIT OR WS-TREND-FOUND.
025300
025400*    AN-1140 - CAS RARE MAIS REEL SUR DES TITRES TRES PEU               AN1140  
025500*    VOLATILS (CERTAINES OBLIGATIONS, PAR EXEMPLE) : LES 20             AN1140  
025600*    PREMIERES BARRES NE BOUGENT JAMAIS DE T% DANS UN SENS.             AN1140  
025700*    AVANT CETTE CORRECTION, LE PROGRAMME TOMBAIT EN BOUCLE             AN1140  
025800*    INFINIE DANS 1020 FAUTE DE TENDANCE INITIALE VALIDE.               AN1140  
025900*    AUCUNE TENDANCE DEGAGEE DANS LES 20 BARRES :                       AN1140  
026000*    TENDANCE HAUSSIERE PAR DEFAUT ET CREUX DE LA BARRE 1               AN1140  
026100*    ENREGISTRE COMME PREMIER PIVOT.                                    AN1140  
026200     IF NOT WS-TREND-FOUND
026300        MOVE 'UP  ' TO WS-TREND
026400        MOVE 1 TO WS-EXT-IDX
026500        MOVE EWT-LOW-PRC(1) TO WS-EXT-PRICE
026600        MOVE 'LOW ' TO EWRAW-DIR(1)
026700        MOVE 1 TO EWRAW-INDEX(1)
026800        MOVE EWT-LOW-PRC(1) TO EWRAW-PRICE(1)
026900        MOVE 1 TO EWRAW-COUNT
027000        MOVE 1 TO WS-LAST-EMIT-IDX
027100     END-IF.
027200
027300*    L'EXTREME SUIVI REPART TOUJOURS DE LA BARRE 1, DANS LE
027400*    SENS OPPOSE A LA TENDANCE RETENUE.
027500     IF WS-TREND-UP
027600        MOVE EWT-LOW-PRC(1) TO WS-EXT-PRICE
027700     ELSE
027800        MOVE EWT-HIGH-PRC(1) TO WS-EXT-PRICE
027900     END-IF.
028000     MOVE 1 TO WS-EXT-IDX.
028100 1010-FIND-INITIAL-TREND-END.
028200     EXIT.
028300
028400*-----------------------------------------------------------*
028500* 1015 - COMPARE LA BARRE COURANTE A LA BARRE 1; LA PREMIERE *
028600*        VARIATION QUI ATTEINT LE SEUIL T FIXE LA TENDANCE.  *
028700*-----------------------------------------------------------*
028800*    REMARQUE : LES DEUX COMPUTE CI-DESSOUS SONT DELIBEREMENT
028900*    GARDES SEPARES (PLUTOT QU'UN SEUL AVEC UN SIGNE SELON LE
029000*    SENS) -- LA FORMULE DE HAUSSE DIVISE PAR LE SOMMET DE LA
029100*    BARRE 1, CELLE DE BAISSE PAR LE CREUX; CE NE SONT PAS LES
029200*    MEMES DENOMINATEURS ET LES FUSIONNER OBSCURCIRAIT LA REGLE.
029300 1015-SCAN-FOR-TREND-START.
029400*    HAUSSE DE PLUS DE T% PAR RAPPORT AU SOMMET DE LA BARRE 1.
029500     IF EWT-HIGH-PRC(1) NOT = ZERO
029600        COMPUTE WS-PCT ROUNDED =
029700           ((EWT-HIGH-PRC(WS-I) - EWT-HIGH-PRC(1))
029800               / EWT-HIGH-PRC(1)) * 100
029900        IF WS-PCT >= LK-THRESHOLD
030000           MOVE 'UP  ' TO WS-TREND
030100           MOVE 'Y' TO WS-FOUND-TREND
030200        END-IF
030300     END-IF.
030400*    SINON, BAISSE DE PLUS DE T% PAR RAPPORT AU CREUX DE LA
030500*    BARRE 1 (LES DEUX SENS NE PEUVENT SE PRODUIRE A LA MEME
030600*    BARRE, MAIS ON GARDE LA PRIORITE A LA HAUSSE CI-DESSUS).
030700     IF NOT WS-TREND-FOUND AND EWT-LOW-PRC(1) NOT = ZERO
030800        COMPUTE WS-PCT ROUNDED =
030900           ((EWT-LOW-PRC(1) - EWT-LOW-PRC(WS-I))
031000               / EWT-LOW-PRC(1)) * 100
031100        IF WS-PCT >= LK-THRESHOLD
031200           MOVE 'DOWN' TO WS-TREND
031300           MOVE 'Y' TO WS-FOUND-TREND
031400        END-IF
031500     END-IF.
031600 1015-SCAN-FOR-TREND-END.
031700     EXIT.
031800
031900*-----------------------------------------------------------*
032000* 1020 - POUR CHAQUE BARRE : SI ELLE PROLONGE L'EXTREME DE   *
032100*        LA TENDANCE EN COURS, ON LE DEPLACE; SINON, SI LE   *
032200*        RETOUR ATTEINT LE SEUIL T, ON EMET UN PIVOT ET ON   *
032300*        BASCULE LE SENS DE LA TENDANCE SUIVIE.              *
032400*-----------------------------------------------------------*
032500*    CE PARAGRAPHE EST LE COEUR DE LA METHODE ZIGZAG : IL EST
032600*    EXECUTE UNE FOIS PAR BARRE (PERFORM VARYING EN 1000) ET
032700*    NE CONNAIT QUE DEUX ISSUES POSSIBLES --
032800*      (A) LA BARRE PROLONGE L'EXTREME SUIVI : ON DEPLACE
032900*          SIMPLEMENT L'EXTREME, AUCUN PIVOT N'EST EMIS;
033000*      (B) LA BARRE S'ELOIGNE DE L'EXTREME DE T% OU PLUS : UN
033100*          PIVOT EST EMIS (1040) ET LA TENDANCE BASCULE.
033200*    LES DEUX BRANCHES (WS-TREND-UP / WS-TREND-DOWN) SONT DES
033300*    MIROIRS L'UNE DE L'AUTRE -- HIGH/BAISSE VS LOW/HAUSSE.
033400 1020-SCAN-BARS-START.
033500     IF WS-TREND-UP
033600        IF EWT-HIGH-PRC(WS-I) > WS-EXT-PRICE
033700*          LA TENDANCE HAUSSIERE SE POURSUIT : NOUVEAU SOMMET.
033800           MOVE EWT-HIGH-PRC(WS-I) TO WS-EXT-PRICE
033900           MOVE WS-I TO WS-EXT-IDX
034000        ELSE
034100*          LE COURS RECULE; ON MESURE LE RETOUR DEPUIS LE
034200*          SOMMET COURANT.
034300           COMPUTE WS-PCT ROUNDED =
034400              ((WS-EXT-PRICE - EWT-LOW-PRC(WS-I))
034500                  / WS-EXT-PRICE) * 100
034600           IF WS-PCT >= LK-THRESHOLD
034700*             RETOUR DE T% OU PLUS : LE SOMMET DEVIENT UN
034800*             PIVOT ET LA TENDANCE BASCULE A LA BAISSE.
034900              PERFORM 1040-EMIT-RAW-PIVOT-START
035000                              THRU 1040-EMIT-RAW-PIVOT-END
035100              MOVE 'DOWN' TO WS-TREND
035200              MOVE EWT-LOW-PRC(WS-I) TO WS-EXT-PRICE
035300              MOVE WS-I TO WS-EXT-IDX
035400           END-IF
035500        END-IF
035600     ELSE
035700        IF EWT-LOW-PRC(WS-I) < WS-EXT-PRICE
035800*          LA TENDANCE BAISSIERE SE POURSUIT : NOUVEAU CREUX.
035900           MOVE EWT-LOW-PRC(WS-I) TO WS-EXT-PRICE
036000           MOVE WS-I TO WS-EXT-IDX
036100        ELSE
036200*          LE COURS REBONDIT; ON MESURE LA HAUSSE DEPUIS LE
036300*          CREUX COURANT.
036400           COMPUTE WS-PCT ROUNDED =
036500              ((EWT-HIGH-PRC(WS-I) - WS-EXT-PRICE)
036600                  / WS-EXT-PRICE) * 100
036700           IF WS-PCT >= LK-THRESHOLD
036800*             REBOND DE T% OU PLUS : LE CREUX DEVIENT UN
036900*             PIVOT ET LA TENDANCE BASCULE A LA HAUSSE.
037000              PERFORM 1040-EMIT-RAW-PIVOT-START
037100                              THRU 1040-EMIT-RAW-PIVOT-END
037200              MOVE 'UP  ' TO WS-TREND
037300              MOVE EWT-HIGH-PRC(WS-I) TO WS-EXT-PRICE
037400              MOVE WS-I TO WS-EXT-IDX
037500           END-IF
037600        END-IF
037700     END-IF.
037800 1020-SCAN-BARS-END.
037900     EXIT.
038000
038100*-----------------------------------------------------------*
038200* 1030 - EMET LE DERNIER PIVOT EN SUSPENS, LE CAS ECHEANT.   *
038300*-----------------------------------------------------------*
038400 1030-EMIT-FINAL-PIVOT-START.
038500*    SI LE DERNIER PIVOT EMIS NE CORRESPOND PAS A LA BARRE
038600*    ACTUELLEMENT SUIVIE, ON AJOUTE UN DERNIER PIVOT.
038700     IF WS-EXT-IDX NOT = WS-LAST-EMIT-IDX
038800        PERFORM 1040-EMIT-RAW-PIVOT-START
038900                           THRU 1040-EMIT-RAW-PIVOT-END
039000     END-IF.
039100 1030-EMIT-FINAL-PIVOT-END.
039200     EXIT.
039300
039400*-----------------------------------------------------------*
039500* 1040 - AJOUTE UN PIVOT A LA TABLE BRUTE (EWRAW).  LA TABLE *
039600*        EST PLAFONNEE A 500 ENTREES DEPUIS LA DEMANDE       *
039700*        AN-0733; AU-DELA, LES PIVOTS EXCEDENTAIRES SONT     *          AN0733  
039800*        SIMPLEMENT IGNORES (CAS RARISSIME EN PRODUCTION).   *          AN0733  
039900*-----------------------------------------------------------*
040000*    APPELE DEPUIS TROIS ENDROITS : LES DEUX BRANCHES DE 1020           AN0733  
040100*    (RENVERSEMENT DETECTE PENDANT LE BALAYAGE) ET 1030 (PIVOT          AN0733  
040200*    FINAL EN SUSPENS A LA DERNIERE BARRE).  DANS LES TROIS             AN0733  
040300*    CAS, LE SENS DU PIVOT EST DEDUIT DE WS-TREND AU MOMENT DE          AN0733  
040400*    L'APPEL -- C'EST POURQUOI WS-TREND EST TOUJOURS BASCULE            AN0733  
040500*    *AVANT* L'APPEL SUIVANT A CE PARAGRAPHE, JAMAIS APRES.             AN0733  
040600 1040-EMIT-RAW-PIVOT-START.
040700     IF EWRAW-COUNT < 500
040800        ADD 1 TO EWRAW-COUNT
040900        MOVE WS-EXT-IDX TO EWRAW-INDEX(EWRAW-COUNT)
041000        MOVE WS-EXT-PRICE TO EWRAW-PRICE(EWRAW-COUNT)
041100        IF WS-TREND-UP
041200           MOVE 'HIGH' TO EWRAW-DIR(EWRAW-COUNT)
041300        ELSE
041400           MOVE 'LOW ' TO EWRAW-DIR(EWRAW-COUNT)
041500        END-IF
041600        MOVE WS-EXT-IDX TO WS-LAST-EMIT-IDX
041700     END-IF.
041800 1040-EMIT-RAW-PIVOT-END.
041900     EXIT.
042000
042100*-----------------------------------------------------------*
042200* 2000 - VALIDATION DES PIVOTS (MOUVEMENT MINIMUM M = T/2)  *
042300*        LES PIVOTS BRUTS TROP RAPPROCHES (MOINS DE M% DE    *
042400*        L'UN A L'AUTRE) SONT FUSIONNES AVEC LE PRECEDENT    *
042500*        DE MEME SENS, EN NE GARDANT QUE LE PLUS EXTREME.    *
042600*-----------------------------------------------------------*
042700 2000-VALIDATE-PIVOTS-START.
042800*    MOINS DE 3 PIVOTS BRUTS : RIEN A FUSIONNER, ON RECOPIE
042900*    LA TABLE TELLE QUELLE.
043000     IF EWRAW-COUNT <= 2
043100        MOVE EWRAW-PIVOT-TABLE TO EWVAL-PIVOT-TABLE
043200        GO TO 2000-VALIDATE-PIVOTS-END
043300     END-IF.
043400
043500     MOVE 1 TO WS-IDX-KEPT.
043600     MOVE EWRAW-INDEX(1) TO EWVAL-INDEX(1).
043700     MOVE EWRAW-PRICE(1) TO EWVAL-PRICE(1).
043800     MOVE EWRAW-DIR(1)   TO EWVAL-DIR(1).
043900     MOVE 1 TO EWVAL-COUNT.
044000
044100     PERFORM 2010-VALIDATE-ONE-START THRU 2010-VALIDATE-ONE-END
044200        VARYING WS-I FROM 2 BY 1 UNTIL WS-I > EWRAW-COUNT.
044300 2000-VALIDATE-PIVOTS-END.
044400     EXIT.
044500
044600*-----------------------------------------------------------*
044700* 2010 - TRAITE UN PIVOT BRUT : LE RETIENT COMME NOUVELLE    *
044800*        ENTREE SI L'ECART AVEC LE DERNIER PIVOT RETENU      *
044900*        ATTEINT M%, SINON LE FUSIONNE AVEC CELUI-CI.        *
045000*-----------------------------------------------------------*
045100*    LE CALCUL D'ECART CI-DESSOUS PASSE PAR 9100-ABS-DIFF-START
045200*    PLUTOT QUE PAR UN SIMPLE COMPUTE AVEC SOUSTRACTION, CAR LE
045300*    PIVOT BRUT COURANT PEUT ETRE AU-DESSUS OU AU-DESSOUS DU
045400*    DERNIER PIVOT RETENU SELON LE SENS -- ON VEUT LA DISTANCE,
045500*    PAS LA DIFFERENCE SIGNEE.
045600 2010-VALIDATE-ONE-START.
045700     IF EWVAL-PRICE(WS-IDX-KEPT) NOT = ZERO
045800        MOVE EWRAW-PRICE(WS-I) TO WS-ABS-A
045900        MOVE EWVAL-PRICE(WS-IDX-KEPT) TO WS-ABS-B
046000        PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END
046100        COMPUTE WS-PCT ROUNDED =
046200           WS-ABS-RESULT / EWVAL-PRICE(WS-IDX-KEPT) * 100
046300     ELSE
046400        MOVE 0 TO WS-PCT
046500     END-IF.
046600
046700     IF WS-PCT >= WS-MIN-MOVE-PCT
046800*       MOUVEMENT SUFFISANT : LE PIVOT BRUT DEVIENT UNE
046900*       NOUVELLE ENTREE VALIDEE.
047000        ADD 1 TO WS-IDX-KEPT
047100        ADD 1 TO EWVAL-COUNT
047200        MOVE EWRAW-INDEX(WS-I) TO EWVAL-INDEX(WS-IDX-KEPT)
047300        MOVE EWRAW-PRICE(WS-I) TO EWVAL-PRICE(WS-IDX-KEPT)
047400        MOVE EWRAW-DIR(WS-I)   TO EWVAL-DIR(WS-IDX-KEPT)
047500     ELSE
047600*       MOUVEMENT INSUFFISANT : ON NE GARDE LE PIVOT BRUT QUE
047700*       S'IL EST PLUS EXTREME QUE CELUI DEJA RETENU DU MEME
047800*       SENS (SOMMET PLUS HAUT, OU CREUX PLUS BAS).
047900        IF EWRAW-DIR(WS-I) = 'HIGH'
048000           AND EWRAW-PRICE(WS-I) > EWVAL-PRICE(WS-IDX-KEPT)
048100           MOVE EWRAW-INDEX(WS-I) TO EWVAL-INDEX(WS-IDX-KEPT)
048200           MOVE EWRAW-PRICE(WS-I) TO EWVAL-PRICE(WS-IDX-KEPT)
048300           MOVE EWRAW-DIR(WS-I)   TO EWVAL-DIR(WS-IDX-KEPT)
048400        ELSE
048500           IF EWRAW-DIR(WS-I) = 'LOW '
048600              AND EWRAW-PRICE(WS-I) < EWVAL-PRICE(WS-IDX-KEPT)
048700              MOVE EWRAW-INDEX(WS-I) TO EWVAL-INDEX(WS-IDX-KEPT)
048800              MOVE EWRAW-PRICE(WS-I) TO EWVAL-PRICE(WS-IDX-KEPT)
048900              MOVE EWRAW-DIR(WS-I)   TO EWVAL-DIR(WS-IDX-KEPT)
049000           END-IF
049100        END-IF
049200     END-IF.
049300 2010-VALIDATE-ONE-END.
049400     EXIT.
049500
049600*-----------------------------------------------------------*
049700* 3000 - CONSERVE AU PLUS LES 120 PIVOTS LES PLUS RECENTS   *
049800*        DE LA TABLE VALIDEE -- AU-DELA, LES VAGUES D'ONDES  *
049900*        D'ELLIOTT DE EWWAVES NE REMONTENT PLUS SI LOIN.     *
050000*-----------------------------------------------------------*
050100 3000-TRIM-PIVOTS-START.
050200     IF EWVAL-COUNT <= 120
050300*       MOINS DE 120 PIVOTS VALIDES : ON LES RECOPIE TOUS,
050400*       SANS DECALAGE.
050500        MOVE EWVAL-COUNT TO EWPVT-COUNT
050600        MOVE 0 TO WS-LIMIT
050700        PERFORM 3010-COPY-ONE-KEPT-START
050800                           THRU 3010-COPY-ONE-KEPT-END
050900           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > EWVAL-COUNT
051000     ELSE
051100*       PLUS DE 120 PIVOTS VALIDES : ON NE RECOPIE QUE LES
051200*       120 DERNIERS, EN DECALANT DE (EWVAL-COUNT - 120).
051300        MOVE 120 TO EWPVT-COUNT
051400        COMPUTE WS-LIMIT = EWVAL-COUNT - 120
051500        PERFORM 3010-COPY-ONE-KEPT-START
051600                           THRU 3010-COPY-ONE-KEPT-END
051700           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 120
051800     END-IF.
051900 3000-TRIM-PIVOTS-END.
052000     EXIT.
052100
052200*-----------------------------------------------------------*
052300* 3010 - COPIE UNE ENTREE DE LA TABLE VALIDEE VERS LA TABLE  *
052400*        FINALE DES PIVOTS, DECALEE DE WS-LIMIT POSITIONS.  *
052500*-----------------------------------------------------------*
052600*    WS-LIMIT PORTE ICI LE DECALAGE CALCULE PAR 3000 (ZERO S'IL
052700*    Y A 120 PIVOTS VALIDES OU MOINS) -- IL NE FAUT PAS LE
052800*    CONFONDRE AVEC SON AUTRE USAGE EN 1010/1015 COMME BORNE DE
052900*    BALAYAGE DE LA TENDANCE INITIALE; LE CHAMP EST REUTILISE
053000*    D'UN PARAGRAPHE A L'AUTRE POUR ECONOMISER UN 77-LEVEL.
053100 3010-COPY-ONE-KEPT-START.
053200     MOVE EWVAL-INDEX(WS-I + WS-LIMIT) TO EWPVT-INDEX(WS-I).
053300     MOVE EWVAL-PRICE(WS-I + WS-LIMIT) TO EWPVT-PRICE(WS-I).
053400     MOVE EWVAL-DIR(WS-I + WS-LIMIT)   TO EWPVT-DIR(WS-I).
053500 3010-COPY-ONE-KEPT-END.
053600     EXIT.
053700
053800*-----------------------------------------------------------*
053900* 9100 - DIFFERENCE ABSOLUE (WS-ABS-A MOINS WS-ABS-B)        *
054000*        AN-0981 - REMPLACE FUNCTION ABS, NON DISPONIBLE     *          AN0981  
054100*        SUR LE COMPILATEUR DE PRODUCTION.  SOUS-PROGRAMME   *          AN0981  
054200*        INTERNE REUTILISE PAR TOUS LES CALCULS D'ECART DE   *          AN0981  
054300*        CE PROGRAMME -- VOIR LE MEME PATRON DANS EWWAVES,    *         AN0981  
054400*        EWFIBLVL ET EWPLAN01.                                *         AN0981  
054500*-----------------------------------------------------------*
054600 9100-ABS-DIFF-START.
054700*    L'APPELANT CHARGE WS-ABS-A ET WS-ABS-B AVANT LE PERFORM;
054800*    LE RESULTAT EST TOUJOURS POSITIF OU NUL DANS WS-ABS-RESULT.
054900     COMPUTE WS-ABS-RESULT = WS-ABS-A - WS-ABS-B.
055000     IF WS-ABS-RESULT < 0
055100        COMPUTE WS-ABS-RESULT = WS-ABS-RESULT * -1
055200     END-IF.
055300 9100-ABS-DIFF-END.
055400     EXIT.
055500
055600*-----------------------------------------------------------*
055700* FIN DU PROGRAMME EWZIGZAG.  RAPPEL A L'ENTRETIEN : TOUTE   *
055800* MODIFICATION DES SEUILS (T OU M) DOIT ETRE REPERCUTEE DANS *
055900* LA DOCUMENTATION DU SERVICE PLACEMENT ET DANS LE CAHIER    *
056000* DES CHARGES DU MODULE EWSCAN01 QUI FIXE LK-THRESHOLD AVANT *
056100* L'APPEL.  TOUT CHANGEMENT DE STRUCTURE DE EWPIVOT DOIT     *
056200* ETRE COORDONNE AVEC EWWAVES, EWFIBLVL ET EWPLAN01 QUI       *
056300* PARTAGENT LE MEME COPYBOOK.                                *
056400*-----------------------------------------------------------*
