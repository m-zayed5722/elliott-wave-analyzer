000100*=============================================================*           
000200*    EWSCAN01 -- PILOTE PRINCIPAL DU SCANNER D'ONDES D'ELLIOTT *          
000300*                LECTURE DU FICHIER DE BARRES, RUPTURE PAR     *          
000400*                TICKER, APPELS AUX SOUS-PROGRAMMES D'ANALYSE  *          
000500*                ET IMPRESSION DU SOMMAIRE CLASSE.             *          
000600*                                                             *           
000700*    AUTEUR        : R. FALLU                                *            
000800*    INSTALLATION  : PLACEMENTS LAURENTIDE INC.               *           
000900*    DATE ECRITURE : 02/03/1989                               *           
001000*    DATE COMPIL.  :                                          *           
001100*    SECURITE      : CONFIDENTIEL - USAGE INTERNE SEULEMENT   *           
001200*                                                             *           
001300*    HISTORIQUE DES MODIFICATIONS                             *           
001400*    -------------------------------------------------------- *           
001500*    02/03/1989  R.FALLU   AN-0147  CREATION DU PROGRAMME     *   AN0147  
001600*    19/07/1991  R.FALLU   AN-0289  PLAFOND DE BARRES PORTE A  *  AN0289  
001700*                                   2000 PAR TITRE              * AN0289  
001800*    14/11/1994  J.OKONJO  AN-0512  AJOUT DE L'APPEL A EWPLAN01*  AN0512  
001900*                                   ET DU BLOC RISQUE             AN0512  
002000*    02/02/1999  S.NADEAU  AN-0981  REVUE AN 2000             *   AN0981  
002100*    25/05/2000  S.NADEAU  AN-1042  AJOUT DU SCORE DE CONFIANCE*  AN1042  
002200*    18/03/2002  M.TREMBLAY AN-1102 AJOUT DES TOTAUX DE        *  AN1102  
002300*                                   CONTROLE ET DU SOMMAIRE     * AN1102  
002400*                                   SCANNER TRIE PAR CONFIANCE  * AN1102  
002500*=============================================================*           
002600*                                                             *   AN1102  
002700*    NOTE GENERALE DU PROGRAMME                               *   AN1102  
002800*    ---------------------------                              *   AN1102  
002900*    CE PROGRAMME EST LE POINT D'ENTREE UNIQUE DU LOT -- IL NE  * AN1102  
003000*    FAIT LUI-MEME AUCUNE DETECTION DE PIVOT NI AUCUN CALCUL DE * AN1102  
003100*    FIBONACCI; SON ROLE EST DE LIRE LE FICHIER DE BARRES        *AN1102  
003200*    TRIE PAR TICKER, DE ROMPRE LA SEQUENCE A CHAQUE CHANGEMENT   AN1102  
003300*    DE TICKER (3000-CONTROL-LOOP-START), ET D'APPELER DANS       AN1102  
003400*    L'ORDRE LES CINQ SOUS-PROGRAMMES DE LA CHAINE D'ANALYSE      AN1102  
003500*    (EWZIGZAG, EWWAVES, EWFIBLVL, EWPLAN01, EWRPT01) UNE FOIS    AN1102  
003600*    PAR TITRE COMPLET (5000-PROCESS-TICKER-START).  A LA FIN DU  AN1102  
003700*    LOT, IL APPELLE EWRPT01 UNE DERNIERE FOIS EN MODE 'S' POUR   AN1102  
003800*    LE SOMMAIRE TRIE PAR CONFIANCE (9500-PRINT-SUMMARY-START).   AN1102  
003900*                                                             *   AN1102  
004000*    DEPENDANCES ET PARTAGE DE COPYBOOKS                       *  AN1102  
004100*    -------------------------------------                      * AN1102  
004200*    CE PROGRAMME EST LE SEUL A DETENIR UNE COPIE DE CHACUN DES  *AN1102  
004300*    COPYBOOKS DE LA CHAINE (EWBAR/EWBART POUR LES BARRES,        AN1102  
004400*    EWPIVOT/EWFIBT/EWLABEL POUR LES RESULTATS INTERMEDIAIRES,    AN1102  
004500*    EWSCANR POUR LE SOMMAIRE) -- C'EST LUI QUI POSSEDE TOUTES    AN1102  
004600*    LES ZONES DE TRAVAIL PASSEES PAR REFERENCE AUX QUATRE        AN1102  
004700*    PROGRAMMES D'ANALYSE ET AU RAPPORT; AUCUN DES CINQ AUTRES    AN1102  
004800*    PROGRAMMES NE CONSERVE D'ETAT ENTRE DEUX APPELS, TOUT L'ETAT AN1102  
004900*    DU LOT VIT ICI.                                              AN1102  
005000*                                                             *   AN1102  
005100*=============================================================*           
005200 IDENTIFICATION DIVISION.                                                 
005300 PROGRAM-ID. EWSCAN01.                                                    
005400 AUTHOR. R. FALLU.                                                        
005500 INSTALLATION. PLACEMENTS LAURENTIDE INC.                                 
005600 DATE-WRITTEN. 02/03/1989.                                                
005700 DATE-COMPILED.                                                           
005800 SECURITY. CONFIDENTIEL - USAGE INTERNE SEULEMENT.                        
005900                                                                          
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200*    C01 EST HERITE DES AUTRES PROGRAMMES DU SERVICE POUR                 
006300*    UNIFORMITE -- CE PROGRAMME N'IMPRIME RIEN LUI-MEME (TOUTE            
006400*    L'IMPRESSION PASSE PAR LES CALL A EWRPT01), LE CANAL N'EST           
006500*    DONC JAMAIS REFERENCE DANS LA PROCEDURE DIVISION.                    
006600 SPECIAL-NAMES.                                                           
006700     C01 IS TOP-OF-FORM.                                                  
006800                                                                          
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100*    AN-0289 - LE FICHIER DOIT ETRE TRIE PAR TICKER PUIS PAR      AN0289  
007200*    DATE AVANT LE LANCEMENT DU LOT (TRI EFFECTUE EN AMONT PAR    AN0289  
007300*    LE JCL DE PRODUCTION, PAS PAR CE PROGRAMME) -- LA RUPTURE    AN0289  
007400*    DE 3000-CONTROL-LOOP-START SUPPOSE QUE TOUTES LES BARRES     AN0289  
007500*    D'UN MEME TICKER SONT CONSECUTIVES DANS LE FICHIER.          AN0289  
007600     SELECT EW-PRICEBAR                                                   
007700         ASSIGN TO PRICEBAR                                               
007800         ACCESS MODE IS SEQUENTIAL                                        
007900         ORGANIZATION IS LINE SEQUENTIAL                                  
008000         FILE STATUS IS WS-PRICEBAR-STATUS.                               
008100                                                                          
008200 DATA DIVISION.                                                           
008300 FILE SECTION.                                                            
008400*    UNE SEULE BARRE A LA FOIS EST LUE DANS EWB-PRICEBAR-REC --           
008500*    LA TABLE COMPLETE DU TITRE EN COURS DE RUPTURE EST                   
008600*    CONSTRUITE SEPAREMENT DANS EWT-BAR-TABLE (COPY EWBART                
008700*    CI-DESSOUS), PAS DANS LA ZONE DU FD ELLE-MEME.                       
008800 COPY EWBAR.                                                              
008900                                                                          
009000 WORKING-STORAGE SECTION.                                                 
009100*    LE STATUT 'Y' N'EST PAS LE SEUL CAS SURVEILLE ICI -- LE              
009200*    STATUT '10' (FIN DE FICHIER) EST AUSSI NOMME PAR UN 88               
009300*    DISTINCT (WS-PRICEBAR-EOF) MEME SI AUCUN PARAGRAPHE NE LE            
009400*    TESTE DIRECTEMENT : C'EST LA CLAUSE AT END DU READ QUI               
009500*    DETECTE LA FIN DE FICHIER, CE 88 RESTE DISPONIBLE POUR UN            
009600*    EVENTUEL DIAGNOSTIC.                                                 
009700 01  WS-PRICEBAR-STATUS          PIC X(02)   VALUE '00'.                  
009800     88  WS-PRICEBAR-OK                      VALUE '00'.                  
009900     88  WS-PRICEBAR-EOF                      VALUE '10'.                 
010000                                                                          
010100*    AN-0289 - SEUIL ZIGZAG PAR DEFAUT (4%) PASSE A TOUS LES      AN0289  
010200*    TITRES DU LOT -- LE SERVICE N'A JAMAIS DEMANDE DE SEUIL      AN0289  
010300*    PARAMETRABLE PAR TITRE, LA VOLATILITE DIFFERENTE DES         AN0289  
010400*    TITRES EST ABSORBEE PAR LE FILTRAGE DE PERTINENCE DE         AN0289  
010500*    EWFIBLVL, PAS PAR UN SEUIL ZIGZAG DIFFERENT.  UN PROJET DE   AN0289  
010600*    TABLE DE SEUILS PAR SECTEUR AVAIT ETE ETUDIE EN 1994 MAIS    AN0289  
010700*    ABANDONNE -- LE GAIN DE PRECISION NE JUSTIFIAIT PAS LA       AN0289  
010800*    MAINTENANCE D'UNE TABLE SUPPLEMENTAIRE AU LOT.               AN0289  
010900 01  WS-THRESHOLD                PIC 9(02)V9(02) VALUE 4.00.              
011000                                                                          
011100*    DEUX COMMUTATEURS DISTINCTS GOUVERNENT LA BOUCLE DE                  
011200*    RUPTURE -- WS-EOF-SW MARQUE LA FIN DU FICHIER (TESTE PAR             
011300*    LE UNTIL DE 3000), WS-FIRST-SW MARQUE LA TOUTE PREMIERE              
011400*    BARRE LUE DU LOT (TESTEE PAR 3000 POUR AMORCER WS-PREV-              
011500*    TICKER SANS DECLENCHER UNE RUPTURE SUR UNE TABLE VIDE).              
011600*    LES DEUX SONT DES INDICATEURS A LA VALEUR 'Y'/'N', PAS DES           
011700*    COMPTEURS -- ILS NE SONT DONC PAS DES CANDIDATS AU NIVEAU            
011800*    77, CONTRAIREMENT AUX TROIS TOTAUX DE CONTROLE PLUS BAS.             
011900 01  WS-EOF-SW                   PIC X(01)   VALUE 'N'.                   
012000     88  WS-AT-EOF                           VALUE 'Y'.                   
012100 01  WS-FIRST-SW                 PIC X(01)   VALUE 'Y'.                   
012200     88  WS-IS-FIRST-BAR                     VALUE 'Y'.                   
012300                                                                          
012400* TABLE DES BARRES DU TITRE EN COURS DE RUPTURE                           
012500 COPY EWBART.                                                             
012600                                                                          
012700*    WS-PREV-TICKER CONSERVE LE TICKER DE LA DERNIERE BARRE               
012800*    TRAITEE -- COMPARE A CHAQUE NOUVELLE BARRE LUE POUR                  
012900*    DETECTER LA RUPTURE; MIS A JOUR UNIQUEMENT APRES QUE LE              
013000*    TRAITEMENT DU TICKER PRECEDENT SOIT COMPLETE, JAMAIS AVANT.          
013100*    SI CE CHAMP ETAIT MIS A JOUR AVANT L'APPEL A 5000, LA                
013200*    DETECTION DE RUPTURE DE LA BARRE SUIVANTE COMPARERAIT LE             
013300*    NOUVEAU TICKER A LUI-MEME ET NE DECLENCHERAIT JAMAIS LE              
013400*    TRAITEMENT DU TITRE SUIVANT -- L'ORDRE DES INSTRUCTIONS              
013500*    DANS 3000-CONTROL-LOOP-START EST DONC CRITIQUE.                      
013600                                                                          
013700*    AN-1102 - LES TROIS TOTAUX DE CONTROLE DU LOT ENTIER --      AN1102  
013800*    LUS (UN TITRE PAR RUPTURE, PAS UNE BARRE), ANALYSES (AVEC    AN1102  
013900*    AU MOINS 5 PIVOTS) ET IGNORES (MOINS DE 5 PIVOTS) --         AN1102  
014000*    TOUJOURS LUS = ANALYSES + IGNORES, VERIFIE PAR LE            AN1102  
014100*    GESTIONNAIRE A LA LECTURE DU SOMMAIRE FINAL.                 AN1102  
014200 77  WS-TOT-READ                 PIC 9(06)   COMP VALUE 0.                
014300 77  WS-TOT-ANALYZED             PIC 9(06)   COMP VALUE 0.                
014400 01  WS-TOT-SKIPPED              PIC 9(06)   COMP VALUE 0.                
014500                                                                          
014600* TABLE DES PIVOTS ET RESULTATS D'ANALYSE DU TITRE EN COURS               
014700 COPY EWPIVOT REPLACING ==:TAG:== BY ==PVT==.                             
014800                                                                          
014900*    LE DERNIER COURS DU TITRE EN COURS, RETENU AU MOMENT OU LA           
015000*    RUPTURE EST DETECTEE -- C'EST TOUJOURS LE COURS DE                   
015100*    FERMETURE DE LA DERNIERE BARRE DE LA TABLE (EWT-COUNT),              
015200*    JAMAIS UN COURS PLUS RECENT, CAR CE PROGRAMME NE PEUT PAS            
015300*    SAVOIR SI D'AUTRES BARRES DU MEME TITRE SUIVRAIENT.                  
015400 01  WS-LAST-CLOSE               PIC S9(09)V9(04) VALUE 0.                
015500*    MAJ007 - VUE BRUTE DU DERNIER COURS POUR DEPANNAGE                   
015600 01  WS-LAST-CLOSE-DMP REDEFINES WS-LAST-CLOSE PIC X(13).                 
015700                                                                          
015800*-----------------------------------------------------------*             
015900* ZONES DE RESULTATS INTERMEDIAIRES -- TOUTES RAZ PAR LES    *            
016000* PROGRAMMES D'ANALYSE APPELES A CHAQUE TITRE (AUCUNE N'EST   *           
016100* RAZ EXPLICITEMENT PAR CE PROGRAMME AVANT UN NOUVEL APPEL --  *          
016200* LES PARAGRAPHES APPELES LES RECALCULENT ENTIEREMENT).       *           
016300*-----------------------------------------------------------*             
016400 01  WS-PRI-TYPE                 PIC X(10)   VALUE SPACES.                
016500 01  WS-PRI-SCORE                PIC 9(03)V9(02) VALUE 0.                 
016600 01  WS-ALT-TYPE                 PIC X(10)   VALUE SPACES.                
016700 01  WS-ALT-SCORE                PIC 9(03)V9(02) VALUE 0.                 
016800 COPY EWLABEL REPLACING ==:TAG:== BY ==PRI==.                             
016900 COPY EWLABEL REPLACING ==:TAG:== BY ==ALT==.                             
017000 01  WS-INVAL-PRICE               PIC S9(09)V9(04) VALUE 0.               
017100*    MAJ007 - VUE BRUTE DU PRIX D'INVALIDATION POUR DEPANNAGE             
017200 01  WS-INVAL-PRICE-DMP REDEFINES WS-INVAL-PRICE PIC X(13).               
017300 01  WS-INVAL-REASON              PIC X(40)   VALUE SPACES.               
017400 01  WS-PRI-SUMMARY                PIC X(60)   VALUE SPACES.              
017500                                                                          
017600*    SIX FAMILLES DE NIVEAUX DE FIBONACCI SONT RETENUES ICI --            
017700*    RETRACEMENTS, EXTENSIONS 3 ET 5, CIBLES ABC, ET LES DEUX             
017800*    TABLES DE SUPPORT/RESISTANCE GLOBAL -- TOUTES PRODUITES              
017900*    PAR UN SEUL APPEL A EWFIBLVL ET TRANSMISES TELLES QUELLES            
018000*    AUX DEUX APPELS SUIVANTS (EWPLAN01 ET EWRPT01), SELON LEURS          
018100*    BESOINS RESPECTIFS (EWPLAN01 NE PREND QUE LES TROIS                  
018200*    PREMIERES, EWRPT01 LES RECOIT TOUTES SAUF SUPP/RESIST).              
018300 COPY EWFIBT REPLACING ==:TAG:== BY ==RETR==.                             
018400 COPY EWFIBT REPLACING ==:TAG:== BY ==EXT3==.                             
018500 COPY EWFIBT REPLACING ==:TAG:== BY ==EXT5==.                             
018600 COPY EWFIBT REPLACING ==:TAG:== BY ==ABC==.                              
018700 COPY EWFIBT REPLACING ==:TAG:== BY ==SUPP==.                             
018800 COPY EWFIBT REPLACING ==:TAG:== BY ==RESIST==.                           
018900                                                                          
019000*-----------------------------------------------------------*             
019100* BLOC DE SORTIE DE EWPLAN01 -- TENDANCES, CIBLES DE PRIX,    *           
019200* SUPPORT/RESISTANCE LOCAL, GESTION DU RISQUE ET SCORE DE      *          
019300* CONFIANCE -- REPASSE TEL QUEL A EWRPT01 SANS MODIFICATION,    *         
019400* CE PROGRAMME N'Y TOUCHE JAMAIS ENTRE LES DEUX CALL.            *        
019500*-----------------------------------------------------------*             
019600 01  WS-OVERALL-TREND              PIC X(08) VALUE SPACES.                
019700 01  WS-WAVE-TREND                  PIC X(08) VALUE SPACES.               
019800 01  WS-W3-MIN                     PIC S9(09)V9(04) VALUE 0.              
019900 01  WS-W3-TARGET                  PIC S9(09)V9(04) VALUE 0.              
020000 01  WS-W3-EXT                     PIC S9(09)V9(04) VALUE 0.              
020100 01  WS-W5-TARGET                  PIC S9(09)V9(04) VALUE 0.              
020200 01  WS-W5-EXT                     PIC S9(09)V9(04) VALUE 0.              
020300 01  WS-MAJOR-SUPP                  PIC S9(09)V9(04) VALUE 0.             
020400 01  WS-MAJOR-RESIST                PIC S9(09)V9(04) VALUE 0.             
020500 01  WS-IMMED-SUPP                  PIC S9(09)V9(04) VALUE 0.             
020600 01  WS-IMMED-RESIST                PIC S9(09)V9(04) VALUE 0.             
020700                                                                          
020800 01  WS-SHARES                     PIC 9(09)   COMP VALUE 0.              
020900 01  WS-POSITION-VALUE             PIC 9(09)V9(02) VALUE 0.               
021000 01  WS-RISK-AMOUNT                 PIC 9(07)V9(02) VALUE 0.              
021100 01  WS-STOP-DIST                   PIC S9(07)V9(04) VALUE 0.             
021200 01  WS-STOP-PCT                    PIC S9(05)V9(02) VALUE 0.             
021300 01  WS-BEST-RR                     PIC S9(03)V9(02) VALUE 0.             
021400 01  WS-AVG-RR                      PIC S9(03)V9(02) VALUE 0.             
021500 01  WS-GRADE                       PIC X(01) VALUE SPACE.                
021600*    LES TROIS INDICATEURS STOP-OK/POS-OK/RISK-OK SONT RECUS              
021700*    DE EWPLAN01 MAIS NE SONT PAS REPASSES A EWRPT01 (VOIR LE             
021800*    CALL DE 5000 ET 9500, QUI NE LES LISTENT PAS) -- SEULE               
021900*    WS-QUALITY, QUI RESUME LEUR EFFET, EST TRANSMISE AU RAPPORT.         
022000 01  WS-STOP-OK                     PIC X(01) VALUE 'N'.                  
022100 01  WS-POS-OK                      PIC X(01) VALUE 'N'.                  
022200 01  WS-RISK-OK                     PIC X(01) VALUE 'N'.                  
022300 01  WS-QUALITY                     PIC X(04) VALUE SPACES.               
022400                                                                          
022500 01  WS-FACT1-SCORE                  PIC 9(03)V9(02) VALUE 0.             
022600 01  WS-FACT2-SCORE                  PIC 9(03)V9(02) VALUE 0.             
022700 01  WS-FACT3-SCORE                  PIC S9(03)V9(02) VALUE 0.            
022800 01  WS-FACT4-SCORE                  PIC 9(03)V9(02) VALUE 0.             
022900 01  WS-FACT5-SCORE                  PIC 9(03)V9(02) VALUE 0.             
023000 01  WS-OVERALL-SCORE                PIC 9(03)V9(02) VALUE 0.             
023100*    MAJ007 - VUE BRUTE DU SCORE GLOBAL POUR DEPANNAGE -- CE              
023200*    CHAMP EST CELUI UTILISE COMME CLE DE TRI PAR EWRPT01                 
023300*    (8100-SORT-SCANNER-START), IL EST DONC LE PLUS SUSCEPTIBLE           
023400*    D'ETRE EXAMINE EN DEPANNAGE D'UN CLASSEMENT INATTENDU.               
023500 01  WS-OVERALL-SCORE-DMP REDEFINES WS-OVERALL-SCORE PIC X(05).           
023600 01  WS-RECOMMEND                    PIC X(20) VALUE SPACES.              
023700                                                                          
023800* TABLE DU SOMMAIRE SCANNER ACCUMULEE SUR LE LOT AU COMPLET               
023900 COPY EWSCANR.                                                            
024000                                                                          
024100*    WS-MODE EST POSITIONNE JUSTE AVANT CHAQUE CALL A EWRPT01 --          
024200*    'A' POUR UNE SECTION D'ANALYSE DE TITRE (5000), 'S' POUR LE          
024300*    SOMMAIRE FINAL DU LOT (9500) -- JAMAIS LU PAR CE PROGRAMME           
024400*    LUI-MEME, SEULEMENT ECRIT PUIS TRANSMIS PAR REFERENCE.               
024500 01  WS-MODE                     PIC X(01)   VALUE SPACE.                 
024600                                                                          
024700*-----------------------------------------------------------*             
024800* 77-NIVEAU -- VOIR AN-1102.  LES DEUX COMPTEURS CI-DESSUS    *   AN1102  
024900* ONT ETE PASSES DU NIVEAU 01 AU NIVEAU 77 LORS DE LA REVUE    *  AN1102  
025000* DE NORMALISATION DES PROGRAMMES DU LOT ELLIOTT -- UN         *  AN1102  
025100* COMPTEUR SANS SOUS-STRUCTURE ET NE PARTICIPANT A AUCUN        * AN1102  
025200* GROUPE N'A PAS BESOIN D'UN NIVEAU 01, LE 77 SUFFIT ET         * AN1102  
025300* EVITE DE LAISSER CROIRE A UN ELEMENT REDEFINISSABLE.           *AN1102  
025400* WS-TOT-SKIPPED EST RESTE AU NIVEAU 01 PAR SYMETRIE AVEC        *AN1102  
025500* SON USAGE DANS 5900, OU IL EST TOUJOURS MANIPULE AUX COTES     *AN1102  
025600* DE CHAMPS DE GROUPE -- CE N'EST PAS UNE INCOHERENCE, SEULS     *AN1102  
025700* LES DEUX COMPTEURS LES PLUS FREQUEMMENT CONSULTES EN            AN1102  
025800* DEPANNAGE ONT ETE RECLASSES.                                    AN1102  
025900*-----------------------------------------------------------*             
026000 PROCEDURE DIVISION.                                                      
026100*-----------------------------------------------------------*             
026200* 0000 - AIGUILLAGE PRINCIPAL DU LOT.  INITIALISE, LIT LA     *           
026300*        PREMIERE BARRE, BOUCLE JUSQU'A LA FIN DU FICHIER EN   *          
026400*        TRAITANT CHAQUE TICKER A LA RUPTURE, PUIS TRAITE LE    *         
026500*        DERNIER TICKER DU FICHIER (QUI N'A PAS DE RUPTURE       *        
026600*        SUIVANTE POUR LE DECLENCHER) AVANT DE FERMER LE                  
026700*        FICHIER ET D'IMPRIMER LE SOMMAIRE FINAL.                         
026800*-----------------------------------------------------------*             
026900 0000-MAIN-START.                                                         
027000     PERFORM 1000-INIT-START THRU 1000-INIT-END.                          
027100     PERFORM 2000-READ-FILE-START THRU 2000-READ-FILE-END.                
027200     PERFORM 3000-CONTROL-LOOP-START THRU 3000-CONTROL-LOOP-END           
027300        UNTIL WS-AT-EOF.                                                  
027400*    LE DERNIER TICKER DU FICHIER N'EST JAMAIS TRAITE PAR                 
027500*    3000-CONTROL-LOOP-START (CE PARAGRAPHE NE TRAITE UN TICKER           
027600*    QUE LORSQU'IL EN DETECTE UN NOUVEAU, PAS LORSQUE LE                  
027700*    FICHIER SE TERMINE) -- CE PERFORM EXPLICITE APRES LA                 
027800*    BOUCLE EST DONC INDISPENSABLE, SINON LE DERNIER TITRE DU             
027900*    LOT NE SERAIT JAMAIS ANALYSE.                                        
028000     IF NOT WS-IS-FIRST-BAR                                               
028100        PERFORM 5000-PROCESS-TICKER-START                                 
028200                           THRU 5000-PROCESS-TICKER-END                   
028300     END-IF.                                                              
028400     PERFORM 9000-CLOSE-FILES-START THRU 9000-CLOSE-FILES-END.            
028500     PERFORM 9500-PRINT-SUMMARY-START THRU 9500-PRINT-SUMMARY-END.        
028600 0000-MAIN-END.                                                           
028700*    CONTRAIREMENT AUX QUATRE SOUS-PROGRAMMES CALLES, CE                  
028800*    PROGRAMME EST LANCE DIRECTEMENT PAR LE JCL DU LOT -- IL              
028900*    TERMINE PAR STOP RUN, PAS PAR GOBACK, CAR IL N'EST JAMAIS            
029000*    LUI-MEME APPELE PAR UN AUTRE PROGRAMME DU SERVICE.                   
029100     STOP RUN.                                                            
029200                                                                          
029300*    LA CONDITION WS-IS-FIRST-BAR EST VRAIE SI ET SEULEMENT SI            
029400*    AUCUNE BARRE N'A ETE LUE DU TOUT (FICHIER VIDE) -- DANS CE           
029500*    CAS PRECIS, LE TEST EVITE D'APPELER 5000 SUR UNE TABLE               
029600*    EWT-BAR-TABLE VIDE (EWT-COUNT = 0), CE QUE 5000 GERERAIT             
029700*    DE TOUTE FACON PAR SON PROPRE TEST MAIS QUE L'ON PREFERE             
029800*    ECARTER PLUS TOT.                                                    
029900 1000-INIT-START.                                                         
030000     OPEN INPUT EW-PRICEBAR.                                              
030100     MOVE 0 TO WS-TOT-READ WS-TOT-ANALYZED WS-TOT-SKIPPED.                
030200     MOVE 0 TO EWT-COUNT EWS-COUNT.                                       
030300 1000-INIT-END.                                                           
030400     EXIT.                                                                
030500                                                                          
030600*-----------------------------------------------------------*             
030700* 2000 - LECTURE D'UNE BARRE                                *             
030800*        APPELE UNE PREMIERE FOIS AVANT LA BOUCLE PRINCIPALE, *           
030900*        PUIS UNE FOIS A LA FIN DE CHAQUE ITERATION DE 3000 -- *          
031000*        LA BARRE COURANTE EST TOUJOURS CELLE QUI VIENT D'ETRE *          
031100*        LUE, JAMAIS EN AVANCE NI EN RETARD SUR LA BOUCLE.      *         
031200*-----------------------------------------------------------*             
031300 2000-READ-FILE-START.                                                    
031400     READ EW-PRICEBAR                                                     
031500        AT END                                                            
031600           MOVE 'Y' TO WS-EOF-SW                                          
031700     END-READ.                                                            
031800 2000-READ-FILE-END.                                                      
031900     EXIT.                                                                
032000                                                                          
032100*-----------------------------------------------------------*             
032200* 3000 - BOUCLE DE RUPTURE PAR TICKER                        *            
032300*        EXECUTEE UNE FOIS PAR BARRE LUE (PAS UNE FOIS PAR     *          
032400*        TICKER) -- LA RUPTURE EST DETECTEE PAR LA COMPARAISON  *         
032500*        DU TICKER DE LA BARRE COURANTE AU DERNIER TICKER TRAITE.*        
032600*-----------------------------------------------------------*             
032700 3000-CONTROL-LOOP-START.                                                 
032800*    AMORCE WS-PREV-TICKER SUR LA PREMIERE BARRE DU LOT SANS              
032900*    DECLENCHER DE RUPTURE -- SANS CE TEST, LA PREMIERE BARRE             
033000*    SERAIT COMPAREE A WS-PREV-TICKER ENCORE A SPACES ET                  
033100*    DECLENCHERAIT UN APPEL A 5000-PROCESS-TICKER-START SUR UNE           
033200*    TABLE VIDE (EWT-COUNT = 0), QUE 5000 IGNORERAIT SANS DEGAT           
033300*    MAIS QUI RESTERAIT UN APPEL INUTILE.                                 
033400     IF WS-IS-FIRST-BAR                                                   
033500        MOVE 'N' TO WS-FIRST-SW                                           
033600        MOVE EWB-TICKER TO WS-PREV-TICKER                                 
033700     END-IF.                                                              
033800*    LA RUPTURE PROPREMENT DITE : DES QUE LE TICKER CHANGE, LE            
033900*    TITRE PRECEDENT EST COMPLET ET PEUT ETRE TRAITE EN ENTIER            
034000*    AVANT DE COMMENCER A ACCUMULER LES BARRES DU NOUVEAU TICKER.         
034100     IF EWB-TICKER NOT = WS-PREV-TICKER                                   
034200        PERFORM 5000-PROCESS-TICKER-START                                 
034300                           THRU 5000-PROCESS-TICKER-END                   
034400        MOVE 0 TO EWT-COUNT                                               
034500        MOVE EWB-TICKER TO WS-PREV-TICKER                                 
034600     END-IF.                                                              
034700     PERFORM 3010-APPEND-BAR-START THRU 3010-APPEND-BAR-END.              
034800     PERFORM 2000-READ-FILE-START THRU 2000-READ-FILE-END.                
034900 3000-CONTROL-LOOP-END.                                                   
035000     EXIT.                                                                
035100                                                                          
035200*    AJOUTE LA BARRE COURANTE A LA TABLE DU TITRE EN COURS DE             
035300*    RUPTURE -- EWT-TICKER EST REECRIT A CHAQUE BARRE (PAS                
035400*    SEULEMENT A LA PREMIERE), CE QUI EST SANS CONSEQUENCE CAR            
035500*    TOUTES LES BARRES D'UN MEME APPEL ONT LE MEME TICKER PAR             
035600*    CONSTRUCTION DE LA BOUCLE DE RUPTURE.                                
035700 3010-APPEND-BAR-START.                                                   
035800     ADD 1 TO EWT-COUNT.                                                  
035900     MOVE EWB-TICKER     TO EWT-TICKER.                                   
036000     MOVE EWB-BAR-DATE   TO EWT-BAR-DATE(EWT-COUNT).                      
036100     MOVE EWB-OPEN-PRC   TO EWT-OPEN-PRC(EWT-COUNT).                      
036200     MOVE EWB-HIGH-PRC   TO EWT-HIGH-PRC(EWT-COUNT).                      
036300     MOVE EWB-LOW-PRC    TO EWT-LOW-PRC(EWT-COUNT).                       
036400     MOVE EWB-CLOSE-PRC  TO EWT-CLOSE-PRC(EWT-COUNT).                     
036500     MOVE EWB-VOLUME     TO EWT-VOLUME(EWT-COUNT).                        
036600 3010-APPEND-BAR-END.                                                     
036700     EXIT.                                                                
036800                                                                          
036900*-----------------------------------------------------------*             
037000* 5000 - TRAITEMENT COMPLET D'UN TITRE (RUPTURE OU FIN DE    *            
037100*        FICHIER)                                            *            
037200*        AN-0512/AN-1042 - CINQ APPELS EN CHAINE, DANS UN      *  AN0512  
037300*        ORDRE STRICT : EWZIGZAG DETECTE LES PIVOTS; EWWAVES    * AN0512  
037400*        CLASSE LE DECOMPTE PRIMAIRE ET ALTERNE; EWFIBLVL        *AN0512  
037500*        CALCULE LES NIVEAUX DE FIBONACCI; EWPLAN01 SYNTHETISE    AN0512  
037600*        TENDANCE/CIBLES/RISQUE/CONFIANCE; EWRPT01 IMPRIME.  UN   AN0512  
037700*        APPEL NE PEUT JAMAIS PRECEDER CELUI DONT IL DEPEND, CAR  AN0512  
037800*        CHACUN CONSOMME LES SORTIES DU PRECEDENT PAR REFERENCE.  AN0512  
037900*-----------------------------------------------------------*             
038000 5000-PROCESS-TICKER-START.                                               
038100*    TABLE VIDE (SEULEMENT POSSIBLE SUR LE PREMIER APPEL DU LOT,          
038200*    VOIR LE TEST DE 0000-MAIN-START) -- RIEN A FAIRE, LE TITRE           
038300*    N'EXISTE PAS ENCORE.                                                 
038400     IF EWT-COUNT = 0                                                     
038500        GO TO 5000-PROCESS-TICKER-END                                     
038600     END-IF.                                                              
038700     ADD 1 TO WS-TOT-READ.                                                
038800     MOVE EWT-CLOSE-PRC(EWT-COUNT) TO WS-LAST-CLOSE.                      
038900                                                                          
039000*    PREMIER APPEL DE LA CHAINE -- DETECTION DES PIVOTS ZIGZAG            
039100*    SUR LA TABLE COMPLETE DE BARRES DU TITRE, AU SEUIL FIXE              
039200*    WS-THRESHOLD (4%, VOIR LA DECLARATION CI-DESSUS).                    
039300     CALL 'EWZIGZAG' USING BY REFERENCE EWT-BAR-TABLE                     
039400                                         WS-THRESHOLD                     
039500                                         EWPVT-PIVOT-TABLE.               
039600                                                                          
039700*    MOINS DE 5 PIVOTS : AUCUN DECOMPTE FIABLE N'EST POSSIBLE             
039800*    (MEME SEUIL QUE LE FACTEUR 1 DU SCORE DE CONFIANCE DANS              
039900*    EWPLAN01) -- LE TITRE EST ENREGISTRE AU SOMMAIRE AVEC LE             
040000*    MOTIF 'NONE' ET AUCUN DES QUATRE AUTRES PROGRAMMES N'EST             
040100*    APPELE, CAR ILS SUPPOSENT TOUS UN DECOMPTE DEJA ETABLI.              
040200     IF EWPVT-COUNT < 5                                                   
040300        PERFORM 5900-INSUFFICIENT-START                                   
040400                           THRU 5900-INSUFFICIENT-END                     
040500        GO TO 5000-PROCESS-TICKER-END                                     
040600     END-IF.                                                              
040700                                                                          
040800*    DEUXIEME APPEL -- CLASSIFICATION DU DECOMPTE PRIMAIRE ET             
040900*    ALTERNE A PARTIR DES PIVOTS, PLUS LE NIVEAU ET LA RAISON             
041000*    D'INVALIDATION DU DECOMPTE PRIMAIRE.                                 
041100     CALL 'EWWAVES' USING BY REFERENCE EWPVT-PIVOT-TABLE                  
041200                                        WS-PRI-TYPE WS-PRI-SCORE          
041300                                        WS-ALT-TYPE WS-ALT-SCORE          
041400                                        EWPRI-LABELS EWALT-LABELS         
041500                                        WS-INVAL-PRICE                    
041600                                        WS-INVAL-REASON                   
041700                                        WS-PRI-SUMMARY.                   
041800                                                                          
041900*    TROISIEME APPEL -- NIVEAUX DE FIBONACCI (RETRACEMENTS,               
042000*    EXTENSIONS, CIBLES ABC, SUPPORT/RESISTANCE GLOBAL) A                 
042100*    PARTIR DE LA MEME TABLE DE PIVOTS ET DU DERNIER COURS.               
042200     CALL 'EWFIBLVL' USING BY REFERENCE EWPVT-PIVOT-TABLE                 
042300                                         WS-LAST-CLOSE                    
042400                                         EWRETR-LEVELS                    
042500                                         EWEXT3-LEVELS                    
042600                                         EWEXT5-LEVELS                    
042700                                         EWABC-LEVELS                     
042800                                         EWSUPP-LEVELS                    
042900                                         EWRESIST-LEVELS.                 
043000                                                                          
043100*    QUATRIEME APPEL -- SYNTHESE FINALE : TENDANCES, CIBLES DE            
043200*    PRIX, SUPPORT/RESISTANCE LOCAL, GESTION DU RISQUE ET SCORE           
043300*    DE CONFIANCE PONDERE -- NOTER QUE SEULES LES TROIS                   
043400*    PREMIERES FAMILLES DE NIVEAUX DE FIBONACCI (RETR/EXT3/EXT5)          
043500*    SONT PASSEES ICI, PAS LES CIBLES ABC NI LE SUPPORT GLOBAL.           
043600     CALL 'EWPLAN01' USING BY REFERENCE EWPVT-PIVOT-TABLE                 
043700                                         WS-LAST-CLOSE                    
043800                                         WS-INVAL-PRICE                   
043900                                         WS-PRI-TYPE                      
044000                                         EWRETR-LEVELS                    
044100                                         EWEXT3-LEVELS                    
044200                                         EWEXT5-LEVELS                    
044300                                         WS-OVERALL-TREND                 
044400                                         WS-WAVE-TREND                    
044500                                         WS-W3-MIN WS-W3-TARGET           
044600                                         WS-W3-EXT WS-W5-TARGET           
044700                                         WS-W5-EXT                        
044800                                         WS-MAJOR-SUPP                    
044900                                         WS-MAJOR-RESIST                  
045000                                         WS-IMMED-SUPP                    
045100                                         WS-IMMED-RESIST                  
045200                                         WS-SHARES                        
045300                                         WS-POSITION-VALUE                
045400                                         WS-RISK-AMOUNT                   
045500                                         WS-STOP-DIST WS-STOP-PCT         
045600                                         WS-BEST-RR WS-AVG-RR             
045700                                         WS-GRADE WS-STOP-OK              
045800                                         WS-POS-OK WS-RISK-OK             
045900                                         WS-QUALITY                       
046000                                         WS-FACT1-SCORE                   
046100                                         WS-FACT2-SCORE                   
046200                                         WS-FACT3-SCORE                   
046300                                         WS-FACT4-SCORE                   
046400                                         WS-FACT5-SCORE                   
046500                                         WS-OVERALL-SCORE                 
046600                                         WS-RECOMMEND.                    
046700                                                                          
046800*    CINQUIEME ET DERNIER APPEL DE LA CHAINE -- IMPRESSION DE LA          
046900*    SECTION D'ANALYSE DE CE TITRE DANS LE RAPPORT ANALRPT (MODE          
047000*    'A').  EWABC-LEVELS EST PASSE ICI MAIS N'AVAIT PAS ETE               
047100*    PASSE A EWPLAN01 -- SEUL LE RAPPORT AFFICHE LES CIBLES ABC,          
047200*    ELLES N'INFLUENCENT AUCUN CALCUL DE SCORE.                           
047300     MOVE 'A' TO WS-MODE.                                                 
047400     CALL 'EWRPT01' USING BY REFERENCE WS-MODE                            
047500                                        EWT-TICKER EWT-COUNT              
047600                                        WS-LAST-CLOSE                     
047700                                        WS-THRESHOLD                      
047800                                        EWPVT-PIVOT-TABLE                 
047900                                        WS-PRI-TYPE WS-PRI-SCORE          
048000                                        WS-ALT-TYPE WS-ALT-SCORE          
048100                                        EWPRI-LABELS EWALT-LABELS         
048200                                        WS-INVAL-PRICE                    
048300                                        WS-INVAL-REASON                   
048400                                        WS-PRI-SUMMARY                    
048500                                        EWRETR-LEVELS                     
048600                                        EWEXT3-LEVELS                     
048700                                        EWEXT5-LEVELS                     
048800                                        EWABC-LEVELS                      
048900                                        WS-OVERALL-TREND                  
049000                                        WS-WAVE-TREND                     
049100                                        WS-W3-MIN WS-W3-TARGET            
049200                                        WS-W3-EXT WS-W5-TARGET            
049300                                        WS-W5-EXT                         
049400                                        WS-SHARES                         
049500                                        WS-POSITION-VALUE                 
049600                                        WS-RISK-AMOUNT                    
049700                                        WS-STOP-DIST WS-STOP-PCT          
049800                                        WS-BEST-RR WS-AVG-RR              
049900                                        WS-GRADE WS-QUALITY               
050000                                        WS-FACT1-SCORE                    
050100                                        WS-FACT2-SCORE                    
050200                                        WS-FACT3-SCORE                    
050300                                        WS-FACT4-SCORE                    
050400                                        WS-FACT5-SCORE                    
050500                                        WS-OVERALL-SCORE                  
050600                                        WS-RECOMMEND                      
050700                                        EWS-SCANNER-TABLE                 
050800                                        WS-TOT-READ                       
050900                                        WS-TOT-ANALYZED                   
051000                                        WS-TOT-SKIPPED.                   
051100                                                                          
051200     ADD 1 TO WS-TOT-ANALYZED.                                            
051300     PERFORM 5100-ADD-SCANNER-ENTRY-START                                 
051400                        THRU 5100-ADD-SCANNER-ENTRY-END.                  
051500 5000-PROCESS-TICKER-END.                                                 
051600     EXIT.                                                                
051700                                                                          
051800*    AJOUTE UNE ENTREE AU SOMMAIRE SCANNER POUR UN TITRE                  
051900*    ANALYSE AVEC SUCCES -- EWS-CONF RECOIT LE SCORE DE                   
052000*    CONFIANCE GLOBAL DE EWPLAN01 (PAS LE SCORE DE DECOMPTE DE            
052100*    EWWAVES), CAR C'EST LA CONFIANCE GLOBALE QUI SERT DE CLE DE          
052200*    TRI DU SOMMAIRE EN 8100-SORT-SCANNER-START DE EWRPT01.               
052300 5100-ADD-SCANNER-ENTRY-START.                                            
052400     ADD 1 TO EWS-COUNT.                                                  
052500     MOVE EWT-TICKER        TO EWS-TICKER(EWS-COUNT).                     
052600     MOVE WS-PRI-TYPE       TO EWS-PATTERN(EWS-COUNT).                    
052700     MOVE WS-PRI-SCORE      TO EWS-SCORE(EWS-COUNT).                      
052800     MOVE WS-OVERALL-SCORE  TO EWS-CONF(EWS-COUNT).                       
052900     MOVE WS-LAST-CLOSE     TO EWS-PRICE(EWS-COUNT).                      
053000     MOVE EWPVT-COUNT       TO EWS-PIVOTS(EWS-COUNT).                     
053100 5100-ADD-SCANNER-ENTRY-END.                                              
053200     EXIT.                                                                
053300                                                                          
053400*-----------------------------------------------------------*             
053500* 5900 - TITRE AVEC MOINS DE 5 PIVOTS VALIDES (ENREGISTREMENT*            
053600*        "NONE" AU SOMMAIRE, SCORES A ZERO)                  *            
053700*        CE PARAGRAPHE EST LE SEUL ENDROIT DU PROGRAMME OU     *          
053800*        EWS-SCORE ET EWS-CONF SONT FORCES A ZERO PLUTOT QUE    *         
053900*        COPIES D'UN RESULTAT D'ANALYSE -- UN TITRE IGNORE       *        
054000*        APPARAIT DONC TOUJOURS EN BAS DU SOMMAIRE TRIE PAR               
054100*        CONFIANCE DECROISSANTE, JAMAIS MELANGE AUX TITRES                
054200*        REELLEMENT ANALYSES.                                             
054300*-----------------------------------------------------------*             
054400 5900-INSUFFICIENT-START.                                                 
054500     ADD 1 TO WS-TOT-SKIPPED.                                             
054600     ADD 1 TO EWS-COUNT.                                                  
054700     MOVE EWT-TICKER    TO EWS-TICKER(EWS-COUNT).                         
054800     MOVE 'NONE      '  TO EWS-PATTERN(EWS-COUNT).                        
054900     MOVE 0              TO EWS-SCORE(EWS-COUNT).                         
055000     MOVE 0              TO EWS-CONF(EWS-COUNT).                          
055100     MOVE WS-LAST-CLOSE  TO EWS-PRICE(EWS-COUNT).                         
055200     MOVE EWPVT-COUNT    TO EWS-PIVOTS(EWS-COUNT).                        
055300 5900-INSUFFICIENT-END.                                                   
055400     EXIT.                                                                
055500                                                                          
055600*    SEUL LE FICHIER D'ENTREE EST FERME ICI -- LES DEUX                   
055700*    FICHIERS DE RAPPORT (ANALRPT ET SCANRPT) SONT OUVERTS ET             
055800*    FERMES PAR EWRPT01 LUI-MEME, CE PROGRAMME NE LES                     
055900*    REFERENCE JAMAIS DIRECTEMENT (AUCUN SELECT POUR EUX ICI).            
056000*    UNE TENTATIVE DE FERMER ANALRPT OU SCANRPT DEPUIS CE                 
056100*    PARAGRAPHE SERAIT D'AILLEURS REFUSEE A LA COMPILATION,               
056200*    PUISQU'AUCUN FD N'EXISTE POUR EUX DANS CE PROGRAMME --               
056300*    LEUR FD VIT UNIQUEMENT DANS EWRPT01.CBL.                             
056400 9000-CLOSE-FILES-START.                                                  
056500     CLOSE EW-PRICEBAR.                                                   
056600 9000-CLOSE-FILES-END.                                                    
056700     EXIT.                                                                
056800                                                                          
056900*-----------------------------------------------------------*             
057000* 9500 - SOMMAIRE FINAL DU SCANNER (TRI ET IMPRESSION PAR    *            
057100*        EWRPT01 EN MODE 'S')                                *            
057200*        AN-1102 - CE CALL REUTILISE LES ZONES DE TRAVAIL DU   *  AN1102  
057300*        DERNIER TITRE TRAITE (WS-PRI-TYPE, WS-OVERALL-TREND,   * AN1102  
057400*        ETC.) SANS LES RAZ -- SANS CONSEQUENCE CAR EWRPT01       AN1102  
057500*        EN MODE 'S' N'EN LIT AUCUNE, SEULE LA TABLE EWS-         AN1102  
057600*        SCANNER-TABLE ET LES TROIS TOTAUX SONT SIGNIFICATIFS.    AN1102  
057700*-----------------------------------------------------------*             
057800 9500-PRINT-SUMMARY-START.                                                
057900     MOVE 'S' TO WS-MODE.                                                 
058000     CALL 'EWRPT01' USING BY REFERENCE WS-MODE                            
058100                                        EWT-TICKER EWT-COUNT              
058200                                        WS-LAST-CLOSE                     
058300                                        WS-THRESHOLD                      
058400                                        EWPVT-PIVOT-TABLE                 
058500                                        WS-PRI-TYPE WS-PRI-SCORE          
058600                                        WS-ALT-TYPE WS-ALT-SCORE          
058700                                        EWPRI-LABELS EWALT-LABELS         
058800                                        WS-INVAL-PRICE                    
058900                                        WS-INVAL-REASON                   
059000                                        WS-PRI-SUMMARY                    
059100                                        EWRETR-LEVELS                     
059200                                        EWEXT3-LEVELS                     
059300                                        EWEXT5-LEVELS                     
059400                                        EWABC-LEVELS                      
059500                                        WS-OVERALL-TREND                  
059600                                        WS-WAVE-TREND                     
059700                                        WS-W3-MIN WS-W3-TARGET            
059800                                        WS-W3-EXT WS-W5-TARGET            
059900                                        WS-W5-EXT                         
060000                                        WS-SHARES                         
060100                                        WS-POSITION-VALUE                 
060200                                        WS-RISK-AMOUNT                    
060300                                        WS-STOP-DIST WS-STOP-PCT          
060400                                        WS-BEST-RR WS-AVG-RR              
060500                                        WS-GRADE WS-QUALITY               
060600                                        WS-FACT1-SCORE                    
060700                                        WS-FACT2-SCORE                    
060800                                        WS-FACT3-SCORE                    
060900                                        WS-FACT4-SCORE                    
061000                                        WS-FACT5-SCORE                    
061100                                        WS-OVERALL-SCORE                  
061200                                        WS-RECOMMEND                      
061300                                        EWS-SCANNER-TABLE                 
061400                                        WS-TOT-READ                       
061500                                        WS-TOT-ANALYZED                   
061600                                        WS-TOT-SKIPPED.                   
061700 9500-PRINT-SUMMARY-END.                                                  
061800     EXIT.                                                                
061900                                                                          
062000*-----------------------------------------------------------*             
062100* FIN DU PROGRAMME EWSCAN01.  TOUT AJOUT D'UN SIXIEME SOUS-    *          
062200* PROGRAMME A LA CHAINE D'ANALYSE (PAR EXEMPLE UN FILTRE DE     *         
062300* VOLUME) DEVRAIT S'INSERER DANS 5000-PROCESS-TICKER-START A    *         
062400* L'ENDROIT CORRESPONDANT A SA DEPENDANCE, ET TOUTE NOUVELLE              
062500* ZONE DE SORTIE QU'IL PRODUIRAIT DEVRAIT ETRE DECLAREE ICI EN            
062600* WORKING-STORAGE PUIS REPASSEE PAR REFERENCE AUX APPELS SUIVANTS.        
062700*-----------------------------------------------------------*             
