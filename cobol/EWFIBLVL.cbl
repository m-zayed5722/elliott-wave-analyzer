000100*=============================================================*           
000200*    EWFIBLVL -- CALCUL DES NIVEAUX DE FIBONACCI (RETRACE-     *          
000300*                MENTS, EXTENSIONS DE VAGUES 3 ET 5, CIBLES    *          
000400*                ABC), FILTRAGE DE PERTINENCE (50% DU DERNIER  *          
000500*                COURS) ET SUPPORT/RESISTANCE DES PIVOTS.      *          
000600*                                                             *           
000700*    APPELE PAR EWSCAN01 APRES EWWAVES POUR CHAQUE TITRE.      *          
000800*                                                             *           
000900*    AUTEUR        : R. FALLU                                *            
001000*    INSTALLATION  : PLACEMENTS LAURENTIDE INC.               *           
001100*    DATE ECRITURE : 03/11/1990                               *           
001200*    DATE COMPIL.  :                                          *           
001300*    SECURITE      : CONFIDENTIEL - USAGE INTERNE SEULEMENT   *           
001400*                                                             *           
001500*    HISTORIQUE DES MODIFICATIONS                             *           
001600*    -------------------------------------------------------- *           
001700*    03/11/1990  R.FALLU   AN-0215  CREATION DU PROGRAMME     *   AN0215  
001800*    22/06/1993  R.FALLU   AN-0401  AJOUT DES EXTENSIONS DE   *   AN0401  
001900*                                   VAGUES 3 ET 5              *  AN0401  
002000*    14/01/1998  P.HUARD   AN-0846  AJOUT DES CIBLES ABC ET DU*   AN0846  
002100*                                   FILTRE DE PERTINENCE (50%)*   AN0846  
002200*    09/02/1999  S.NADEAU  AN-0981  REVUE AN 2000             *   AN0981  
002300*    18/03/2002  M.TREMBLAY AN-1099 AJOUT DU SUPPORT/RESIST-  *   AN1099  
002400*                                   ANCE A PARTIR DES PIVOTS  *   AN1099  
002500*=============================================================*           
002600*                                                             *   AN1099  
002700*    NOTE GENERALE DU PROGRAMME                               *   AN1099  
002800*    ---------------------------                              *   AN1099  
002900*    CE PROGRAMME CALCULE CINQ FAMILLES DE NIVEAUX DE PRIX A   *  AN1099  
003000*    PARTIR DE LA TABLE DE PIVOTS VALIDEE (PRODUITE PAR        *  AN1099  
003100*    EWZIGZAG) : LES RETRACEMENTS DU DERNIER BALANCEMENT       *  AN1099  
003200*    (1000), LES EXTENSIONS DE VAGUE 3 ET DE VAGUE 5 (2000 ET   * AN1099  
003300*    3000), LES CIBLES ABC DU DECOMPTE CORRECTIF (4000), ET     * AN1099  
003400*    ENFIN LE SUPPORT/RESISTANCE TIRE DIRECTEMENT DES PIVOTS    * AN1099  
003500*    HIGH/LOW DE LA TABLE (5000) -- CE DERNIER NE PASSE PAR     * AN1099  
003600*    AUCUN RATIO DE FIBONACCI, C'EST UN CAS A PART.             * AN1099  
003700*                                                             *   AN1099  
003800*    LES QUATRE PREMIERES FAMILLES PASSENT PAR LA MEME TABLE    * AN1099  
003900*    DE TRAVAIL GENERIQUE (EWWRK-xxx, COPIE DE EWFIBT) ET LE    * AN1099  
004000*    MEME COUPLE DE PARAGRAPHES COMMUNS 9200/9210/9220/9230/    * AN1099  
004100*    9240/9250/9260 : UN FILTRE DE PERTINENCE QUI REJETTE TOUT  * AN1099  
004200*    NIVEAU A PLUS DE 50% DU DERNIER COURS (UN NIVEAU TROP      * AN1099  
004300*    ELOIGNE N'INTERESSE PERSONNE AU COMITE DE PLACEMENT), PUIS * AN1099  
004400*    UN TRI A BULLES PAR ECART CROISSANT AU COURS ACTUEL, POUR  * AN1099  
004500*    QUE LE RAPPORT (EWRPT01) PUISSE IMPRIMER LES NIVEAUX LES   * AN1099  
004600*    PLUS PERTINENTS EN PREMIER.  CHAQUE FAMILLE EST ENSUITE    * AN1099  
004700*    RECOPIEE DE LA TABLE DE TRAVAIL VERS SA PROPRE SORTIE      * AN1099  
004800*    (9400/9500/9600/9700) PUISQUE LES QUATRE SORTIES SONT DES  * AN1099  
004900*    PARAMETRES LINKAGE DISTINCTS, PAS DES OCCURENCES D'UNE     * AN1099  
005000*    SEULE GRANDE TABLE.                                       *  AN1099  
005100*                                                             *   AN1099  
005200*    DEPENDANCES ET PARTAGE DE COPYBOOKS                       *  AN1099  
005300*    -------------------------------------                      * AN1099  
005400*    CE PROGRAMME PARTAGE LE COPYBOOK EWPIVOT AVEC EWZIGZAG,    * AN1099  
005500*    EWWAVES ET EWPLAN01, ET LE COPYBOOK EWFIBT (SOUS SIX       * AN1099  
005600*    ETIQUETTES DIFFERENTES : WRK, RETR, EXT3, EXT5, ABC, SUPP  * AN1099  
005700*    ET RESIST) AVEC LE RAPPORT EWRPT01, QUI IMPRIME LES SIX    * AN1099  
005800*    TABLES DE NIVEAUX PRODUITES ICI.                           * AN1099  
005900*                                                             *   AN1099  
006000*=============================================================*           
006100 IDENTIFICATION DIVISION.                                                 
006200 PROGRAM-ID. EWFIBLVL.                                                    
006300 AUTHOR. R. FALLU.                                                        
006400 INSTALLATION. PLACEMENTS LAURENTIDE INC.                                 
006500 DATE-WRITTEN. 03/11/1990.                                                
006600 DATE-COMPILED.                                                           
006700 SECURITY. CONFIDENTIEL - USAGE INTERNE SEULEMENT.                        
006800                                                                          
006900 ENVIRONMENT DIVISION.                                                    
007000 CONFIGURATION SECTION.                                                   
007100*    SENS D'UN PIVOT POUR LE CALCUL DE SUPPORT/RESISTANCE EN              
007200*    5000 -- LE MEME COUPLE DE VALEURS QUE DANS EWZIGZAG ET               
007300*    EWWAVES, REPETE ICI CAR CHAQUE PROGRAMME DU SERVICE DECLARE          
007400*    SES PROPRES SPECIAL-NAMES (AUCUNE COPY COMMUNE POUR CELA).           
007500 SPECIAL-NAMES.                                                           
007600     CLASS EW-DIR-VALIDE IS 'HIGH' 'LOW '.                                
007700*    COMME DANS EWZIGZAG ET EWWAVES, CETTE CLASSE N'EST PAS               
007800*    ENCORE TESTEE DANS CE PROGRAMME -- EWPVT-DIR EST TOUJOURS            
007900*    LU ICI EN PROVENANCE D'UNE TABLE DEJA VALIDEE PAR EWZIGZAG,          
008000*    QUI FAIT LE TEST DE VALIDITE UNE SEULE FOIS EN AMONT.                
008100                                                                          
008200 DATA DIVISION.                                                           
008300 WORKING-STORAGE SECTION.                                                 
008400*    AUCUN PARAGRAPHE D'INITIALISATION DEDIE N'EST NECESSAIRE :           
008500*    CE PROGRAMME EST APPELE UNE SEULE FOIS PAR TITRE PAR                 
008600*    EWSCAN01, ET TOUS LES COMPTEURS DE SORTIE SONT REMIS A               
008700*    ZERO EXPLICITEMENT EN 0000-MAIN-START AVANT TOUT CALCUL.             
008800                                                                          
008900*-----------------------------------------------------------*             
009000* TABLE DE TRAVAIL GENERIQUE (ETIQUETTE WRK) PARTAGEE PAR LES *           
009100* QUATRE FAMILLES DE NIVEAUX FIBONACCI -- CHAQUE PARAGRAPHE   *           
009200* 1000/2000/3000/4000 LA REMPLIT A TOUR DE ROLE (EWWRK-COUNT  *           
009300* EST REMIS A ZERO PAR 0000-MAIN-START ENTRE CHAQUE FAMILLE), *           
009400* PUIS 9200-FILTER-SORT-START LA FILTRE ET LA TRIE EN PLACE,   *          
009500* PUIS LE PARAGRAPHE 94xx/95xx/96xx/97xx ADEQUAT LA RECOPIE    *          
009600* VERS LA SORTIE LINKAGE DE LA FAMILLE.  AUCUNE DE CES QUATRE  *          
009700* FAMILLES N'A DONC SA PROPRE LOGIQUE DE FILTRE OU DE TRI --   *          
009800* C'EST LE BUT DE CETTE TABLE PARTAGEE.                        *          
009900*-----------------------------------------------------------*             
010000* MAJ001 - TABLE DE TRAVAIL GENERIQUE POUR LE CALCUL BRUT, LE             
010100*          FILTRE DE PERTINENCE ET LE TRI PAR ECART CROISSANT             
010200 COPY EWFIBT REPLACING ==:TAG:== BY ==WRK==.                              
010300                                                                          
010400*-----------------------------------------------------------*             
010500* POINTS ET ECARTS DE PRIX UTILISES PAR LES QUATRE FAMILLES DE *          
010600* NIVEAUX.  WS-S/WS-E SONT LE DEBUT ET LA FIN DU BALANCEMENT   *          
010700* CONSIDERE (SEUL 1000 LES UTILISE SOUS CE NOM); WS-DIFF EST    *         
010800* L'AMPLEUR DE CE BALANCEMENT; WS-BASE EST LE PRIX DE DEPART    *         
010900* DE LA PROJECTION (DIFFERENT SELON LA FAMILLE -- VOIR LE       *         
011000* COMMENTAIRE DE CHAQUE PARAGRAPHE); WS-DIRSGN EST LE SIGNE     *         
011100* (+1 OU -1) QUI ORIENTE LA PROJECTION ABC SELON LE SENS DE LA  *         
011200* VAGUE B (VOIR 4000).                                          *         
011300*-----------------------------------------------------------*             
011400 01  WS-S                        PIC S9(09)V9(04) VALUE 0.                
011500 01  WS-E                        PIC S9(09)V9(04) VALUE 0.                
011600 01  WS-DIFF                     PIC S9(09)V9(04) VALUE 0.                
011700 01  WS-BASE                     PIC S9(09)V9(04) VALUE 0.                
011800*    WS-DIRSGN N'A QUE DEUX VALEURS POSSIBLES (+1 OU -1); UN              
011900*    PIC S9(01) COMP SUFFIT LARGEMENT, MAIS IL EST DECLARE EN             
012000*    ZONE SIGNEE COMME TOUT LE RESTE DU PROGRAMME PAR COHERENCE           
012100*    AVEC LES AUTRES COMPTEURS DE CE SERVICE.                             
012200 01  WS-DIRSGN                   PIC S9(01)   COMP VALUE 0.               
012300                                                                          
012400*-----------------------------------------------------------*             
012500* ZONES DE TRAVAIL DE 9100-ABS-DIFF-START, LE SOUS-PROGRAMME   *          
012600* MAISON DE DIFFERENCE ABSOLUE REPETE DANS CHAQUE PROGRAMME DU *          
012700* SERVICE (VOIR LA NOTE DANS EWZIGZAG) -- AUCUN COMPILATEUR DE *          
012800* PRODUCTION DE CE SERVICE N'OFFRE FUNCTION ABS.               *          
012900*-----------------------------------------------------------*             
013000 01  WS-ABS-A                    PIC S9(09)V9(04) VALUE 0.                
013100 01  WS-ABS-B                    PIC S9(09)V9(04) VALUE 0.                
013200 01  WS-ABS-RESULT               PIC S9(09)V9(04) VALUE 0.                
013300*    MAJ002 - VUE ALPHA DE DEPANNAGE (IMPRESSION DE TRACE)                
013400 01  WS-ABS-RESULT-DMP REDEFINES WS-ABS-RESULT PIC X(13).                 
013500                                                                          
013600*-----------------------------------------------------------*             
013700* ZONES DU FILTRE DE PERTINENCE (9210) ET DU TRI A BULLES      *          
013800* (9220/9250/9260) -- WS-DIST-PCT EST L'ECART EN POURCENTAGE   *          
013900* DU DERNIER COURS UTILISE PAR LE FILTRE; WS-DIST-I ET         *          
014000* WS-DIST-J SONT LES DEUX ECARTS BRUTS (EN PRIX, PAS EN %)      *         
014100* COMPARES PAR CHAQUE PASSE DU TRI.                             *         
014200*-----------------------------------------------------------*             
014300 01  WS-DIST-PCT                 PIC S9(05)V9(04) VALUE 0.                
014400 01  WS-DIST-PCT-DMP REDEFINES WS-DIST-PCT PIC X(10).                     
014500 01  WS-DIST-I                   PIC S9(05)V9(04) VALUE 0.                
014600 01  WS-DIST-J                   PIC S9(05)V9(04) VALUE 0.                
014700 01  WS-DIST-J-DMP REDEFINES WS-DIST-J PIC X(10).                         
014800                                                                          
014900*-----------------------------------------------------------*             
015000* WS-L EST LE NOMBRE DE PIVOTS VALIDES REELLEMENT DISPONIBLES   *         
015100* (COPIE DE EWPVT-COUNT EN 0000); WS-I ET WS-J SONT LES DEUX     *        
015200* SEULS INDICES DE BOUCLE DE CE PROGRAMME, REUTILISES PARTOUT   *         
015300* (PIVOTS, TABLE DE TRAVAIL, BULLES, RECOPIE VERS LES SORTIES) -*         
015400* AUCUN D'EUX N'A DE SIGNIFICATION FIXE HORS DU PARAGRAPHE QUI   *        
015500* LES UTILISE AU MOMENT DONNE.                                  *         
015600*-----------------------------------------------------------*             
015700 01  WS-L                        PIC 9(06)   COMP VALUE 0.                
015800 77  WS-I                        PIC 9(06)   COMP VALUE 0.                
015900 77  WS-J                        PIC 9(06)   COMP VALUE 0.                
016000                                                                          
016100*-----------------------------------------------------------*             
016200* COMPTEURS DE 5000-SUPPORT-RESIST-START -- AU PLUS 10 PIVOTS   *         
016300* HIGH ET 10 PIVOTS LOW SONT EXAMINES EN REMONTANT LA TABLE     *         
016400* DEPUIS LE PIVOT LE PLUS RECENT; CE PLAFOND DE 10 EST UNE      *         
016500* LIMITE DE LECTURE (ON ARRETE DE REGARDER PLUS LOIN DANS LE    *         
016600* PASSE), PAS UNE LIMITE SUR LE NOMBRE DE LIGNES DE SUPPORT OU  *         
016700* DE RESISTANCE RETENUES -- SEULS LES PIVOTS DU BON COTE DU     *         
016800* DERNIER COURS SONT GARDES (VOIR 5010).                        *         
016900*-----------------------------------------------------------*             
017000 01  WS-HIGH-COUNT                PIC 9(04) COMP VALUE 0.                 
017100 01  WS-LOW-COUNT                 PIC 9(04) COMP VALUE 0.                 
017200                                                                          
017300*    INDICATEUR "AU MOINS UN ECHANGE FAIT DANS LA PASSE                   
017400*    COURANTE" DU TRI A BULLES -- LE TRI S'ARRETE QUAND UNE               
017500*    PASSE COMPLETE NE TROUVE PLUS RIEN A ECHANGER.                       
017600 01  WS-SWAP-SW                   PIC X(01) VALUE 'N'.                    
017700     88  WS-SWAP-MADE                        VALUE 'Y'.                   
017800                                                                          
017900* MAJ003 - ZONES TAMPON POUR L'ECHANGE D'ENTREES LORS DU TRI              
018000*    WS-SWAP-RATIO EST EN PIC 9(01)V9(04) SANS SIGNE -- TOUS LES          
018100*    RATIOS DE FIBONACCI DE CE PROGRAMME SONT STRICTEMENT                 
018200*    POSITIFS (MEME LES TROIS RATIOS D'EXTENSION DE VAGUE 3               
018300*    QUI DEPASSENT 1.0), AUCUN SIGNE N'EST DONC NECESSAIRE ICI,           
018400*    A LA DIFFERENCE DE WS-DIRSGN PLUS HAUT.                              
018500 01  WS-SWAP-RATIO               PIC 9(01)V9(04) VALUE 0.                 
018600 01  WS-SWAP-LABEL               PIC X(30) VALUE SPACES.                  
018700                                                                          
018800 LINKAGE SECTION.                                                         
018900*    AN-1099 - HISTORIQUE DE LA REVUE DE CE PROGRAMME : LA        AN1099  
019000*    FAMILLE SUPPORT/RESISTANCE A ETE AJOUTEE DOUZE ANS APRES     AN1099  
019100*    LA CREATION DU PROGRAMME, A LA DEMANDE DU COMITE DE          AN1099  
019200*    PLACEMENT QUI VOULAIT UN NIVEAU DE REFERENCE ISSU            AN1099  
019300*    DIRECTEMENT DES PIVOTS, SANS PASSER PAR UN RATIO DE          AN1099  
019400*    FIBONACCI, POUR COMPARAISON AVEC LES QUATRE AUTRES           AN1099  
019500*    FAMILLES DANS LE MEME RAPPORT D'ANALYSE.                     AN1099  
019600*-----------------------------------------------------------*             
019700* PARAMETRES D'APPEL -- LA TABLE DE PIVOTS VALIDES ET LE       *  AN1099  
019800* DERNIER COURS CONNU EN ENTREE; LES SIX TABLES DE NIVEAUX     *  AN1099  
019900* (RETRACEMENTS, EXTENSIONS 3 ET 5, CIBLES ABC, SUPPORT,       *  AN1099  
020000* RESISTANCE) EN SORTIE -- CHACUNE EST UNE OCCURENCE DISTINCTE  * AN1099  
020100* DU MEME COPYBOOK EWFIBT, DIFFERENCIEE PAR SON PREFIXE.        * AN1099  
020200*-----------------------------------------------------------*             
020300 COPY EWPIVOT REPLACING ==:TAG:== BY ==PVT==.                             
020400                                                                          
020500*    DERNIER COURS CONNU DU TITRE, UTILISE PAR LE FILTRE DE               
020600*    PERTINENCE (9210) ET PAR 5010 POUR DECIDER SI UN PIVOT EST           
020700*    AU-DESSUS (RESISTANCE) OU AU-DESSOUS (SUPPORT) DU MARCHE.            
020800 01  LK-LAST-CLOSE               PIC S9(09)V9(04).                        
020900                                                                          
021000*    LES QUATRE PREMIERES COPIES SONT LES NIVEAUX DERIVES DES             
021100*    RATIOS DE FIBONACCI; LES DEUX DERNIERES (SUPP/RESIST) SONT           
021200*    DES PRIX DE PIVOTS BRUTS, SANS RATIO -- VOIR 5010 OU LE              
021300*    RATIO EST TOUJOURS FORCE A 1.0000 PAR CONVENTION.                    
021400 COPY EWFIBT REPLACING ==:TAG:== BY ==RETR==.                             
021500 COPY EWFIBT REPLACING ==:TAG:== BY ==EXT3==.                             
021600 COPY EWFIBT REPLACING ==:TAG:== BY ==EXT5==.                             
021700 COPY EWFIBT REPLACING ==:TAG:== BY ==ABC==.                              
021800 COPY EWFIBT REPLACING ==:TAG:== BY ==SUPP==.                             
021900 COPY EWFIBT REPLACING ==:TAG:== BY ==RESIST==.                           
022000                                                                          
022100*    L'ORDRE DES SIX TABLES DE SORTIE CI-DESSOUS SUIT L'ORDRE             
022200*    DANS LEQUEL 0000-MAIN-START LES CALCULE, PAS L'ORDRE                 
022300*    ALPHABETIQUE -- TOUT APPELANT QUI RELIE CES PARAMETRES PAR           
022400*    POSITION DOIT RESPECTER CET ORDRE EXACTEMENT.                        
022500 PROCEDURE DIVISION USING EWPVT-PIVOT-TABLE LK-LAST-CLOSE                 
022600                           EWRETR-LEVELS EWEXT3-LEVELS                    
022700                           EWEXT5-LEVELS EWABC-LEVELS                     
022800                           EWSUPP-LEVELS EWRESIST-LEVELS.                 
022900                                                                          
023000*-----------------------------------------------------------*             
023100* 0000 - AIGUILLAGE PRINCIPAL.  CALCULE LES QUATRE FAMILLES    *          
023200*        DE NIVEAUX FIBONACCI (CHACUNE SUIVIE DE SON FILTRE/   *          
023300*        TRI ET DE SA RECOPIE VERS LA SORTIE), PUIS LE         *          
023400*        SUPPORT/RESISTANCE, QUI N'EST NI FILTRE NI TRIE PAR   *          
023500*        LES PARAGRAPHES COMMUNS 92xx (VOIR 5010).             *          
023600*-----------------------------------------------------------*             
023700 0000-MAIN-START.                                                         
023800     MOVE EWPVT-COUNT TO WS-L.                                            
023900     MOVE 0 TO EWRETR-COUNT EWEXT3-COUNT EWEXT5-COUNT                     
024000               EWABC-COUNT EWSUPP-COUNT EWRESIST-COUNT                    
024100               EWWRK-COUNT.                                               
024200                                                                          
024300*    FAMILLE 1 - RETRACEMENTS.  LA TABLE DE TRAVAIL EST REMPLIE           
024400*    EN 1000, FILTREE/TRIEE EN 9200, PUIS RECOPIEE VERS LA                
024500*    SORTIE RETR PAR 9400, PIVOT PAR PIVOT.                               
024600     PERFORM 1000-BUILD-RETRACE-START                                     
024700                        THRU 1000-BUILD-RETRACE-END.                      
024800     PERFORM 9200-FILTER-SORT-START THRU 9200-FILTER-SORT-END.            
024900     MOVE EWWRK-COUNT TO EWRETR-COUNT.                                    
025000     PERFORM 9400-MOVE-TO-RETR-START THRU 9400-MOVE-TO-RETR-END           
025100        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > EWWRK-COUNT.                
025200                                                                          
025300*    FAMILLE 2 - EXTENSIONS DE VAGUE 3.  EWWRK-COUNT EST REMIS A          
025400*    ZERO ICI (PAS DANS 9200) CAR LA TABLE DE TRAVAIL DOIT ETRE           
025500*    VIDE AVANT QUE LA FAMILLE SUIVANTE N'Y ECRIVE.                       
025600     MOVE 0 TO EWWRK-COUNT.                                               
025700     PERFORM 2000-BUILD-EXT3-START THRU 2000-BUILD-EXT3-END.              
025800     PERFORM 9200-FILTER-SORT-START THRU 9200-FILTER-SORT-END.            
025900     MOVE EWWRK-COUNT TO EWEXT3-COUNT.                                    
026000     PERFORM 9500-MOVE-TO-EXT3-START THRU 9500-MOVE-TO-EXT3-END           
026100        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > EWWRK-COUNT.                
026200                                                                          
026300*    FAMILLE 3 - EXTENSIONS DE VAGUE 5.  MEME PATRON QUE LA               
026400*    FAMILLE 2, AVEC UNE BASE DE PROJECTION DIFFERENTE (VOIR              
026500*    3000-BUILD-EXT5-START).                                              
026600     MOVE 0 TO EWWRK-COUNT.                                               
026700     PERFORM 3000-BUILD-EXT5-START THRU 3000-BUILD-EXT5-END.              
026800     PERFORM 9200-FILTER-SORT-START THRU 9200-FILTER-SORT-END.            
026900     MOVE EWWRK-COUNT TO EWEXT5-COUNT.                                    
027000     PERFORM 9600-MOVE-TO-EXT5-START THRU 9600-MOVE-TO-EXT5-END           
027100        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > EWWRK-COUNT.                
027200                                                                          
027300*    FAMILLE 4 - CIBLES DU DECOMPTE CORRECTIF ABC.  SEULE CETTE           
027400*    FAMILLE UTILISE WS-DIRSGN POUR ORIENTER LA PROJECTION DANS           
027500*    LE BON SENS (VOIR 4000).                                             
027600     MOVE 0 TO EWWRK-COUNT.                                               
027700     PERFORM 4000-BUILD-ABC-START THRU 4000-BUILD-ABC-END.                
027800     PERFORM 9200-FILTER-SORT-START THRU 9200-FILTER-SORT-END.            
027900     MOVE EWWRK-COUNT TO EWABC-COUNT.                                     
028000     PERFORM 9700-MOVE-TO-ABC-START THRU 9700-MOVE-TO-ABC-END             
028100        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > EWWRK-COUNT.                
028200                                                                          
028300*    SUPPORT/RESISTANCE -- NE PASSE PAR AUCUNE TABLE DE TRAVAIL           
028400*    NI AUCUN FILTRE/TRI COMMUN; 5010 ECRIT DIRECTEMENT DANS LES          
028500*    SORTIES SUPP ET RESIST AU FIL DE LA LECTURE DES PIVOTS.              
028600     PERFORM 5000-SUPPORT-RESIST-START                                    
028700                        THRU 5000-SUPPORT-RESIST-END.                     
028800 0000-MAIN-END.                                                           
028900     GOBACK.                                                              
029000                                                                          
029100*    IL N'Y A PAS DE PARAGRAPHE 0000-INIT DEDIE DANS CE                   
029200*    PROGRAMME -- TOUTE L'INITIALISATION DES SIX COMPTEURS DE             
029300*    SORTIE TIENT EN UN SEUL MOVE CI-DESSUS, CE QUI NE JUSTIFIE           
029400*    PAS UN PARAGRAPHE SEPARE SELON LA CONVENTION DU SERVICE.             
029500*-----------------------------------------------------------*             
029600* 1000 - RETRACEMENTS DU DERNIER BALANCEMENT (2 DERNIERS     *            
029700*        PIVOTS), RATIOS 23.6/38.2/50.0/61.8/78.6%          *             
029800*        LE RETRACEMENT DE 50.0% N'EST PAS UN RATIO DE        *           
029900*        FIBONACCI A PROPREMENT PARLER (IL N'EST DERIVE        *          
030000*        D'AUCUN TERME DE LA SUITE) MAIS EST TOUJOURS INCLUS   *          
030100*        PAR CONVENTION DANS LA LITTERATURE SUR LES VAGUES     *          
030200*        D'ELLIOTT, ET LE COMITE DE PLACEMENT LE DEMANDE.       *         
030300*-----------------------------------------------------------*             
030400 1000-BUILD-RETRACE-START.                                                
030500*    IL FAUT AU MOINS 2 PIVOTS POUR DEFINIR UN BALANCEMENT --             
030600*    SANS CELA, ON SORT SANS RIEN CALCULER (LA TABLE RETR                 
030700*    RESTERA VIDE POUR CE TITRE, CE QUI EST NORMAL POUR UN                
030800*    TITRE TROP RECENT DANS LA BANQUE DE DONNEES).                        
030900     IF WS-L < 2                                                          
031000        GO TO 1000-BUILD-RETRACE-END                                      
031100     END-IF.                                                              
031200     MOVE EWPVT-PRICE(WS-L - 1) TO WS-S.                                  
031300     MOVE EWPVT-PRICE(WS-L)     TO WS-E.                                  
031400     COMPUTE WS-DIFF = WS-E - WS-S.                                       
031500                                                                          
031600*    LES CINQ NIVEAUX SONT CALCULES A PARTIR DE LA FIN DU                 
031700*    BALANCEMENT (WS-E) MOINS UNE FRACTION DE SON AMPLEUR                 
031800*    (WS-DIFF) -- LE SIGNE DE WS-DIFF PORTE DEJA LE SENS DU               
031900*    BALANCEMENT (MONTANT OU DESCENDANT), AUCUN WS-DIRSGN N'EST           
032000*    NECESSAIRE ICI CONTRAIREMENT A 4000.                                 
032100     ADD 1 TO EWWRK-COUNT.                                                
032200     COMPUTE EWWRK-PRICE(EWWRK-COUNT) ROUNDED =                           
032300        WS-E - (WS-DIFF * 0.2360).                                        
032400     MOVE 0.2360 TO EWWRK-RATIO(EWWRK-COUNT).                             
032500     MOVE 'SWING RETRACEMENT 23.6%      '                                 
032600        TO EWWRK-LABEL(EWWRK-COUNT).                                      
032700                                                                          
032800     ADD 1 TO EWWRK-COUNT.                                                
032900     COMPUTE EWWRK-PRICE(EWWRK-COUNT) ROUNDED =                           
033000        WS-E - (WS-DIFF * 0.3820).                                        
033100     MOVE 0.3820 TO EWWRK-RATIO(EWWRK-COUNT).                             
033200     MOVE 'SWING RETRACEMENT 38.2%      '                                 
033300        TO EWWRK-LABEL(EWWRK-COUNT).                                      
033400                                                                          
033500     ADD 1 TO EWWRK-COUNT.                                                
033600     COMPUTE EWWRK-PRICE(EWWRK-COUNT) ROUNDED =                           
033700        WS-E - (WS-DIFF * 0.5000).                                        
033800     MOVE 0.5000 TO EWWRK-RATIO(EWWRK-COUNT).                             
033900     MOVE 'SWING RETRACEMENT 50.0%      '                                 
034000        TO EWWRK-LABEL(EWWRK-COUNT).                                      
034100                                                                          
034200     ADD 1 TO EWWRK-COUNT.                                                
034300     COMPUTE EWWRK-PRICE(EWWRK-COUNT) ROUNDED =                           
034400        WS-E - (WS-DIFF * 0.6180).                                        
034500     MOVE 0.6180 TO EWWRK-RATIO(EWWRK-COUNT).                             
034600     MOVE 'SWING RETRACEMENT 61.8%      '                                 
034700        TO EWWRK-LABEL(EWWRK-COUNT).                                      
034800                                                                          
034900     ADD 1 TO EWWRK-COUNT.                                                
035000     COMPUTE EWWRK-PRICE(EWWRK-COUNT) ROUNDED =                           
035100        WS-E - (WS-DIFF * 0.7860).                                        
035200     MOVE 0.7860 TO EWWRK-RATIO(EWWRK-COUNT).                             
035300     MOVE 'SWING RETRACEMENT 78.6%      '                                 
035400        TO EWWRK-LABEL(EWWRK-COUNT).                                      
035500 1000-BUILD-RETRACE-END.                                                  
035600     EXIT.                                                                
035700                                                                          
035800*-----------------------------------------------------------*             
035900* 2000 - EXTENSIONS DE LA VAGUE 3 (REFERENCE P(-5)->P(-4),   *            
036000*        BASE P(-3)), RATIOS 161.8/261.8/423.6%             *             
036100*        AN-0401 - LA REFERENCE EST TOUJOURS LA VAGUE 1       *   AN0401  
036200*        (AVANT-DERNIER BALANCEMENT DU DECOMPTE IMPULSIF),    *   AN0401  
036300*        PROJETEE A PARTIR DE LA FIN DE LA VAGUE 2, MEME SI    *  AN0401  
036400*        LE DECOMPTE PRIMAIRE RETENU PAR EWWAVES EST EN FAIT   *  AN0401  
036500*        CORRECTIF -- CE PROGRAMME CALCULE TOUJOURS LES DEUX   *  AN0401  
036600*        JEUX DE NIVEAUX, QUE LE TITRE SOIT EN IMPULSIF OU EN   * AN0401  
036700*        CORRECTIF, CAR LE RAPPORT LES IMPRIME TOUS LES DEUX.   * AN0401  
036800*-----------------------------------------------------------*             
036900 2000-BUILD-EXT3-START.                                                   
037000*    IL FAUT AU MOINS 5 PIVOTS POUR IDENTIFIER LES VAGUES 1 ET 2          
037100*    (LES PIVOTS P(-5) A P(-3) DE LA FORMULE) -- EN DEHORS DE CE          
037200*    MINIMUM, LA TABLE EXT3 RESTE VIDE.                                   
037300     IF WS-L < 5                                                          
037400        GO TO 2000-BUILD-EXT3-END                                         
037500     END-IF.                                                              
037600     COMPUTE WS-DIFF = EWPVT-PRICE(WS-L - 3)                              
037700                        - EWPVT-PRICE(WS-L - 4).                          
037800     MOVE EWPVT-PRICE(WS-L - 2) TO WS-BASE.                               
037900                                                                          
038000*    LES TROIS NIVEAUX SONT DES MULTIPLES DE LA VAGUE 1 AJOUTES           
038100*    A LA BASE -- UNE VAGUE 3 "ETENDUE" VISE TYPIQUEMENT 1.618            
038200*    A 4.236 FOIS LA LONGUEUR DE LA VAGUE 1.                              
038300     ADD 1 TO EWWRK-COUNT.                                                
038400     COMPUTE EWWRK-PRICE(EWWRK-COUNT) ROUNDED =                           
038500        WS-BASE + (WS-DIFF * 1.6180).                                     
038600     MOVE 1.6180 TO EWWRK-RATIO(EWWRK-COUNT).                             
038700     MOVE 'WAVE 3 EXTENSION 161.8%      '                                 
038800        TO EWWRK-LABEL(EWWRK-COUNT).                                      
038900                                                                          
039000     ADD 1 TO EWWRK-COUNT.                                                
039100     COMPUTE EWWRK-PRICE(EWWRK-COUNT) ROUNDED =                           
039200        WS-BASE + (WS-DIFF * 2.6180).                                     
039300     MOVE 2.6180 TO EWWRK-RATIO(EWWRK-COUNT).                             
039400     MOVE 'WAVE 3 EXTENSION 261.8%      '                                 
039500        TO EWWRK-LABEL(EWWRK-COUNT).                                      
039600                                                                          
039700     ADD 1 TO EWWRK-COUNT.                                                
039800     COMPUTE EWWRK-PRICE(EWWRK-COUNT) ROUNDED =                           
039900        WS-BASE + (WS-DIFF * 4.2360).                                     
040000     MOVE 4.2360 TO EWWRK-RATIO(EWWRK-COUNT).                             
040100     MOVE 'WAVE 3 EXTENSION 423.6%      '                                 
040200        TO EWWRK-LABEL(EWWRK-COUNT).                                      
040300 2000-BUILD-EXT3-END.                                                     
040400     EXIT.                                                                
040500                                                                          
040600*-----------------------------------------------------------*             
040700* 3000 - EXTENSIONS DE LA VAGUE 5 (MEME REFERENCE, BASE      *            
040800*        P(-1)), RATIOS 61.8/100.0/161.8%                  *              
040900*        MEME REFERENCE (VAGUE 1) QUE 2000, MAIS PROJETEE A   *           
041000*        PARTIR DU DERNIER PIVOT CONNU (P(-1)) PLUTOT QUE DE   *          
041100*        LA FIN DE LA VAGUE 2 -- CAR UNE VAGUE 5 "ETENDUE" SE   *         
041200*        PROJETE A PARTIR DE SON PROPRE POINT DE DEPART, PAS DU *         
041300*        POINT DE DEPART DE LA VAGUE 3.                        *          
041400*-----------------------------------------------------------*             
041500 3000-BUILD-EXT5-START.                                                   
041600     IF WS-L < 5                                                          
041700        GO TO 3000-BUILD-EXT5-END                                         
041800     END-IF.                                                              
041900     COMPUTE WS-DIFF = EWPVT-PRICE(WS-L - 3)                              
042000                        - EWPVT-PRICE(WS-L - 4).                          
042100     MOVE EWPVT-PRICE(WS-L) TO WS-BASE.                                   
042200                                                                          
042300*    LES RATIOS DE LA VAGUE 5 SONT PLUS MODESTES QUE CEUX DE LA           
042400*    VAGUE 3 (0.618 A 1.618 CONTRE 1.618 A 4.236) PARCE QU'UNE            
042500*    VAGUE 5 DEPASSE RAREMENT LA VAGUE 3 EN AMPLEUR.  AN-0401 -   AN0401  
042600*    CETTE ASYMETRIE ENTRE 2000 ET 3000 EST INTENTIONNELLE ET     AN0401  
042700*    NE DOIT PAS ETRE "CORRIGEE" PAR UN FUTUR PROGRAMMEUR QUI     AN0401  
042800*    VOUDRAIT RENDRE LES DEUX LISTES DE RATIOS IDENTIQUES.        AN0401  
042900     ADD 1 TO EWWRK-COUNT.                                                
043000     COMPUTE EWWRK-PRICE(EWWRK-COUNT) ROUNDED =                           
043100        WS-BASE + (WS-DIFF * 0.6180).                                     
043200     MOVE 0.6180 TO EWWRK-RATIO(EWWRK-COUNT).                             
043300     MOVE 'WAVE 5 EXTENSION 61.8%       '                                 
043400        TO EWWRK-LABEL(EWWRK-COUNT).                                      
043500                                                                          
043600     ADD 1 TO EWWRK-COUNT.                                                
043700     COMPUTE EWWRK-PRICE(EWWRK-COUNT) ROUNDED =                           
043800        WS-BASE + (WS-DIFF * 1.0000).                                     
043900     MOVE 1.0000 TO EWWRK-RATIO(EWWRK-COUNT).                             
044000     MOVE 'WAVE 5 EXTENSION 100.0%      '                                 
044100        TO EWWRK-LABEL(EWWRK-COUNT).                                      
044200                                                                          
044300     ADD 1 TO EWWRK-COUNT.                                                
044400     COMPUTE EWWRK-PRICE(EWWRK-COUNT) ROUNDED =                           
044500        WS-BASE + (WS-DIFF * 1.6180).                                     
044600     MOVE 1.6180 TO EWWRK-RATIO(EWWRK-COUNT).                             
044700     MOVE 'WAVE 5 EXTENSION 161.8%      '                                 
044800        TO EWWRK-LABEL(EWWRK-COUNT).                                      
044900 3000-BUILD-EXT5-END.                                                     
045000     EXIT.                                                                
045100                                                                          
045200*-----------------------------------------------------------*             
045300* 4000 - CIBLES ABC (3 DERNIERS PIVOTS), RATIOS 61.8/100/   *             
045400*        161.8% DE LA TAILLE DE LA VAGUE A                 *              
045500*        AN-0846 - SEULE FAMILLE DE CE PROGRAMME QUI A BESOIN *   AN0846  
045600*        D'UN SIGNE DE PROJECTION EXPLICITE (WS-DIRSGN) CAR LE *  AN0846  
045700*        SENS DE LA VAGUE C N'EST PAS DONNE PAR LE SIGNE D'UNE *  AN0846  
045800*        SOUSTRACTION COMME DANS 1000 -- WS-DIFF ICI EST UNE   *  AN0846  
045900*        AMPLEUR ABSOLUE (VOIR 9100-ABS-DIFF-START).            * AN0846  
046000*-----------------------------------------------------------*             
046100 4000-BUILD-ABC-START.                                                    
046200*    IL FAUT AU MOINS 3 PIVOTS (A, B, C) POUR CETTE FAMILLE --            
046300*    LE MINIMUM LE PLUS BAS DES QUATRE FAMILLES DE NIVEAUX.               
046400     IF WS-L < 3                                                          
046500        GO TO 4000-BUILD-ABC-END                                          
046600     END-IF.                                                              
046700     MOVE EWPVT-PRICE(WS-L)     TO WS-BASE.                               
046800     MOVE EWPVT-PRICE(WS-L - 2) TO WS-ABS-A.                              
046900     MOVE EWPVT-PRICE(WS-L - 1) TO WS-ABS-B.                              
047000     PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END.                  
047100     MOVE WS-ABS-RESULT TO WS-DIFF.                                       
047200*    LE SENS DE LA PROJECTION SUIT LE SENS DE LA VAGUE A->B : SI          
047300*    B EST SOUS A (MARCHE BAISSIER SUR CE BALANCEMENT), LA                
047400*    CIBLE C EST PROJETEE VERS LE BAS (WS-DIRSGN = 1, AJOUTE A            
047500*    UNE BASE QUI EST ELLE-MEME DEJA LE POINT LE PLUS BAS);               
047600*    SINON ELLE EST PROJETEE VERS LE HAUT (WS-DIRSGN = -1).               
047700     IF EWPVT-PRICE(WS-L - 1) < EWPVT-PRICE(WS-L - 2)                     
047800        MOVE 1 TO WS-DIRSGN                                               
047900     ELSE                                                                 
048000        MOVE -1 TO WS-DIRSGN                                              
048100     END-IF.                                                              
048200                                                                          
048300     ADD 1 TO EWWRK-COUNT.                                                
048400     COMPUTE EWWRK-PRICE(EWWRK-COUNT) ROUNDED =                           
048500        WS-BASE + (WS-DIRSGN * WS-DIFF * 0.6180).                         
048600     MOVE 0.6180 TO EWWRK-RATIO(EWWRK-COUNT).                             
048700     MOVE 'ABC TARGET 61.8%             '                                 
048800        TO EWWRK-LABEL(EWWRK-COUNT).                                      
048900                                                                          
049000     ADD 1 TO EWWRK-COUNT.                                                
049100     COMPUTE EWWRK-PRICE(EWWRK-COUNT) ROUNDED =                           
049200        WS-BASE + (WS-DIRSGN * WS-DIFF * 1.0000).                         
049300     MOVE 1.0000 TO EWWRK-RATIO(EWWRK-COUNT).                             
049400     MOVE 'ABC TARGET 100.0%            '                                 
049500        TO EWWRK-LABEL(EWWRK-COUNT).                                      
049600                                                                          
049700     ADD 1 TO EWWRK-COUNT.                                                
049800     COMPUTE EWWRK-PRICE(EWWRK-COUNT) ROUNDED =                           
049900        WS-BASE + (WS-DIRSGN * WS-DIFF * 1.6180).                         
050000     MOVE 1.6180 TO EWWRK-RATIO(EWWRK-COUNT).                             
050100     MOVE 'ABC TARGET 161.8%            '                                 
050200        TO EWWRK-LABEL(EWWRK-COUNT).                                      
050300 4000-BUILD-ABC-END.                                                      
050400     EXIT.                                                                
050500                                                                          
050600*-----------------------------------------------------------*             
050700* 5000 - SUPPORT (10 DERNIERS PIVOTS LOW SOUS LE COURS) ET   *            
050800*        RESISTANCE (10 DERNIERS PIVOTS HIGH AU-DESSUS)    *              
050900*        AN-1099 - CETTE FAMILLE NE PASSE PAR AUCUN RATIO DE   *  AN1099  
051000*        FIBONACCI ET DONC PAR AUCUN DES PARAGRAPHES 92xx --   *  AN1099  
051100*        LE PRIX D'UN PIVOT EST DEJA LE NIVEAU, IL N'Y A RIEN A * AN1099  
051200*        CALCULER, SEULEMENT A FILTRER (CE QUI EST FAIT ICI    *  AN1099  
051300*        MEME, PAR 5010, PAS PAR 9210).                         * AN1099  
051400*-----------------------------------------------------------*             
051500 5000-SUPPORT-RESIST-START.                                               
051600     MOVE 0 TO WS-HIGH-COUNT WS-LOW-COUNT.                                
051700     IF WS-L = 0                                                          
051800        GO TO 5000-SUPPORT-RESIST-END                                     
051900     END-IF.                                                              
052000*    ON REMONTE LA TABLE DE PIVOTS DU PLUS RECENT AU PLUS                 
052100*    ANCIEN (WS-I DECROISSANT) ET ON ARRETE DES QUE LES DEUX              
052200*    QUOTAS DE 10 SONT ATTEINTS OU QUE LA TABLE EST EPUISEE --            
052300*    CECI GARANTIT QUE LES NIVEAUX RETENUS SONT TOUJOURS LES              
052400*    PLUS RECENTS, JAMAIS DES PIVOTS TRES ANCIENS DEVENUS SANS            
052500*    PERTINENCE POUR LE MARCHE ACTUEL.                                    
052600     PERFORM 5010-ONE-PIVOT-SR-START THRU 5010-ONE-PIVOT-SR-END           
052700        VARYING WS-I FROM WS-L BY -1                                      
052800           UNTIL WS-I < 1                                                 
052900              OR (WS-HIGH-COUNT >= 10 AND WS-LOW-COUNT >= 10).            
053000 5000-SUPPORT-RESIST-END.                                                 
053100     EXIT.                                                                
053200                                                                          
053300*    5010 EXAMINE UN SEUL PIVOT ET L'AJOUTE A LA SORTIE SUPPORT           
053400*    OU RESISTANCE SEULEMENT S'IL EST DU BON COTE DU DERNIER              
053500*    COURS (UN PIVOT HIGH SOUS LE COURS N'EST PAS UNE RESIST-             
053600*    ANCE UTILE, C'EST DU PASSE DEJA FRANCHI) -- LE COMPTEUR              
053700*    WS-HIGH-COUNT/WS-LOW-COUNT EST INCREMENTE MEME QUAND LE              
053800*    PIVOT EST REJETE POUR CETTE RAISON, CAR C'EST LE NOMBRE DE           
053900*    PIVOTS *EXAMINES*, PAS LE NOMBRE RETENU, QUI BORNE LA                
054000*    PROFONDEUR DE LA RECHERCHE EN 5000.                                  
054100 5010-ONE-PIVOT-SR-START.                                                 
054200     IF EWPVT-DIR(WS-I) = 'HIGH' AND WS-HIGH-COUNT < 10                   
054300        ADD 1 TO WS-HIGH-COUNT                                            
054400        IF EWPVT-PRICE(WS-I) > LK-LAST-CLOSE                              
054500           ADD 1 TO EWRESIST-COUNT                                        
054600*          LE RATIO EST FORCE A 1.0000 PAR CONVENTION : CE                
054700*          N'EST PAS UN NIVEAU DE FIBONACCI, C'EST LE PRIX BRUT           
054800*          DU PIVOT LUI-MEME, MAIS LE COPYBOOK EWFIBT EXIGE UN            
054900*          CHAMP RATIO POUR TOUTES SES OCCURENCES.                        
055000           MOVE EWPVT-PRICE(WS-I) TO EWRESIST-PRICE(EWRESIST-COUNT        
055100           MOVE 1.0000 TO EWRESIST-RATIO(EWRESIST-COUNT)                  
055200           MOVE 'RESISTANCE (PIVOT HIGH)      '                           
055300              TO EWRESIST-LABEL(EWRESIST-COUNT)                           
055400        END-IF                                                            
055500     END-IF.                                                              
055600     IF EWPVT-DIR(WS-I) = 'LOW ' AND WS-LOW-COUNT < 10                    
055700        ADD 1 TO WS-LOW-COUNT                                             
055800        IF EWPVT-PRICE(WS-I) < LK-LAST-CLOSE                              
055900           ADD 1 TO EWSUPP-COUNT                                          
056000           MOVE EWPVT-PRICE(WS-I) TO EWSUPP-PRICE(EWSUPP-COUNT)           
056100           MOVE 1.0000 TO EWSUPP-RATIO(EWSUPP-COUNT)                      
056200           MOVE 'SUPPORT (PIVOT LOW)          '                           
056300              TO EWSUPP-LABEL(EWSUPP-COUNT)                               
056400        END-IF                                                            
056500     END-IF.                                                              
056600 5010-ONE-PIVOT-SR-END.                                                   
056700     EXIT.                                                                
056800                                                                          
056900*-----------------------------------------------------------*             
057000* 9100 - DIFFERENCE ABSOLUE (WS-ABS-A MOINS WS-ABS-B)        *            
057100*        MEME PATRON MAISON QUE DANS EWZIGZAG, EWWAVES ET     *           
057200*        EWPLAN01, REPETE ICI POUR LA MEME RAISON : PAS DE     *          
057300*        SOUS-PROGRAMME COMMUN SUR CE COMPILATEUR POUR UNE     *          
057400*        OPERATION AUSSI COURTE.                                *         
057500*-----------------------------------------------------------*             
057600 9100-ABS-DIFF-START.                                                     
057700     COMPUTE WS-ABS-RESULT = WS-ABS-A - WS-ABS-B.                         
057800     IF WS-ABS-RESULT < 0                                                 
057900        COMPUTE WS-ABS-RESULT = WS-ABS-RESULT * -1                        
058000     END-IF.                                                              
058100 9100-ABS-DIFF-END.                                                       
058200     EXIT.                                                                
058300                                                                          
058400*-----------------------------------------------------------*             
058500* 9200 - FILTRE DE PERTINENCE (50% DU DERNIER COURS) ET TRI  *            
058600*        PAR ECART CROISSANT SUR LA TABLE DE TRAVAIL WRK     *            
058700*        AN-0846 - LE SEUIL DE 50% EST UNE DEMANDE EXPLICITE   *  AN0846  
058800*        DU COMITE DE PLACEMENT : UN NIVEAU DE FIBONACCI A     *  AN0846  
058900*        PLUS DE 50% DU COURS ACTUEL N'A AUCUNE VALEUR         *  AN0846  
059000*        PRATIQUE POUR UN GESTIONNAIRE DE PORTEFEUILLE A       *  AN0846  
059100*        HORIZON TRIMESTRIEL.  CE SEUIL N'EST PAS PARAMETRE    *  AN0846  
059200*        (CONTRAIREMENT AU SEUIL DE ZIGZAG) -- IL FAUDRAIT UNE *  AN0846  
059300*        DEMANDE DE CHANGEMENT EN REGLE POUR LE MODIFIER.       * AN0846  
059400*-----------------------------------------------------------*             
059500 9200-FILTER-SORT-START.                                                  
059600*    TABLE VIDE (AUCUN NIVEAU CALCULE PAR LA FAMILLE, FAUTE DE            
059700*    PIVOTS SUFFISANTS) -- RIEN A FILTRER NI A TRIER.                     
059800     IF EWWRK-COUNT = 0                                                   
059900        GO TO 9200-FILTER-SORT-END                                        
060000     END-IF.                                                              
060100*    DERNIER COURS INCONNU (ZERO) -- LE FILTRE NE PEUT PAS                
060200*    CALCULER UN ECART EN POURCENTAGE SANS DIVISEUR; ON GARDE             
060300*    ALORS TOUS LES NIVEAUX SANS LES FILTRER NI LES TRIER, CAR            
060400*    IL N'Y A AUCUN COURS DE REFERENCE POUR LES CLASSER.                  
060500     IF LK-LAST-CLOSE = ZERO                                              
060600        GO TO 9200-FILTER-SORT-END                                        
060700     END-IF.                                                              
060800     MOVE 1 TO WS-I.                                                      
060900     PERFORM 9210-FILTER-ONE-START THRU 9210-FILTER-ONE-END               
061000        UNTIL WS-I > EWWRK-COUNT.                                         
061100                                                                          
061200*    LE TRI A BULLES N'A DE SENS QUE SUR AU MOINS DEUX ENTREES            
061300*    RESTANTES APRES LE FILTRE -- UNE SEULE ENTREE EST DEJA               
061400*    TRIEE PAR DEFINITION.                                                
061500     IF EWWRK-COUNT > 1                                                   
061600        PERFORM 9220-BUBBLE-PASS-START THRU 9220-BUBBLE-PASS-END          
061700           UNTIL NOT WS-SWAP-MADE                                         
061800     END-IF.                                                              
061900 9200-FILTER-SORT-END.                                                    
062000     EXIT.                                                                
062100                                                                          
062200*    EXAMINE L'ENTREE WS-I : SI SON ECART AU DERNIER COURS                
062300*    DEPASSE 50%, ELLE EST RETIREE PAR 9230 (QUI DECALE TOUTES            
062400*    LES ENTREES SUIVANTES D'UNE POSITION ET NE REINCREMENTE PAS          
062500*    WS-I, PUISQUE L'ENTREE SUIVANTE A GLISSE A LA POSITION               
062600*    WS-I) ; SINON ON PASSE SIMPLEMENT A L'ENTREE SUIVANTE.               
062700 9210-FILTER-ONE-START.                                                   
062800     MOVE EWWRK-PRICE(WS-I) TO WS-ABS-A.                                  
062900     MOVE LK-LAST-CLOSE TO WS-ABS-B.                                      
063000     PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END.                  
063100     COMPUTE WS-DIST-PCT ROUNDED =                                        
063200        WS-ABS-RESULT / LK-LAST-CLOSE * 100.                              
063300     IF WS-DIST-PCT > 50                                                  
063400        PERFORM 9230-REMOVE-ONE-START THRU 9230-REMOVE-ONE-END            
063500     ELSE                                                                 
063600        ADD 1 TO WS-I                                                     
063700     END-IF.                                                              
063800 9210-FILTER-ONE-END.                                                     
063900     EXIT.                                                                
064000                                                                          
064100*    RETIRE L'ENTREE WS-I EN DECALANT VERS LA GAUCHE TOUTES LES           
064200*    ENTREES QUI LA SUIVENT (9240), PUIS REDUIT LE COMPTEUR --            
064300*    LA DERNIERE ENTREE DE LA TABLE N'EST JAMAIS EFFACEE                  
064400*    EXPLICITEMENT, ELLE DEVIENT SIMPLEMENT INACCESSIBLE AU-DELA          
064500*    DU NOUVEAU EWWRK-COUNT.                                              
064600 9230-REMOVE-ONE-START.                                                   
064700     PERFORM 9240-SHIFT-ONE-START THRU 9240-SHIFT-ONE-END                 
064800        VARYING WS-J FROM WS-I BY 1 UNTIL WS-J >= EWWRK-COUNT.            
064900     SUBTRACT 1 FROM EWWRK-COUNT.                                         
065000 9230-REMOVE-ONE-END.                                                     
065100     EXIT.                                                                
065200                                                                          
065300*    DECALE L'ENTREE WS-J + 1 VERS LA POSITION WS-J, CHAMP PAR            
065400*    CHAMP -- APPELE POUR CHAQUE POSITION DE WS-I A LA FIN DE LA          
065500*    TABLE PAR 9230 CI-DESSUS, DANS L'ORDRE CROISSANT, POUR NE            
065600*    PAS ECRASER UNE ENTREE AVANT DE L'AVOIR LUE.                         
065700 9240-SHIFT-ONE-START.                                                    
065800     MOVE EWWRK-RATIO(WS-J + 1) TO EWWRK-RATIO(WS-J).                     
065900     MOVE EWWRK-PRICE(WS-J + 1) TO EWWRK-PRICE(WS-J).                     
066000     MOVE EWWRK-LABEL(WS-J + 1) TO EWWRK-LABEL(WS-J).                     
066100 9240-SHIFT-ONE-END.                                                      
066200     EXIT.                                                                
066300                                                                          
066400*    UNE PASSE COMPLETE DU TRI A BULLES : COMPARE CHAQUE PAIRE            
066500*    D'ENTREES VOISINES (9250) ET LES ECHANGE SI ELLES SONT DANS          
066600*    LE MAUVAIS ORDRE.  9200 REPETE CETTE PASSE TANT QU'UN                
066700*    ECHANGE A EU LIEU -- LE NOMBRE DE PASSES EST DONC BORNE PAR          
066800*    LA TAILLE DE LA TABLE DE TRAVAIL, ELLE-MEME BORNEE PAR LE            
066900*    NOMBRE DE NIVEAUX D'UNE SEULE FAMILLE (AU PLUS CINQ, VOIR            
067000*    1000) -- UN TRI PLUS SOPHISTIQUE SERAIT DE LA SUR-INGENIERIE         
067100*    POUR UNE TABLE DE CETTE TAILLE.                                      
067200 9220-BUBBLE-PASS-START.                                                  
067300     MOVE 'N' TO WS-SWAP-SW.                                              
067400     PERFORM 9250-COMPARE-ONE-START THRU 9250-COMPARE-ONE-END             
067500        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > EWWRK-COUNT - 1.            
067600 9220-BUBBLE-PASS-END.                                                    
067700     EXIT.                                                                
067800                                                                          
067900*    COMPARE L'ECART AU DERNIER COURS DES ENTREES WS-I ET                 
068000*    WS-I + 1; SI LA PREMIERE EST PLUS LOIN DU COURS QUE LA               
068100*    SECONDE, ELLES SONT DANS LE MAUVAIS ORDRE (ON VEUT L'ECART           
068200*    CROISSANT) ET 9260 LES ECHANGE.                                      
068300 9250-COMPARE-ONE-START.                                                  
068400     MOVE EWWRK-PRICE(WS-I) TO WS-ABS-A.                                  
068500     MOVE LK-LAST-CLOSE TO WS-ABS-B.                                      
068600     PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END.                  
068700     MOVE WS-ABS-RESULT TO WS-DIST-I.                                     
068800     MOVE EWWRK-PRICE(WS-I + 1) TO WS-ABS-A.                              
068900     MOVE LK-LAST-CLOSE TO WS-ABS-B.                                      
069000     PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END.                  
069100     MOVE WS-ABS-RESULT TO WS-DIST-J.                                     
069200     IF WS-DIST-I > WS-DIST-J                                             
069300        PERFORM 9260-SWAP-ENTRIES-START                                   
069400                           THRU 9260-SWAP-ENTRIES-END                     
069500        MOVE 'Y' TO WS-SWAP-SW                                            
069600     END-IF.                                                              
069700 9250-COMPARE-ONE-END.                                                    
069800     EXIT.                                                                
069900                                                                          
070000*    ECHANGE LES TROIS CHAMPS (RATIO, PRIX, LIBELLE) DES DEUX             
070100*    ENTREES VOISINES VIA LES ZONES TAMPON WS-SWAP-xxx -- LES             
070200*    TROIS CHAMPS DOIVENT VOYAGER ENSEMBLE, JAMAIS UN SEUL, SOUS          
070300*    PEINE DE MELANGER LE PRIX D'UN NIVEAU AVEC LE LIBELLE D'UN           
070400*    AUTRE.                                                               
070500 9260-SWAP-ENTRIES-START.                                                 
070600     MOVE EWWRK-RATIO(WS-I) TO WS-SWAP-RATIO.                             
070700     MOVE EWWRK-RATIO(WS-I + 1) TO EWWRK-RATIO(WS-I).                     
070800     MOVE WS-SWAP-RATIO TO EWWRK-RATIO(WS-I + 1).                         
070900                                                                          
071000     MOVE EWWRK-PRICE(WS-I) TO WS-ABS-A.                                  
071100     MOVE EWWRK-PRICE(WS-I + 1) TO EWWRK-PRICE(WS-I).                     
071200     MOVE WS-ABS-A TO EWWRK-PRICE(WS-I + 1).                              
071300                                                                          
071400     MOVE EWWRK-LABEL(WS-I) TO WS-SWAP-LABEL.                             
071500     MOVE EWWRK-LABEL(WS-I + 1) TO EWWRK-LABEL(WS-I).                     
071600     MOVE WS-SWAP-LABEL TO EWWRK-LABEL(WS-I + 1).                         
071700 9260-SWAP-ENTRIES-END.                                                   
071800     EXIT.                                                                
071900                                                                          
072000*    LA TABLE DE TRAVAIL NE CONTIENT JAMAIS PLUS DE CINQ                  
072100*    ENTREES A LA FOIS (LE MAXIMUM DES QUATRE FAMILLES EST                
072200*    ATTEINT EN 1000, AVEC CINQ RATIOS DE RETRACEMENT) -- LES             
072300*    INDICES EWFIBT SONT DONC TOUJOURS LARGEMENT DANS LES                 
072400*    BORNES DE LA TABLE, MEME SANS FILTRE DE PERTINENCE ACTIF.            
072500*-----------------------------------------------------------*             
072600* 9400/9500/9600/9700 - RECOPIE DE LA TABLE DE TRAVAIL FILTREE *          
072700* ET TRIEE VERS LA SORTIE LINKAGE DE CHAQUE FAMILLE.  LES       *         
072800* QUATRE PARAGRAPHES SONT IDENTIQUES A LA SEULE DIFFERENCE DU   *         
072900* PREFIXE DE SORTIE -- ILS NE SONT PAS FUSIONNES EN UN SEUL     *         
073000* PARAGRAPHE PARAMETRE CAR COBOL N'OFFRE PAS DE MOYEN PROPRE    *         
073100* DE PASSER "QUELLE TABLE DE SORTIE" EN PARAMETRE D'UN PERFORM   *        
073200* SUR CE COMPILATEUR -- LA DUPLICATION EST VOLONTAIRE.          *         
073300*-----------------------------------------------------------*             
073400 9400-MOVE-TO-RETR-START.                                                 
073500     MOVE EWWRK-RATIO(WS-I) TO EWRETR-RATIO(WS-I).                        
073600     MOVE EWWRK-PRICE(WS-I) TO EWRETR-PRICE(WS-I).                        
073700     MOVE EWWRK-LABEL(WS-I) TO EWRETR-LABEL(WS-I).                        
073800 9400-MOVE-TO-RETR-END.                                                   
073900     EXIT.                                                                
074000                                                                          
074100 9500-MOVE-TO-EXT3-START.                                                 
074200     MOVE EWWRK-RATIO(WS-I) TO EWEXT3-RATIO(WS-I).                        
074300     MOVE EWWRK-PRICE(WS-I) TO EWEXT3-PRICE(WS-I).                        
074400     MOVE EWWRK-LABEL(WS-I) TO EWEXT3-LABEL(WS-I).                        
074500 9500-MOVE-TO-EXT3-END.                                                   
074600     EXIT.                                                                
074700                                                                          
074800 9600-MOVE-TO-EXT5-START.                                                 
074900     MOVE EWWRK-RATIO(WS-I) TO EWEXT5-RATIO(WS-I).                        
075000     MOVE EWWRK-PRICE(WS-I) TO EWEXT5-PRICE(WS-I).                        
075100     MOVE EWWRK-LABEL(WS-I) TO EWEXT5-LABEL(WS-I).                        
075200 9600-MOVE-TO-EXT5-END.                                                   
075300     EXIT.                                                                
075400                                                                          
075500 9700-MOVE-TO-ABC-START.                                                  
075600     MOVE EWWRK-RATIO(WS-I) TO EWABC-RATIO(WS-I).                         
075700     MOVE EWWRK-PRICE(WS-I) TO EWABC-PRICE(WS-I).                         
075800     MOVE EWWRK-LABEL(WS-I) TO EWABC-LABEL(WS-I).                         
075900 9700-MOVE-TO-ABC-END.                                                    
076000     EXIT.                                                                
076100                                                                          
076200*-----------------------------------------------------------*             
076300* RAPPEL SUR LES REDEFINES DE DEPANNAGE (WS-ABS-RESULT-DMP,     *         
076400* WS-DIST-PCT-DMP, WS-DIST-J-DMP) -- COMME DANS EWWAVES, AUCUN  *         
076500* PARAGRAPHE DE CE PROGRAMME NE LES AFFICHE ACTUELLEMENT; ILS   *         
076600* SONT RESERVES AU PROCHAIN PROGRAMMEUR QUI DEVRA TRACER UN     *         
076700* ECART SUSPECT SANS RECOMPILER AVEC UN DISPLAY NUMERIQUE.      *         
076800*-----------------------------------------------------------*             
076900* FIN DU PROGRAMME EWFIBLVL.  LES SIX TABLES DE SORTIE SONT    *          
077000* TOUJOURS RENVOYEES DANS LE MEME ORDRE QUE LA LISTE USING DE   *         
077100* LA PROCEDURE DIVISION, QUE LE TITRE SOIT EN DECOMPTE IMPULSIF *         
077200* OU CORRECTIF -- LE RAPPORT (EWRPT01) DECIDE SEUL LESQUELLES   *         
077300* IMPRIMER ET COMMENT LES LIBELLER.  TOUT AJOUT D'UNE SEPTIEME  *         
077400* FAMILLE DE NIVEAUX DEVRAIT SUIVRE LE MEME PATRON : UN          *        
077500* PARAGRAPHE DE CALCUL BRUT DANS LA TABLE WRK, PUIS 9200, PUIS   *        
077600* UNE RECOPIE DEDIEE VERS UNE NOUVELLE SORTIE LINKAGE.           *        
077700*-----------------------------------------------------------*             
