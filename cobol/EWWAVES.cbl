000100*=============================================================*           
000200*    EWWAVES  -- MOTEUR DE REGLES DES VAGUES D'ELLIOTT        *           
000300*                (DECOMPTE IMPULSIF 1-2-3-4-5 ET CORRECTIF    *           
000400*                A-B-C), CONFORMITE DE FIBONACCI, ETIQUETAGE  *           
000500*                DES VAGUES ET NIVEAU D'INVALIDATION.         *           
000600*                                                             *           
000700*    APPELE PAR EWSCAN01 APRES EWZIGZAG LORSQU'AU MOINS 5     *           
000800*    PIVOTS VALIDES SONT DISPONIBLES POUR LE TITRE EN COURS.  *           
000900*                                                             *           
001000*    AUTEUR        : R. FALLU                                *            
001100*    INSTALLATION  : PLACEMENTS LAURENTIDE INC.               *           
001200*    DATE ECRITURE : 15/09/1990                               *           
001300*    DATE COMPIL.  :                                          *           
001400*    SECURITE      : CONFIDENTIEL - USAGE INTERNE SEULEMENT   *           
001500*                                                             *           
001600*    HISTORIQUE DES MODIFICATIONS                             *           
001700*    -------------------------------------------------------- *           
001800*    15/09/1990  R.FALLU   AN-0201  CREATION DU PROGRAMME     *   AN0201  
001900*    04/04/1992  R.FALLU   AN-0334  AJOUT DU DECOMPTE CORRECTIF*  AN0334  
002000*                                   A-B-C EN PLUS DE L'IMPULSIF*  AN0334  
002100*    17/10/1995  P.HUARD   AN-0688  AJOUT DU CALCUL DE CONFORM-*  AN0688  
002200*                                   ITE DE FIBONACCI            * AN0688  
002300*    02/02/1999  S.NADEAU  AN-0981  REVUE AN 2000 - TEXTES DE  *  AN0981  
002400*                                   SOMMAIRE EN PIC X(60)      *  AN0981  
002500*    18/03/2002  M.TREMBLAY AN-1098 AJOUT DU NIVEAU D'INVALID- *  AN1098  
002600*                                   ATION DU DECOMPTE PRIMAIRE  * AN1098  
002700*=============================================================*           
002800*                                                             *   AN1098  
002900*    NOTE GENERALE DU PROGRAMME                               *   AN1098  
003000*    ---------------------------                              *   AN1098  
003100*    LES 5 DERNIERS PIVOTS VALIDES DE EWZIGZAG (P1..P5) SONT   *  AN1098  
003200*    D'ABORD ESSAYES COMME DECOMPTE IMPULSIF A 5 VAGUES; LES   *  AN1098  
003300*    3 DERNIERS (ASTART/AEND/BEND) SONT ESSAYES COMME DECOMPTE *  AN1098  
003400*    CORRECTIF A-B-C.  CHAQUE ESSAI PRODUIT UN SCORE (0-100);  *  AN1098  
003500*    LE PLUS HAUT SCORE DEVIENT LE DECOMPTE "PRIMAIRE", L'AUTRE*  AN1098  
003600*    LE DECOMPTE "ALTERNE".  LES DEUX SONT TOUJOURS CALCULES   *  AN1098  
003700*    ET RENVOYES, MEME SI UN SEUL EST RETENU COMME PRIMAIRE -- *  AN1098  
003800*    CECI POUR PERMETTRE AU RAPPORT (EWRPT01) D'AFFICHER LES   *  AN1098  
003900*    DEUX INTERPRETATIONS CONCURRENTES DU MARCHE.              *  AN1098  
004000*                                                             *   AN1098  
004100*    LES PARAGRAPHES SE REGROUPENT AINSI :                    *   AN1098  
004200*      1000/1100/1110/1120 - DECOMPTE IMPULSIF ET SA CONFORM-  *  AN1098  
004300*             ITE DE FIBONACCI (3 REGLES STRICTES + SCORE)     *  AN1098  
004400*      2000                - DECOMPTE CORRECTIF A-B-C          *  AN1098  
004500*      3000                - CHOIX DU PRIMAIRE/ALTERNE         *  AN1098  
004600*      4000/4100/4200      - ETIQUETAGE DES VAGUES RETENUES    *  AN1098  
004700*      5000/5900           - NIVEAU DE PRIX OU LE DECOMPTE      * AN1098  
004800*             PRIMAIRE SERAIT INVALIDE                         *  AN1098  
004900*      6000                - TEXTE SOMMAIRE LISIBLE PAR L'USAGER* AN1098  
005000*                                                             *   AN1098  
005100*                                                             *   AN1098  
005200*    DEPENDANCES ET PARTAGE DE COPYBOOKS                      *   AN1098  
005300*    -------------------------------------                     *  AN1098  
005400*    CE PROGRAMME PARTAGE LE COPYBOOK EWPIVOT AVEC EWZIGZAG    *  AN1098  
005500*    (QUI LE PRODUIT), EWFIBLVL ET EWPLAN01 (QUI LE CONSOMMENT *  AN1098  
005600*    AUSSI); ET LE COPYBOOK EWLABEL AVEC EWPLAN01 ET EWRPT01.  *  AN1098  
005700*    TOUTE MODIFICATION DE CES DEUX COPYBOOKS DOIT ETRE        *  AN1098  
005800*    RECOMPILEE DANS LES QUATRE PROGRAMMES -- VOIR LA LISTE DE *  AN1098  
005900*    DISTRIBUTION DES JCL DE COMPILATION DU SERVICE.            * AN1098  
006000*                                                             *   AN1098  
006100*=============================================================*           
006200 IDENTIFICATION DIVISION.                                                 
006300 PROGRAM-ID. EWWAVES.                                                     
006400 AUTHOR. R. FALLU.                                                        
006500 INSTALLATION. PLACEMENTS LAURENTIDE INC.                                 
006600 DATE-WRITTEN. 15/09/1990.                                                
006700 DATE-COMPILED.                                                           
006800 SECURITY. CONFIDENTIEL - USAGE INTERNE SEULEMENT.                        
006900                                                                          
007000 ENVIRONMENT DIVISION.                                                    
007100 CONFIGURATION SECTION.                                                   
007200*    SENS D'UNE VAGUE ETIQUETEE : '1'..'5' POUR LE DECOMPTE               
007300*    IMPULSIF, 'A'..'C' POUR LE CORRECTIF.  SERT AUX VIEILLES             
007400*    ROUTINES DE CONTROLE DE PARAMETRES DU SERVICE, COMME DANS            
007500*    EWZIGZAG.                                                            
007600 SPECIAL-NAMES.                                                           
007700     CLASS EW-VAGUE-VALIDE IS '1' '2' '3' '4' '5' 'A' 'B' 'C'.            
007800*    AN-0688 - LA CLASSE EW-VAGUE-VALIDE N'EST PAS ENCORE TESTEE  AN0688  
007900*    DANS CE PROGRAMME (ELLE LE SERA LE JOUR OU UN CHAMP LIBRE    AN0688  
008000*    D'ETIQUETTE SAISI A LA MAIN DEVRA ETRE VALIDE); ELLE EST     AN0688  
008100*    DECLAREE ICI PAR COHERENCE AVEC EWZIGZAG, QUI LA TESTE.      AN0688  
008200                                                                          
008300 DATA DIVISION.                                                           
008400 WORKING-STORAGE SECTION.                                                 
008500*    AUCUN CHAMP DE LA WORKING-STORAGE CI-DESSOUS N'EST INITIALISE        
008600*    PAR UN PARAGRAPHE D'OUVERTURE DEDIE -- LES VALUES A ZERO OU          
008700*    A 'Y' CI-DESSOUS SUFFISENT CAR CE PROGRAMME EST APPELE UNE           
008800*    SEULE FOIS PAR TITRE PAR EWSCAN01 (PAS DE REUTILISATION              
008900*    ENTRE DEUX TITRES SANS RECHARGEMENT DU PROGRAMME APPELANT).          
009000                                                                          
009100*-----------------------------------------------------------*             
009200* POINTS ET LONGUEURS DE VAGUE DU DECOMPTE IMPULSIF.  P1..P5 *            
009300* SONT LES PRIX DES 5 DERNIERS PIVOTS; W1, W3, W5 SONT LES    *           
009400* LONGUEURS (EN PRIX) DES VAGUES IMPAIRES, SEULES UTILES AUX  *           
009500* TROIS REGLES STRICTES DE 1000.  W2 ET W4 NE SONT CALCULEES  *           
009600* QU'EN 1100 POUR LA CONFORMITE DE FIBONACCI.                 *           
009700*-----------------------------------------------------------*             
009800* MAJ001 - POINTS DE VAGUE DU DECOMPTE IMPULSIF (P1..P5)                  
009900 01  WS-P1                       PIC S9(09)V9(04) VALUE 0.                
010000 01  WS-P2                       PIC S9(09)V9(04) VALUE 0.                
010100 01  WS-P3                       PIC S9(09)V9(04) VALUE 0.                
010200 01  WS-P4                       PIC S9(09)V9(04) VALUE 0.                
010300 01  WS-P5                       PIC S9(09)V9(04) VALUE 0.                
010400 01  WS-W1                       PIC S9(09)V9(04) VALUE 0.                
010500 01  WS-W2                       PIC S9(09)V9(04) VALUE 0.                
010600 01  WS-W3                       PIC S9(09)V9(04) VALUE 0.                
010700 01  WS-W4                       PIC S9(09)V9(04) VALUE 0.                
010800 01  WS-W5                       PIC S9(09)V9(04) VALUE 0.                
010900                                                                          
011000*-----------------------------------------------------------*             
011100* POINTS ET LONGUEURS DE VAGUE DU DECOMPTE CORRECTIF. WA ET   *           
011200* WB SONT LES LONGUEURS DES VAGUES A ET B; WS-CSIZE EST LA     *          
011300* TAILLE SUPPOSEE DE LA VAGUE C (EGALE A WA, FAUTE D'UN 4E     *          
011400* PIVOT POUR LA MESURER REELLEMENT -- VOIR LA NOTE AN-0334     *  AN0334  
011500* DANS 2000-CORRECTIVE-CHECK-START).                          *   AN0334  
011600*-----------------------------------------------------------*             
011700* MAJ002 - POINTS DE VAGUE DU DECOMPTE CORRECTIF (A-B-C)          AN0334  
011800 01  WS-ASTART                   PIC S9(09)V9(04) VALUE 0.                
011900 01  WS-AEND                     PIC S9(09)V9(04) VALUE 0.                
012000 01  WS-BEND                     PIC S9(09)V9(04) VALUE 0.                
012100 01  WS-WA                       PIC S9(09)V9(04) VALUE 0.                
012200 01  WS-WB                       PIC S9(09)V9(04) VALUE 0.                
012300 01  WS-CSIZE                    PIC S9(09)V9(04) VALUE 0.                
012400*    RATIO DE RETRACEMENT DE LA VAGUE B SUR LA VAGUE A -- DOIT            
012500*    TOMBER ENTRE 0.3 ET 0.9 POUR UNE VAGUE B "NORMALE".                  
012600 01  WS-B-RETRACE                PIC S9(05)V9(04) VALUE 0.                
012700* MAJ004 - VUE ALPHA DE DEPANNAGE (IMPRESSION DE TRACE AN-1098)   AN1098  
012800 01  WS-B-RETRACE-DMP REDEFINES WS-B-RETRACE PIC X(09).                   
012900*    RATIO DE LA TAILLE DE C SUR LA TAILLE DE A -- COMPARE AUX            
013000*    DEUX RATIOS DE FIBONACCI USUELS (1.000 ET 1.618) EN 2000.            
013100 01  WS-CA-RATIO                 PIC S9(05)V9(04) VALUE 0.                
013200 01  WS-CA-RATIO-DMP  REDEFINES WS-CA-RATIO   PIC X(09).                  
013300                                                                          
013400*-----------------------------------------------------------*             
013500* PENALITES ET SCORES -- WS-PENALTY ACCUMULE LES POINTS DE    *           
013600* PENALITE DE CHAQUE REGLE ENFREINTE (1000 OU 2000); LE SCORE *           
013700* FINAL EST TOUJOURS 100 MOINS LA PENALITE, JAMAIS NEGATIF.   *           
013800*-----------------------------------------------------------*             
013900 01  WS-PENALTY                  PIC 9(03)   COMP VALUE 0.                
014000 01  WS-RULE-SCORE               PIC 9(03)V9(02) VALUE 0.                 
014100 01  WS-FIB-SCORE                PIC 9(03)V9(02) VALUE 0.                 
014200 01  WS-IMPULSE-SCORE            PIC 9(03)V9(02) VALUE 0.                 
014300 01  WS-CORR-SCORE               PIC 9(03)V9(02) VALUE 0.                 
014400*    INDICATEUR GLOBAL : LE DECOMPTE IMPULSIF RESPECTE-T-IL               
014500*    LES TROIS REGLES STRICTES (PENALITE = 0) ?  UTILISE EN               
014600*    1000 POUR PONDERER LE SCORE FIBONACCI DANS LE SCORE FINAL.           
014700 01  WS-RULES-VALID              PIC X(01)   VALUE 'Y'.                   
014800     88  WS-RULES-ARE-VALID                  VALUE 'Y'.                   
014900*    SENS DU DECOMPTE IMPULSIF (HAUSSIER SI P2 > P1).                     
015000 01  WS-UPTREND-SW               PIC X(01)   VALUE 'Y'.                   
015100     88  WS-IS-UPTREND                       VALUE 'Y'.                   
015200                                                                          
015300*-----------------------------------------------------------*             
015400* ACCUMULATEURS DU CALCUL D'ERREUR DE FIBONACCI (1100/1110/   *           
015500* 1120).  CHAQUE TERME DE VAGUE EST COMPARE A 3 RATIOS        *           
015600* CANDIDATS; ON GARDE LA PLUS PETITE DES 3 ERREURS, PUIS ON    *          
015700* MOYENNE CES ERREURS MINIMALES SUR TOUS LES TERMES TESTES.    *          
015800*-----------------------------------------------------------*             
015900* MAJ003 - ACCUMULATEURS DE L'ERREUR FIBONACCI (0..1, 4 DECI.)            
016000 01  WS-OBSERVED                 PIC S9(05)V9(04) VALUE 0.                
016100 01  WS-CAND1                    PIC S9(05)V9(04) VALUE 0.                
016200 01  WS-CAND2                    PIC S9(05)V9(04) VALUE 0.                
016300 01  WS-CAND3                    PIC S9(05)V9(04) VALUE 0.                
016400 01  WS-TERM-ERR                 PIC S9(05)V9(04) VALUE 0.                
016500 01  WS-ERR-SUM                  PIC S9(07)V9(04) VALUE 0.                
016600 77  WS-ERR-COUNT                PIC 9(02)   COMP VALUE 0.                
016700 01  WS-ONE-ERR                  PIC S9(05)V9(04) VALUE 0.                
016800 01  WS-CA-ERR1                  PIC S9(05)V9(04) VALUE 0.                
016900 01  WS-CA-ERR2                  PIC S9(05)V9(04) VALUE 0.                
017000                                                                          
017100* MAJ004 - CHAMPS DE TRAVAIL DE LA DIFFERENCE ABSOLUE (REMPLACE           
017200*          FUNCTION ABS, NON DISPONIBLE SUR LE COMPILATEUR MAISON)        
017300 01  WS-ABS-A                    PIC S9(09)V9(04) VALUE 0.                
017400 01  WS-ABS-B                    PIC S9(09)V9(04) VALUE 0.                
017500 01  WS-ABS-RESULT               PIC S9(09)V9(04) VALUE 0.                
017600                                                                          
017700*    WS-L EST L'INDICE DU DERNIER PIVOT VALIDE (= EWPVT-COUNT);           
017800*    TOUS LES ACCES A LA TABLE DE PIVOTS DANS CE PROGRAMME SE             
017900*    FONT PAR RAPPORT A WS-L, JAMAIS PAR UNE BORNE ABSOLUE.               
018000* ACCUMULATEURS DE TRAVAIL COMP (INDICES, LONGUEUR DE LISTE)              
018100 01  WS-L                        PIC 9(06)   COMP VALUE 0.                
018200 77  WS-I                        PIC 9(06)   COMP VALUE 0.                
018300                                                                          
018400* MAJ003 - VUE EDITEE DU SCORE PRIMAIRE POUR LES TEXTES SOMMAIRE          
018500 01  WS-SCORE-EDIT                PIC 999.99.                             
018600 01  WS-SCORE-EDIT-R REDEFINES WS-SCORE-EDIT PIC X(06).                   
018700                                                                          
018800*    CHAMPS DE TRAVAIL DU TEXTE SOMMAIRE (6000) -- QUALIFICATIF           
018900*    DE LA CONFORMITE (STRONG/MODERATE/WEAK/GOOD/IRREGULAR) ET            
019000*    SENS LISIBLE (UPWARD/DOWNWARD).                                      
019100 01  WS-QUALIF                    PIC X(10)   VALUE SPACES.               
019200 01  WS-SENS-TXT                  PIC X(08)   VALUE SPACES.               
019300                                                                          
019400*-----------------------------------------------------------*             
019500* POURQUOI DEUX DECOMPTES ET PAS UN SEUL -- UN DECOMPTEUR     *           
019600* D'ONDES D'ELLIOTT EXPERIMENTE EXAMINE TOUJOURS PLUSIEURS    *           
019700* LECTURES POSSIBLES D'UN MEME GRAPHIQUE AVANT DE TRANCHER.   *           
019800* CE PROGRAMME NE PEUT PAS "REGARDER LE GRAPHIQUE" COMME UN   *           
019900* ANALYSTE, MAIS IL PEUT AU MOINS OFFRIR LES DEUX LECTURES    *           
020000* LES PLUS COURANTES (IMPULSIVE ET CORRECTIVE) SUR LES MEMES  *           
020100* PIVOTS, AVEC UN SCORE CHACUNE, ET LAISSER LE LECTEUR DU     *           
020200* RAPPORT JUGER SI LE SCORE DE L'ALTERNE EST TROP PROCHE DE   *           
020300* CELUI DU PRIMAIRE POUR TRANCHER AVEC CONFIANCE.             *           
020400*-----------------------------------------------------------*             
020500 LINKAGE SECTION.                                                         
020600*-----------------------------------------------------------*             
020700* PARAMETRES D'APPEL.  EWSCAN01 FOURNIT LA TABLE DE PIVOTS    *           
020800* VALIDES (ISSUE DE EWZIGZAG); CE PROGRAMME REND LE TYPE ET   *           
020900* LE SCORE DES DEUX DECOMPTES (PRIMAIRE ET ALTERNE), LEURS     *          
021000* ETIQUETTES DE VAGUE, LE NIVEAU D'INVALIDATION ET UN TEXTE    *          
021100* SOMMAIRE DESTINE DIRECTEMENT AU RAPPORT D'ANALYSE.           *          
021200*-----------------------------------------------------------*             
021300 COPY EWPIVOT REPLACING ==:TAG:== BY ==PVT==.                             
021400                                                                          
021500*    TYPE ('IMPULSE   ' OU 'CORRECTIVE') ET SCORE (0-100) DU              
021600*    DECOMPTE RETENU COMME PRIMAIRE, PUIS DE L'ALTERNE.                   
021700 01  LK-PRI-TYPE                 PIC X(10).                               
021800 01  LK-PRI-SCORE                PIC 9(03)V9(02).                         
021900 01  LK-ALT-TYPE                 PIC X(10).                               
022000 01  LK-ALT-SCORE                PIC 9(03)V9(02).                         
022100                                                                          
022200*    ETIQUETTES DE VAGUE DU DECOMPTE PRIMAIRE (5 ENTREES SI               
022300*    IMPULSIF, 3 SI CORRECTIF) ET DE L'ALTERNE (L'INVERSE).               
022400 COPY EWLABEL REPLACING ==:TAG:== BY ==PRI==.                             
022500 COPY EWLABEL REPLACING ==:TAG:== BY ==ALT==.                             
022600                                                                          
022700*    NIVEAU DE PRIX ET MOTIF D'INVALIDATION DU DECOMPTE                   
022800*    PRIMAIRE, ET TEXTE SOMMAIRE POUR LE RAPPORT D'ANALYSE.               
022900 01  LK-INVAL-PRICE               PIC S9(09)V9(04).                       
023000*    LK-INVAL-REASON A PIC X(40) : ASSEZ LARGE POUR LES DEUX              
023100*    LIBELLES PRODUITS PAR CE PROGRAMME (VOIR 5000 ET 5900),              
023200*    MAIS PAS POUR UN LIBELLE BILINGUE -- CE PROGRAMME N'A                
023300*    JAMAIS EU BESOIN DE TRADUIRE LE MOTIF EN ANGLAIS.                    
023400 01  LK-INVAL-REASON              PIC X(40).                              
023500 01  LK-PRI-SUMMARY                PIC X(60).                             
023600                                                                          
023700*    L'ORDRE DES PARAMETRES CI-DESSOUS SUIT L'ORDRE DES SIX               
023800*    ETAPES DE 0000-MAIN-START, PAS L'ORDRE ALPHABETIQUE NI               
023900*    L'ORDRE DE DECLARATION CI-HAUT -- UN APPELANT QUI RELIE LES          
024000*    PARAMETRES PAR POSITION (ET NON PAR NOM) DOIT RESPECTER CET          
024100*    ORDRE EXACTEMENT, SOUS PEINE DE CORRUPTION SILENCIEUSE.              
024200 PROCEDURE DIVISION USING EWPVT-PIVOT-TABLE                               
024300                           LK-PRI-TYPE LK-PRI-SCORE                       
024400                           LK-ALT-TYPE LK-ALT-SCORE                       
024500                           EWPRI-LABELS EWALT-LABELS                      
024600                           LK-INVAL-PRICE LK-INVAL-REASON                 
024700                           LK-PRI-SUMMARY.                                
024800                                                                          
024900*-----------------------------------------------------------*             
025000* 0000 - AIGUILLAGE PRINCIPAL.  ENCHAINE LES SIX ETAPES DANS  *           
025100*        L'ORDRE : IMPULSIF, CORRECTIF, CHOIX DU PRIMAIRE,    *           
025200*        ETIQUETAGE, INVALIDATION, TEXTE SOMMAIRE.  EWSCAN01  *           
025300*        GARANTIT QU'IL Y A AU MOINS 5 PIVOTS AVANT D'APPELER *           
025400*        CE PROGRAMME -- AUCUN TEST DE GARDE ICI.             *           
025500*-----------------------------------------------------------*             
025600 0000-MAIN-START.                                                         
025700     MOVE EWPVT-COUNT TO WS-L.                                            
025800     PERFORM 1000-IMPULSE-CHECK-START                                     
025900                        THRU 1000-IMPULSE-CHECK-END.                      
026000     PERFORM 2000-CORRECTIVE-CHECK-START                                  
026100                        THRU 2000-CORRECTIVE-CHECK-END.                   
026200     PERFORM 3000-PICK-PRIMARY-START THRU 3000-PICK-PRIMARY-END.          
026300     PERFORM 4000-BUILD-LABELS-START THRU 4000-BUILD-LABELS-END.          
026400     PERFORM 5000-INVALIDATION-START THRU 5000-INVALIDATION-END.          
026500     PERFORM 6000-SUMMARY-TEXT-START THRU 6000-SUMMARY-TEXT-END.          
026600 0000-MAIN-END.                                                           
026700     GOBACK.                                                              
026800                                                                          
026900*-----------------------------------------------------------*             
027000* RAPPEL DES TROIS REGLES STRICTES DU MODELE D'ELLIOTT (LA     *          
027100* SEULE PARTIE DE LA METHODE QUI N'EST PAS UNE QUESTION DE     *          
027200* DEGRE MAIS UNE CONDITION BINAIRE VALIDE/INVALIDE) :           *         
027300*   R1 - LA VAGUE 2 NE RETRACE JAMAIS PLUS DE 100% DE LA       *          
027400*        VAGUE 1.                                              *          
027500*   R2 - LA VAGUE 3 N'EST JAMAIS LA PLUS COURTE DES TROIS       *         
027600*        VAGUES MOTRICES (1, 3, 5).                             *         
027700*   R3 - LA VAGUE 4 NE CHEVAUCHE JAMAIS LE TERRITOIRE DE PRIX   *         
027800*        DE LA VAGUE 1.                                         *         
027900* CE PROGRAMME LES APPLIQUE SOUS FORME DE PENALITES PLUTOT QUE *          
028000* DE REJET PUR ET SIMPLE, CAR LE RAPPORT DOIT TOUJOURS AFFICHER*          
028100* UN SCORE MEME POUR UN DECOMPTE TECHNIQUEMENT INVALIDE --      *         
028200* C'EST AU LECTEUR, PAS AU PROGRAMME, DE DECIDER QUOI FAIRE     *         
028300* D'UN SCORE IMPULSIF TRES FAIBLE.                              *         
028400*-----------------------------------------------------------*             
028500* 1000 - VERIFICATION DU DECOMPTE IMPULSIF (5 VAGUES)        *            
028600*        APPLIQUE LES TROIS REGLES STRICTES DU MODELE         *           
028700*        D'ELLIOTT, PUIS COMBINE LA PENALITE ACCUMULEE AVEC   *           
028800*        LE SCORE DE CONFORMITE DE FIBONACCI (1100) POUR       *          
028900*        PRODUIRE LE SCORE IMPULSIF FINAL.                     *          
029000*-----------------------------------------------------------*             
029100 1000-IMPULSE-CHECK-START.                                                
029200     MOVE EWPVT-PRICE(WS-L - 4) TO WS-P1.                                 
029300     MOVE EWPVT-PRICE(WS-L - 3) TO WS-P2.                                 
029400     MOVE EWPVT-PRICE(WS-L - 2) TO WS-P3.                                 
029500     MOVE EWPVT-PRICE(WS-L - 1) TO WS-P4.                                 
029600     MOVE EWPVT-PRICE(WS-L)     TO WS-P5.                                 
029700                                                                          
029800*    AU SENS DE LA REGLE, P5 EST TOUJOURS LE DERNIER PIVOT DE             
029900*    LA LISTE -- IL N'Y A DONC JAMAIS DE PIVOT "APRES P5" ET              
030000*    LA FIN DE VAGUE 5 DEMEURE P5 (AN-0201).                      AN0201  
030100     MOVE WS-P2 TO WS-ABS-A.                                              
030200     MOVE WS-P1 TO WS-ABS-B.                                              
030300     PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END.                  
030400     MOVE WS-ABS-RESULT TO WS-W1.                                         
030500     MOVE WS-P4 TO WS-ABS-A.                                              
030600     MOVE WS-P3 TO WS-ABS-B.                                              
030700     PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END.                  
030800     MOVE WS-ABS-RESULT TO WS-W3.                                         
030900*    W5 N'EST PAS ENCORE CONNUE ICI (ELLE EST RECALCULEE EN               
031000*    1100, EGALE A W1) -- ON LA MET A ZERO POUR LA REGLE 2                
031100*    CI-DESSOUS, QUI NE FAIT QU'ECARTER LE CAS "W3 TROP COURTE".          
031200     MOVE 0 TO WS-W5.                                                     
031300     MOVE 0 TO WS-PENALTY.                                                
031400                                                                          
031500*    REGLE 1 - RETRACEMENT DE LA VAGUE 2 : LA VAGUE 2 NE PEUT             
031600*    JAMAIS RETRACER PLUS DE 100% DE LA VAGUE 1 (ELLE NE PEUT             
031700*    PAS DEPASSER LE DEBUT DE LA VAGUE 1).  50 POINTS DE                  
031800*    PENALITE SI CETTE REGLE EST ENFREINTE.                               
031900     IF WS-W1 NOT = ZERO                                                  
032000        MOVE WS-P3 TO WS-ABS-A                                            
032100        MOVE WS-P2 TO WS-ABS-B                                            
032200        PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END                
032300        COMPUTE WS-TERM-ERR ROUNDED = WS-ABS-RESULT / WS-W1               
032400        IF WS-TERM-ERR > 1                                                
032500           ADD 50 TO WS-PENALTY                                           
032600        END-IF                                                            
032700     END-IF.                                                              
032800                                                                          
032900*    REGLE 2 - LA VAGUE 3 NE DOIT JAMAIS ETRE LA PLUS COURTE              
033000*    DES TROIS VAGUES MOTRICES (1, 3 ET 5).  30 POINTS DE                 
033100*    PENALITE SI CETTE REGLE EST ENFREINTE.                               
033200     IF WS-W3 <= WS-W1 OR WS-W3 <= WS-W5                                  
033300        ADD 30 TO WS-PENALTY                                              
033400     END-IF.                                                              
033500                                                                          
033600*    REGLE 3 - PAS DE CHEVAUCHEMENT AVEC LA VAGUE 1 : LA FIN DE           
033700*    LA VAGUE 4 (P5 ICI, FAUTE D'UN POINT DE VAGUE 4 DISTINCT)            
033800*    NE DOIT JAMAIS ENTRER DANS LE TERRITOIRE DE PRIX DE LA               
033900*    VAGUE 1.  40 POINTS DE PENALITE SI ENFREINTE.  LE SENS DE            
034000*    LA TENDANCE (HAUSSIER/BAISSIER) EST DEDUIT ICI DE P2-P1 ET           
034100*    REUTILISE PAR 6000 POUR LE TEXTE SOMMAIRE.                           
034200     IF WS-P2 > WS-P1                                                     
034300        MOVE 'Y' TO WS-UPTREND-SW                                         
034400        IF WS-P5 <= WS-P2                                                 
034500           ADD 40 TO WS-PENALTY                                           
034600        END-IF                                                            
034700     ELSE                                                                 
034800        MOVE 'N' TO WS-UPTREND-SW                                         
034900        IF WS-P5 >= WS-P2                                                 
035000           ADD 40 TO WS-PENALTY                                           
035100        END-IF                                                            
035200     END-IF.                                                              
035300                                                                          
035400*    UN DECOMPTE EST "VALIDE" AU SENS STRICT SEULEMENT SI                 
035500*    AUCUNE DES TROIS REGLES N'EST ENFREINTE (PENALITE NULLE).            
035600     IF WS-PENALTY = 0                                                    
035700        MOVE 'Y' TO WS-RULES-VALID                                        
035800     ELSE                                                                 
035900        MOVE 'N' TO WS-RULES-VALID                                        
036000     END-IF.                                                              
036100*    LE SCORE DE REGLE EST PLAFONNE A ZERO (JAMAIS NEGATIF)               
036200*    MEME SI LA PENALITE CUMULEE DEPASSE 100 (LES TROIS REGLES            
036300*    ENSEMBLE PEUVENT ATTEINDRE 120 POINTS DE PENALITE).                  
036400     IF WS-PENALTY > 100                                                  
036500        MOVE 0 TO WS-RULE-SCORE                                           
036600     ELSE                                                                 
036700        COMPUTE WS-RULE-SCORE = 100 - WS-PENALTY                          
036800     END-IF.                                                              
036900                                                                          
037000     PERFORM 1100-FIB-CONFORMANCE-START                                   
037100                        THRU 1100-FIB-CONFORMANCE-END.                    
037200                                                                          
037300*    SCORE IMPULSIF FINAL : MOYENNE DU SCORE DE REGLE ET DU               
037400*    SCORE FIBONACCI SI LES REGLES STRICTES SONT RESPECTEES;              
037500*    SINON, LE SCORE FIBONACCI EST IGNORE ET SEULE LA MOITIE              
037600*    DU SCORE DE REGLE (DEJA FAIBLE) EST RETENUE -- UN DECOMPTE           
037700*    QUI ENFREINT LES REGLES NE PEUT JAMAIS ETRE "SAUVE" PAR              
037800*    UNE BONNE CONFORMITE DE FIBONACCI.                                   
037900     IF WS-RULES-ARE-VALID                                                
038000        COMPUTE WS-IMPULSE-SCORE ROUNDED =                                
038100           (WS-RULE-SCORE + WS-FIB-SCORE) / 2                             
038200     ELSE                                                                 
038300        COMPUTE WS-IMPULSE-SCORE ROUNDED = WS-RULE-SCORE * 0.5            
038400     END-IF.                                                              
038500 1000-IMPULSE-CHECK-END.                                                  
038600     EXIT.                                                                
038700                                                                          
038800*-----------------------------------------------------------*             
038900* TABLE DE REFERENCE DES RATIOS DE FIBONACCI UTILISES PAR CE   *          
039000* PARAGRAPHE (CONSTANTES LITTERALES CI-DESSOUS, PAS DE TABLE   *          
039100* EN WORKING-STORAGE -- CHAQUE TERME A SES 3 CANDIDATS PROPRES)*          
039200*   VAGUE 2 / VAGUE 1      : 0.382, 0.500, 0.618                *         
039300*   VAGUE 3 / VAGUE 1      : 1.618, 2.618, 1.000                *         
039400*   VAGUE 4 / VAGUE 3      : 0.236, 0.382, 0.500                *         
039500*   VAGUE 5 / VAGUE 1      : 0.618, 1.000, 1.618                *         
039600* CES CHIFFRES SONT DERIVES DE LA SUITE DE FIBONACCI (0.618 =   *         
039700* 1/1.618, 1.618 = NOMBRE D'OR) ET SONT LES MEMES QUE CEUX      *         
039800* ENSEIGNES DANS LA LITTERATURE CLASSIQUE SUR LES VAGUES        *         
039900* D'ELLIOTT -- ILS NE SONT PAS UN PARAMETRE MODIFIABLE PAR LE   *         
040000* SERVICE, CONTRAIREMENT AU SEUIL DE ZIGZAG (LK-THRESHOLD).     *         
040100*-----------------------------------------------------------*             
040200* 1100 - SCORE DE CONFORMITE DE FIBONACCI (5 VAGUES)         *            
040300*        COMPARE CHACUNE DES VAGUES 2, 3 ET 5 (EXPRIMEES EN   *           
040400*        RATIO DE LA VAGUE 1) ET LA VAGUE 4 (EN RATIO DE LA   *           
040500*        VAGUE 3) AUX RATIOS DE FIBONACCI ATTENDUS POUR CETTE  *          
040600*        VAGUE, ET MOYENNE L'ERREUR MINIMALE DE CHAQUE TERME.  *          
040700*-----------------------------------------------------------*             
040800 1100-FIB-CONFORMANCE-START.                                              
040900     MOVE WS-P3 TO WS-ABS-A.                                              
041000     MOVE WS-P2 TO WS-ABS-B.                                              
041100     PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END.                  
041200     MOVE WS-ABS-RESULT TO WS-W2.                                         
041300     MOVE WS-P5 TO WS-ABS-A.                                              
041400     MOVE WS-P4 TO WS-ABS-B.                                              
041500     PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END.                  
041600     MOVE WS-ABS-RESULT TO WS-W4.                                         
041700*    AN-0688 - W5 VAUT TOUJOURS W1 : IL N'EXISTE JAMAIS DE        AN0688  
041800*    SIXIEME PIVOT DANS UNE LISTE DONT P5 EST LE DERNIER.         AN0688  
041900     MOVE WS-W1 TO WS-W5.                                                 
042000                                                                          
042100     MOVE 0 TO WS-ERR-SUM.                                                
042200     MOVE 0 TO WS-ERR-COUNT.                                              
042300                                                                          
042400*    TERME 1 - VAGUE 2 / VAGUE 1, ATTENDUE PROCHE DE 0.382,               
042500*    0.500 OU 0.618 (LES RETRACEMENTS DE FIBONACCI USUELS).               
042600     IF WS-W1 NOT = ZERO                                                  
042700        COMPUTE WS-OBSERVED ROUNDED = WS-W2 / WS-W1                       
042800        MOVE 0.3820 TO WS-CAND1                                           
042900        MOVE 0.5000 TO WS-CAND2                                           
043000        MOVE 0.6180 TO WS-CAND3                                           
043100        PERFORM 1110-MIN-TERM-ERROR-START                                 
043200                           THRU 1110-MIN-TERM-ERROR-END                   
043300        ADD WS-TERM-ERR TO WS-ERR-SUM                                     
043400        ADD 1 TO WS-ERR-COUNT                                             
043500                                                                          
043600*       TERME 2 - VAGUE 3 / VAGUE 1, ATTENDUE PROCHE DE 1.618,            
043700*       2.618 OU 1.000 (LES EXTENSIONS USUELLES D'UNE VAGUE 3).           
043800        COMPUTE WS-OBSERVED ROUNDED = WS-W3 / WS-W1                       
043900        MOVE 1.6180 TO WS-CAND1                                           
044000        MOVE 2.6180 TO WS-CAND2                                           
044100        MOVE 1.0000 TO WS-CAND3                                           
044200        PERFORM 1110-MIN-TERM-ERROR-START                                 
044300                           THRU 1110-MIN-TERM-ERROR-END                   
044400        ADD WS-TERM-ERR TO WS-ERR-SUM                                     
044500        ADD 1 TO WS-ERR-COUNT                                             
044600                                                                          
044700*       TERME 3 - VAGUE 5 / VAGUE 1, ATTENDUE PROCHE DE 0.618,            
044800*       1.000 OU 1.618 SELON LES TROIS PROFILS CLASSIQUES                 
044900*       D'UNE CINQUIEME VAGUE (TRONQUEE, EGALE OU ETENDUE).               
045000        COMPUTE WS-OBSERVED ROUNDED = WS-W5 / WS-W1                       
045100        MOVE 0.6180 TO WS-CAND1                                           
045200        MOVE 1.0000 TO WS-CAND2                                           
045300        MOVE 1.6180 TO WS-CAND3                                           
045400        PERFORM 1110-MIN-TERM-ERROR-START                                 
045500                           THRU 1110-MIN-TERM-ERROR-END                   
045600        ADD WS-TERM-ERR TO WS-ERR-SUM                                     
045700        ADD 1 TO WS-ERR-COUNT                                             
045800     END-IF.                                                              
045900                                                                          
046000*    TERME 4 - VAGUE 4 / VAGUE 3, ATTENDUE PROCHE DE 0.236,               
046100*    0.382 OU 0.500 (LES RETRACEMENTS USUELS D'UNE VAGUE 4,               
046200*    GENERALEMENT PLUS PETITS QUE CEUX D'UNE VAGUE 2).                    
046300     IF WS-W3 NOT = ZERO                                                  
046400        COMPUTE WS-OBSERVED ROUNDED = WS-W4 / WS-W3                       
046500        MOVE 0.2360 TO WS-CAND1                                           
046600        MOVE 0.3820 TO WS-CAND2                                           
046700        MOVE 0.5000 TO WS-CAND3                                           
046800        PERFORM 1110-MIN-TERM-ERROR-START                                 
046900                           THRU 1110-MIN-TERM-ERROR-END                   
047000        ADD WS-TERM-ERR TO WS-ERR-SUM                                     
047100        ADD 1 TO WS-ERR-COUNT                                             
047200     END-IF.                                                              
047300                                                                          
047400*    LE SCORE FIBONACCI EST 100% MOINS L'ERREUR MOYENNE (EN               
047500*    POUR-CENT) SUR TOUS LES TERMES TESTES; IL EST PLAFONNE A             
047600*    ZERO.  AUCUN TERME TESTABLE (DENOMINATEURS NULS) -> SCORE            
047700*    A ZERO PAR PRUDENCE, PLUTOT QUE DE SUPPOSER UNE CONFORMITE.          
047800     IF WS-ERR-COUNT = 0                                                  
047900        MOVE 0 TO WS-FIB-SCORE                                            
048000     ELSE                                                                 
048100        COMPUTE WS-FIB-SCORE ROUNDED =                                    
048200           (1 - (WS-ERR-SUM / WS-ERR-COUNT)) * 100                        
048300        IF WS-FIB-SCORE < 0                                               
048400           MOVE 0 TO WS-FIB-SCORE                                         
048500        END-IF                                                            
048600     END-IF.                                                              
048700 1100-FIB-CONFORMANCE-END.                                                
048800     EXIT.                                                                
048900                                                                          
049000*-----------------------------------------------------------*             
049100* NOTE D'ENTRETIEN (P.HUARD, AN-0688) -- SI UN JOUR ON AJOUTE *   AN0688  
049200* UN CINQUIEME RATIO CANDIDAT A UN TERME (PAR EXEMPLE 0.786   *   AN0688  
049300* POUR LA VAGUE 2), NE PAS SE CONTENTER D'AJOUTER WS-CAND4 :  *   AN0688  
049400* 1110 EST ECRIT EN LIGNE DROITE POUR TROIS CANDIDATS (UN     *   AN0688  
049500* PERFORM INITIAL PUIS DEUX COMPARAISONS) -- IL FAUDRAIT LE   *   AN0688  
049600* REECRIRE EN BOUCLE PERFORM VARYING SUR UNE PETITE TABLE DE  *   AN0688  
049700* CANDIDATS PLUTOT QUE DE DUPLIQUER LE PATRON UNE QUATRIEME   *   AN0688  
049800* FOIS.                                                       *   AN0688  
049900*-----------------------------------------------------------*             
050000* 1110 - ERREUR MINIMUM D'UN TERME SUR 3 RATIOS CANDIDATS   *     AN0688  
050100*        (WS-OBSERVED ET WS-CANDn EN ENTREE, WS-TERM-ERR EN *     AN0688  
050200*        SORTIE -- ERREUR = |OBS-CAND|/CAND BORNEE A 1.0)   *     AN0688  
050300*        UN TERME DE VAGUE PEUT LEGITIMEMENT RESSEMBLER A    *    AN0688  
050400*        N'IMPORTE LEQUEL DES 3 RATIOS CLASSIQUES POUR CETTE *    AN0688  
050500*        POSITION -- ON NE PENALISE QUE L'ECART AU PLUS      *    AN0688  
050600*        PROCHE DES TROIS, JAMAIS LA SOMME DES TROIS ECARTS. *    AN0688  
050700*-----------------------------------------------------------*             
050800 1110-MIN-TERM-ERROR-START.                                               
050900     PERFORM 1120-ONE-RATIO-ERROR-START                                   
051000                        THRU 1120-ONE-RATIO-ERROR-END.                    
051100     MOVE WS-ONE-ERR TO WS-TERM-ERR.                                      
051200     MOVE WS-CAND2 TO WS-CAND1.                                           
051300     PERFORM 1120-ONE-RATIO-ERROR-START                                   
051400                        THRU 1120-ONE-RATIO-ERROR-END.                    
051500     IF WS-ONE-ERR < WS-TERM-ERR                                          
051600        MOVE WS-ONE-ERR TO WS-TERM-ERR                                    
051700     END-IF.                                                              
051800     MOVE WS-CAND3 TO WS-CAND1.                                           
051900     PERFORM 1120-ONE-RATIO-ERROR-START                                   
052000                        THRU 1120-ONE-RATIO-ERROR-END.                    
052100     IF WS-ONE-ERR < WS-TERM-ERR                                          
052200        MOVE WS-ONE-ERR TO WS-TERM-ERR                                    
052300     END-IF.                                                              
052400 1110-MIN-TERM-ERROR-END.                                                 
052500     EXIT.                                                                
052600*    L'ENCHAINEMENT CI-DESSUS APPELLE 1120 TROIS FOIS DE SUITE EN         
052700*    DEPLACANT A CHAQUE FOIS LE CANDIDAT SUIVANT DANS WS-CAND1 --         
052800*    CE REGISTRE UNIQUE EST DONC ECRASE TROIS FOIS PAR APPEL DE           
052900*    1110, CE QUI EST VOULU ET SANS EFFET DE BORD PUISQUE WS-CAND1        
053000*    N'EST JAMAIS RELU APRES LE TROISIEME APPEL.                          
053100                                                                          
053200*-----------------------------------------------------------*             
053300* 1120 - ERREUR RELATIVE D'UN SEUL RATIO CANDIDAT, BORNEE A  *            
053400*        1.0 POUR QU'UN TERME ABERRANT NE DOMINE PAS LA      *            
053500*        MOYENNE DE 1100.  CANDIDAT NUL -> ERREUR MAXIMALE.  *            
053600*-----------------------------------------------------------*             
053700 1120-ONE-RATIO-ERROR-START.                                              
053800     IF WS-CAND1 = ZERO                                                   
053900        MOVE 1 TO WS-ONE-ERR                                              
054000     ELSE                                                                 
054100        MOVE WS-OBSERVED TO WS-ABS-A                                      
054200        MOVE WS-CAND1 TO WS-ABS-B                                         
054300        PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END                
054400        COMPUTE WS-ONE-ERR ROUNDED = WS-ABS-RESULT / WS-CAND1             
054500        IF WS-ONE-ERR > 1                                                 
054600           MOVE 1 TO WS-ONE-ERR                                           
054700        END-IF                                                            
054800     END-IF.                                                              
054900 1120-ONE-RATIO-ERROR-END.                                                
055000     EXIT.                                                                
055100                                                                          
055200*-----------------------------------------------------------*             
055300* POURQUOI LE CORRECTIF N'A PAS DE REGLES STRICTES COMME      *           
055400* L'IMPULSIF -- LE MODELE D'ELLIOTT DECRIT DE NOMBREUSES       *          
055500* VARIANTES DE VAGUES CORRECTIVES (ZIGZAG, PLAT, TRIANGLE,     *          
055600* DOUBLE ET TRIPLE TROIS) ET AUCUNE N'EST AUSSI CONTRAIGNANTE  *          
055700* QUE LES TROIS REGLES DE L'IMPULSIF.  CE PROGRAMME NE DISTIN- *          
055800* GUE PAS CES VARIANTES -- IL TRAITE TOUT DECOMPTE A-B-C COMME *          
055900* UN ZIGZAG CORRECTIF SIMPLE, LE PLUS COURANT EN PRATIQUE, ET  *          
056000* SE CONTENTE DE DEUX VERIFICATIONS DE VRAISEMBLANCE PLUTOT    *          
056100* QUE DE REGLES D'INVALIDATION STRICTES.  UNE FUTURE VERSION   *          
056200* POURRAIT DISTINGUER LES VARIANTES SI LE SERVICE LE DEMANDE,  *          
056300* MAIS CELA EXIGERAIT DE CONNAITRE PLUS DE 3 PIVOTS (UN PLAT    *         
056400* OU UN TRIANGLE A 5 SOUS-VAGUES, PAS 3).                      *          
056500*-----------------------------------------------------------*             
056600* 2000 - VERIFICATION DU DECOMPTE CORRECTIF (A-B-C)          *            
056700*        CONTRAIREMENT AU DECOMPTE IMPULSIF, LE CORRECTIF    *            
056800*        N'A PAS DE REGLES STRICTES -- ON SE LIMITE A DEUX    *           
056900*        VERIFICATIONS DE VRAISEMBLANCE (RETRACEMENT DE B,    *           
057000*        RATIO C/A) ET ON EN DEDUIT UN SCORE UNIQUE.          *           
057100*-----------------------------------------------------------*             
057200 2000-CORRECTIVE-CHECK-START.                                             
057300     MOVE EWPVT-PRICE(WS-L - 2) TO WS-ASTART.                             
057400     MOVE EWPVT-PRICE(WS-L - 1) TO WS-AEND.                               
057500     MOVE EWPVT-PRICE(WS-L)     TO WS-BEND.                               
057600                                                                          
057700     MOVE WS-AEND TO WS-ABS-A.                                            
057800     MOVE WS-ASTART TO WS-ABS-B.                                          
057900     PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END.                  
058000     MOVE WS-ABS-RESULT TO WS-WA.                                         
058100     MOVE WS-BEND TO WS-ABS-A.                                            
058200     MOVE WS-AEND TO WS-ABS-B.                                            
058300     PERFORM 9100-ABS-DIFF-START THRU 9100-ABS-DIFF-END.                  
058400     MOVE WS-ABS-RESULT TO WS-WB.                                         
058500                                                                          
058600*    AN-0334 - B-END EST TOUJOURS LE DERNIER PIVOT DE LA LISTE :  AN0334  
058700*    IL N'Y A JAMAIS DE 4E PIVOT POUR BORNER LA VAGUE C, D'OU     AN0334  
058800*    LA TAILLE C PAR DEFAUT EGALE A LA TAILLE A.                  AN0334  
058900     MOVE WS-WA TO WS-CSIZE.                                              
059000                                                                          
059100     MOVE 0 TO WS-PENALTY.                                                
059200                                                                          
059300*    VERIFICATION 1 - LE RETRACEMENT DE B DOIT TOMBER ENTRE               
059400*    0.3 ET 0.9 DE LA VAGUE A; EN DEHORS DE CETTE FOURCHETTE,             
059500*    LA VAGUE B EST JUGEE ANORMALE (20 POINTS DE PENALITE).               
059600     IF WS-WA NOT = ZERO                                                  
059700        COMPUTE WS-B-RETRACE ROUNDED = WS-WB / WS-WA                      
059800        IF WS-B-RETRACE < 0.3 OR WS-B-RETRACE > 0.9                       
059900           ADD 20 TO WS-PENALTY                                           
060000        END-IF                                                            
060100     END-IF.                                                              
060200                                                                          
060300*    VERIFICATION 2 - LE RATIO C/A (ICI TOUJOURS 1.0 PUISQUE              
060400*    WS-CSIZE = WS-WA, MAIS LE CALCUL EST GARDE EXPLICITE POUR            
060500*    LE JOUR OU UN 4E PIVOT PERMETTRA DE MESURER C REELLEMENT)            
060600*    DOIT ETRE PROCHE DE 1.000 OU DE 1.618; AU-DELA DE 0.3                
060700*    D'ECART DES DEUX, 15 POINTS DE PENALITE.                             
060800     IF WS-WA NOT = ZERO                                                  
060900        COMPUTE WS-CA-RATIO ROUNDED = WS-CSIZE / WS-WA                    
061000        IF WS-CA-RATIO NOT = ZERO                                         
061100           COMPUTE WS-CA-ERR1 = WS-CA-RATIO - 1.0                         
061200           IF WS-CA-ERR1 < 0                                              
061300              COMPUTE WS-CA-ERR1 = WS-CA-ERR1 * -1                        
061400           END-IF                                                         
061500           COMPUTE WS-CA-ERR2 = WS-CA-RATIO - 1.618                       
061600           IF WS-CA-ERR2 < 0                                              
061700              COMPUTE WS-CA-ERR2 = WS-CA-ERR2 * -1                        
061800           END-IF                                                         
061900           IF WS-CA-ERR1 > 0.3 AND WS-CA-ERR2 > 0.3                       
062000              ADD 15 TO WS-PENALTY                                        
062100           END-IF                                                         
062200        END-IF                                                            
062300     END-IF.                                                              
062400                                                                          
062500*    SCORE CORRECTIF = 100 MOINS LA PENALITE CUMULEE, PLAFONNE            
062600*    A ZERO (MAXIMUM THEORIQUE DE PENALITE ICI : 35 POINTS).              
062700     COMPUTE WS-CORR-SCORE = 100 - WS-PENALTY.                            
062800     IF WS-CORR-SCORE < 0                                                 
062900        MOVE 0 TO WS-CORR-SCORE                                           
063000     END-IF.                                                              
063100 2000-CORRECTIVE-CHECK-END.                                               
063200     EXIT.                                                                
063300                                                                          
063400*-----------------------------------------------------------*             
063500* CE PARAGRAPHE EST VOLONTAIREMENT COURT -- TOUTE LA          *           
063600* COMPLEXITE DU JUGEMENT EST DEJA DANS LES SCORES CALCULES     *          
063700* PAR 1000 ET 2000.  IL NE RESTE ICI QU'A COMPARER DEUX        *          
063800* NOMBRES ET A PERMUTER QUATRE CHAMPS -- RESISTER A LA         *          
063900* TENTATION D'AJOUTER DE LA LOGIQUE METIER SUPPLEMENTAIRE      *          
064000* DANS CE PARAGRAPHE; ELLE APPARTIENT A 1000 OU 2000.          *          
064100*-----------------------------------------------------------*             
064200* 3000 - CHOIX DU DECOMPTE PRIMAIRE ET SECONDAIRE            *            
064300*        LE DECOMPTE AU SCORE LE PLUS HAUT DEVIENT PRIMAIRE; *            
064400*        A EGALITE, L'IMPULSIF EST PREFERE (TEST >=) CAR IL   *           
064500*        EST LE PLUS INFORMATIF POUR LE PLANIFICATEUR         *           
064600*        (EWPLAN01) EN AVAL.                                  *           
064700*-----------------------------------------------------------*             
064800 3000-PICK-PRIMARY-START.                                                 
064900     IF WS-IMPULSE-SCORE >= WS-CORR-SCORE                                 
065000        MOVE 'IMPULSE   ' TO LK-PRI-TYPE                                  
065100        MOVE WS-IMPULSE-SCORE TO LK-PRI-SCORE                             
065200        MOVE 'CORRECTIVE' TO LK-ALT-TYPE                                  
065300        MOVE WS-CORR-SCORE TO LK-ALT-SCORE                                
065400     ELSE                                                                 
065500        MOVE 'CORRECTIVE' TO LK-PRI-TYPE                                  
065600        MOVE WS-CORR-SCORE TO LK-PRI-SCORE                                
065700        MOVE 'IMPULSE   ' TO LK-ALT-TYPE                                  
065800        MOVE WS-IMPULSE-SCORE TO LK-ALT-SCORE                             
065900     END-IF.                                                              
066000 3000-PICK-PRIMARY-END.                                                   
066100     EXIT.                                                                
066200                                                                          
066300*-----------------------------------------------------------*             
066400* NOTE SUR L'ORDRE DES OPERATIONS EN 3000/4000 -- LE CHOIX DU  *          
066500* PRIMAIRE (3000) EST TOUJOURS FAIT *AVANT* L'ETIQUETAGE       *          
066600* (4000), ET NON L'INVERSE, CAR 4000 A BESOIN DE CONNAITRE LE  *          
066700* TYPE DU PRIMAIRE (LK-PRI-TYPE) POUR SAVOIR LAQUELLE DES DEUX *          
066800* TABLES (EWPRI-LABELS OU EWALT-LABELS) RECEVRA LE DECOMPTE    *          
066900* IMPULSIF ET LAQUELLE RECEVRA LE CORRECTIF.  INVERSER L'ORDRE *          
067000* DES DEUX PERFORM EN 0000-MAIN-START CASSERAIT SILENCIEUSEMENT*          
067100* L'ETIQUETAGE SANS AUCUNE ERREUR DE COMPILATION.              *          
067200*-----------------------------------------------------------*             
067300* 4000 - ETIQUETAGE DES VAGUES DU DECOMPTE PRIMAIRE/ALTERNE *             
067400*        LES DEUX TABLES D'ETIQUETTES (PRI ET ALT) SONT      *            
067500*        TOUJOURS REMPLIES INTEGRALEMENT -- L'IMPULSIF DANS  *            
067600*        EWPRI-LABELS OU EWALT-LABELS SELON LE CAS, IDEM      *           
067700*        POUR LE CORRECTIF -- PUIS LES COMPTEURS SONT         *           
067800*        AJUSTES SELON LEQUEL DES DEUX EST LE PRIMAIRE.       *           
067900*-----------------------------------------------------------*             
068000 4000-BUILD-LABELS-START.                                                 
068100     IF LK-PRI-TYPE = 'IMPULSE   '                                        
068200        PERFORM 4100-LABEL-IMPULSE-START                                  
068300                           THRU 4100-LABEL-IMPULSE-END                    
068400           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5                        
068500        MOVE 3 TO EWALT-COUNT                                             
068600        PERFORM 4200-LABEL-ABC-START THRU 4200-LABEL-ABC-END              
068700           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 3                        
068800     ELSE                                                                 
068900        MOVE 5 TO EWPRI-COUNT                                             
069000        PERFORM 4100-LABEL-IMPULSE-START                                  
069100                           THRU 4100-LABEL-IMPULSE-END                    
069200           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5                        
069300        MOVE 3 TO EWALT-COUNT                                             
069400        PERFORM 4200-LABEL-ABC-START THRU 4200-LABEL-ABC-END              
069500           VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 3                        
069600     END-IF.                                                              
069700*    LA TABLE NON CHOISIE COMME PRIMAIRE EST RECALCULEE PAR-              
069800*    DESSUS CI-HAUT DANS LE MEME ORDRE ; ON REPLACE LES BONS              
069900*    COMPTEURS SELON LE DECOMPTE RETENU COMME PRIMAIRE.                   
070000     IF LK-PRI-TYPE = 'IMPULSE   '                                        
070100        MOVE 5 TO EWPRI-COUNT                                             
070200     ELSE                                                                 
070300        MOVE 3 TO EWPRI-COUNT                                             
070400     END-IF.                                                              
070500 4000-BUILD-LABELS-END.                                                   
070600     EXIT.                                                                
070700                                                                          
070800*-----------------------------------------------------------*             
070900* 4100 ET 4200 UTILISENT WS-I COMME INDICE RELATIF (1 A 5 OU  *           
071000* 1 A 3), JAMAIS COMME INDICE ABSOLU DANS EWPVT-PIVOT-TABLE -- *          
071100* LA CONVERSION EN INDICE ABSOLU (WS-L - 5 + WS-I OU WS-L - 3  *          
071200* + WS-I) SE FAIT A CHAQUE APPEL.  CECI EVITE DE DEVOIR        *          
071300* RECALCULER UN DEUXIEME COMPTEUR DE BOUCLE POUR LA TABLE      *          
071400* SOURCE ET LA TABLE DESTINATION.                              *          
071500*-----------------------------------------------------------*             
071600* 4100 - ETIQUETTE UNE VAGUE DU DECOMPTE IMPULSIF (1 A 5),   *            
071700*        TOUJOURS PRISE PARMI LES 5 DERNIERS PIVOTS VALIDES. *            
071800*-----------------------------------------------------------*             
071900 4100-LABEL-IMPULSE-START.                                                
072000     MOVE EWPVT-INDEX(WS-L - 5 + WS-I) TO EWPRI-INDEX(WS-I).              
072100     MOVE EWPVT-PRICE(WS-L - 5 + WS-I) TO EWPRI-PRICE(WS-I).              
072200     EVALUATE WS-I                                                        
072300        WHEN 1 MOVE '1' TO EWPRI-WAVE(WS-I)                               
072400        WHEN 2 MOVE '2' TO EWPRI-WAVE(WS-I)                               
072500        WHEN 3 MOVE '3' TO EWPRI-WAVE(WS-I)                               
072600        WHEN 4 MOVE '4' TO EWPRI-WAVE(WS-I)                               
072700        WHEN 5 MOVE '5' TO EWPRI-WAVE(WS-I)                               
072800     END-EVALUATE.                                                        
072900 4100-LABEL-IMPULSE-END.                                                  
073000     EXIT.                                                                
073100                                                                          
073200*-----------------------------------------------------------*             
073300* 4200 - ETIQUETTE UNE VAGUE DU DECOMPTE CORRECTIF (A, B, C),*            
073400*        TOUJOURS PRISE PARMI LES 3 DERNIERS PIVOTS VALIDES. *            
073500*-----------------------------------------------------------*             
073600 4200-LABEL-ABC-START.                                                    
073700     MOVE EWPVT-INDEX(WS-L - 3 + WS-I) TO EWALT-INDEX(WS-I).              
073800     MOVE EWPVT-PRICE(WS-L - 3 + WS-I) TO EWALT-PRICE(WS-I).              
073900     EVALUATE WS-I                                                        
074000        WHEN 1 MOVE 'A' TO EWALT-WAVE(WS-I)                               
074100        WHEN 2 MOVE 'B' TO EWALT-WAVE(WS-I)                               
074200        WHEN 3 MOVE 'C' TO EWALT-WAVE(WS-I)                               
074300     END-EVALUATE.                                                        
074400 4200-LABEL-ABC-END.                                                      
074500     EXIT.                                                                
074600                                                                          
074700*-----------------------------------------------------------*             
074800* POURQUOI UN NIVEAU D'INVALIDATION -- LA DEMANDE AN-1098 A    *  AN1098  
074900* ETE FORMULEE PAR LE SERVICE PLACEMENT APRES QU'UN GESTION-   *  AN1098  
075000* NAIRE AIT CONTINUE A TRAITER UN TITRE COMME "EN VAGUE 3"     *  AN1098  
075100* ALORS QUE LE COURS AVAIT DEJA FRANCHI LE DEBUT DE LA VAGUE 1,*  AN1098  
075200* CE QUI INVALIDE LE DECOMPTE SELON LA REGLE 3 DE 1000 MEME.   *  AN1098  
075300* LE NIVEAU D'INVALIDATION DONNE AU LECTEUR DU RAPPORT UN PRIX *  AN1098  
075400* PRECIS A SURVEILLER : SI LE COURS LE FRANCHIT, LE DECOMPTE   *  AN1098  
075500* PRIMAIRE ACTUEL N'EST PLUS DEFENDABLE ET DOIT ETRE REVISE A  *  AN1098  
075600* LA PROCHAINE PASSE DU BALAYEUR (EWSCAN01).                   *  AN1098  
075700*-----------------------------------------------------------*             
075800* 5000 - NIVEAU D'INVALIDATION DU DECOMPTE PRIMAIRE         *     AN1098  
075900*        AN-1098 - DONNE AU PLANIFICATEUR (EWPLAN01) ET AU   *    AN1098  
076000*        RAPPORT UN PRIX DE REFERENCE AU-DELA DUQUEL LE       *   AN1098  
076100*        DECOMPTE PRIMAIRE RETENU CI-DESSUS SERAIT INVALIDE   *   AN1098  
076200*        PAR LES REGLES MEMES DU MODELE D'ELLIOTT.            *   AN1098  
076300*-----------------------------------------------------------*             
076400 5000-INVALIDATION-START.                                                 
076500*    DECOMPTE IMPULSIF AVEC AU MOINS LA VAGUE 1 CONNUE (4                 
076600*    ETIQUETTES OU PLUS) : L'INVALIDATION EST LE DEBUT DE LA              
076700*    VAGUE 1, SOIT LE PIVOT JUSTE AVANT LES 5 DE EWPRI-LABELS.            
076800     IF LK-PRI-TYPE = 'IMPULSE   ' AND EWPRI-COUNT >= 4                   
076900        IF WS-L - 5 >= 1                                                  
077000           MOVE EWPVT-PRICE(WS-L - 5) TO WS-ASTART                        
077100           MOVE EWPRI-PRICE(1) TO LK-INVAL-PRICE                          
077200           IF LK-INVAL-PRICE > WS-ASTART                                  
077300              MOVE 'BELOW WAVE 1 START (WAVE 1 HIGH)       '              
077400                 TO LK-INVAL-REASON                                       
077500           ELSE                                                           
077600              MOVE 'ABOVE WAVE 1 START (WAVE 1 LOW)        '              
077700                 TO LK-INVAL-REASON                                       
077800           END-IF                                                         
077900        ELSE                                                              
078000*          PAS DE PIVOT ANTERIEUR A LA VAGUE 1 DANS LA TABLE              
078100*          (TITRE AVEC PEU D'HISTORIQUE) -- ON SE REPLIE SUR              
078200*          LE NIVEAU DE REPLI DE 5900-FALLBACK-INVAL-START.               
078300           PERFORM 5900-FALLBACK-INVAL-START                              
078400                              THRU 5900-FALLBACK-INVAL-END                
078500        END-IF                                                            
078600     ELSE                                                                 
078700*       DECOMPTE CORRECTIF AVEC AU MOINS LA VAGUE A CONNUE (2             
078800*       ETIQUETTES OU PLUS) : L'INVALIDATION EST LE DEBUT DE              
078900*       LA VAGUE A.                                                       
079000        IF LK-PRI-TYPE = 'CORRECTIVE' AND EWPRI-COUNT >= 2                
079100           IF WS-L - 3 >= 1                                               
079200              MOVE EWPVT-PRICE(WS-L - 3) TO WS-ASTART                     
079300              MOVE WS-ASTART TO LK-INVAL-PRICE                            
079400              IF EWPRI-PRICE(1) > WS-ASTART                               
079500                 MOVE 'BELOW WAVE A START                     '           
079600                    TO LK-INVAL-REASON                                    
079700              ELSE                                                        
079800                 MOVE 'ABOVE WAVE A START                     '           
079900                    TO LK-INVAL-REASON                                    
080000              END-IF                                                      
080100           ELSE                                                           
080200              PERFORM 5900-FALLBACK-INVAL-START                           
080300                                 THRU 5900-FALLBACK-INVAL-END             
080400           END-IF                                                         
080500        ELSE                                                              
080600*          NI IMPULSIF NI CORRECTIF AVEC ASSEZ D'ETIQUETTES --            
080700*          CAS THEORIQUE, GARDE PAR PRUDENCE DEPUIS AN-1098.      AN1098  
080800           PERFORM 5900-FALLBACK-INVAL-START                              
080900                              THRU 5900-FALLBACK-INVAL-END                
081000        END-IF                                                            
081100     END-IF.                                                              
081200*    WS-ASTART EST REUTILISE ICI COMME SIMPLE REGISTRE DE TRAVAIL         
081300*    POUR LE PRIX DE DEBUT DE VAGUE A OU 1 -- IL N'A PLUS DE LIEN         
081400*    AVEC SA SIGNIFICATION D'ORIGINE ("DEBUT DE LA VAGUE A") DE           
081500*    2000-CORRECTIVE-CHECK-START UNE FOIS QUE CE PARAGRAPHE               
081600*    S'EXECUTE, PUISQUE 2000 A DEJA TERMINE SON TRAVAIL QUAND             
081700*    0000-MAIN-START APPELLE 5000.                                        
081800 5000-INVALIDATION-END.                                                   
081900     EXIT.                                                                
082000                                                                          
082100*-----------------------------------------------------------*             
082200* 5900 - NIVEAU D'INVALIDATION DE REPLI : L'EXTREME COURANT  *            
082300*        LUI-MEME, QUAND AUCUN PIVOT DE DEBUT DE VAGUE N'EST  *           
082400*        DISPONIBLE DANS LA TABLE.                           *            
082500*-----------------------------------------------------------*             
082600 5900-FALLBACK-INVAL-START.                                               
082700     MOVE EWPVT-PRICE(WS-L) TO LK-INVAL-PRICE.                            
082800     MOVE 'PATTERN INVALIDATION AT CURRENT EXTREME'                       
082900        TO LK-INVAL-REASON.                                               
083000 5900-FALLBACK-INVAL-END.                                                 
083100     EXIT.                                                                
083200                                                                          
083300*-----------------------------------------------------------*             
083400* AN-0981 - HISTORIQUE DE LA REVUE AN 2000 DE CE PARAGRAPHE : *   AN0981  
083500* LE CHAMP LK-PRI-SUMMARY ETAIT A L'ORIGINE PIC X(40) ET NE    *  AN0981  
083600* POUVAIT CONTENIR LE SCORE EDITE EN FIN DE PHRASE; IL A ETE   *  AN0981  
083700* PORTE A PIC X(60) EN MEME TEMPS QUE LA REVUE DES DATES DE    *  AN0981  
083800* SIECLE -- LES DEUX CHANGEMENTS SONT SANS RAPPORT LOGIQUE     *  AN0981  
083900* MAIS ONT ETE LIVRES SOUS LE MEME BON DE TRAVAIL.             *  AN0981  
084000*    LES DEUX CHAMPS AUXILIAIRES CI-DESSUS (LES VALUES A ZERO DE  AN0981  
084100*    WS-ASTART/AEND/BEND APRES LEUR DERNIER USAGE EN 5000) NE     AN0981  
084200*    SONT PAS REMIS A ZERO PAR CE PROGRAMME -- ILS RESTENT A LA   AN0981  
084300*    VALEUR DU DERNIER TITRE TRAITE JUSQU'AU PROCHAIN APPEL, SANS AN0981  
084400*    CONSEQUENCE PUISQU'ILS SONT TOUJOURS REAFFECTES AVANT LECTUREAN0981  
084500*-----------------------------------------------------------*             
084600* 6000 - TEXTE SOMMAIRE DU DECOMPTE PRIMAIRE                *     AN0981  
084700*        CONSTRUIT LA PHRASE D'UNE LIGNE (PIC X(60)) QUE LE  *    AN0981  
084800*        RAPPORT D'ANALYSE (EWRPT01) IMPRIME TELLE QUELLE --  *   AN0981  
084900*        AUCUNE LOGIQUE SUPPLEMENTAIRE N'EST NECESSAIRE COTE  *   AN0981  
085000*        RAPPORT, CE PROGRAMME PORTE TOUTE LA TRADUCTION EN   *   AN0981  
085100*        TEXTE LISIBLE DES SCORES ET DU SENS DU DECOMPTE.     *   AN0981  
085200*-----------------------------------------------------------*             
085300 6000-SUMMARY-TEXT-START.                                                 
085400     MOVE LK-PRI-SCORE TO WS-SCORE-EDIT.                                  
085500     IF LK-PRI-TYPE = 'IMPULSE   '                                        
085600*       SENS DEDUIT DE LA VAGUE 5 PAR RAPPORT A LA VAGUE 1                
085700*       (PLUTOT QUE DE WS-UPTREND-SW, QUI NE REFLETE QUE LE               
085800*       SENS DE LA VAGUE 2 -- LES DEUX COINCIDENT SAUF DANS               
085900*       UN DECOMPTE INVALIDE PAR LA REGLE 3 DE 1000).                     
086000        IF EWPRI-PRICE(5) > EWPRI-PRICE(1)                                
086100           MOVE 'UPWARD  ' TO WS-SENS-TXT                                 
086200        ELSE                                                              
086300           MOVE 'DOWNWARD' TO WS-SENS-TXT                                 
086400        END-IF                                                            
086500*       QUALIFICATIF BASE SUR LE SCORE FIBONACCI (PAS LE SCORE            
086600*       IMPULSIF COMBINE) : C'EST LA CONFORMITE AUX RATIOS QUI            
086700*       INTERESSE LE LECTEUR DU RAPPORT, LES REGLES STRICTES              
086800*       ETANT DEJA REFLETEES DANS LE FAIT MEME QUE CE DECOMPTE            
086900*       AIT ETE RETENU COMME PRIMAIRE.                                    
087000        IF WS-FIB-SCORE >= 80                                             
087100           MOVE 'STRONG' TO WS-QUALIF                                     
087200        ELSE                                                              
087300           IF WS-FIB-SCORE >= 60                                          
087400              MOVE 'MODERATE' TO WS-QUALIF                                
087500           ELSE                                                           
087600              MOVE 'WEAK' TO WS-QUALIF                                    
087700           END-IF                                                         
087800        END-IF                                                            
087900        STRING '5-WAVE ' WS-SENS-TXT ' IMPULSE - '                        
088000           WS-QUALIF DELIMITED BY SPACE                                   
088100           ' FIBONACCI CONFORMANCE (SCORE '                               
088200           WS-SCORE-EDIT DELIMITED BY SIZE ')' DELIMITED BY SIZE          
088300           INTO LK-PRI-SUMMARY                                            
088400     ELSE                                                                 
088500*       DECOMPTE CORRECTIF : SENS DEDUIT DE LA VAGUE C PAR                
088600*       RAPPORT AU DEBUT DE LA VAGUE A.                                   
088700        IF EWPRI-PRICE(3) > EWPRI-PRICE(1)                                
088800           MOVE 'UPWARD  ' TO WS-SENS-TXT                                 
088900        ELSE                                                              
089000           MOVE 'DOWNWARD' TO WS-SENS-TXT                                 
089100        END-IF                                                            
089200*       QUALIFICATIF BASE SUR LE SCORE CORRECTIF LUI-MEME --              
089300*       IL N'Y A PAS DE SCORE FIBONACCI DISTINCT POUR L'A-B-C.            
089400        IF LK-PRI-SCORE >= 70                                             
089500           MOVE 'GOOD' TO WS-QUALIF                                       
089600        ELSE                                                              
089700           MOVE 'IRREGULAR' TO WS-QUALIF                                  
089800        END-IF                                                            
089900        STRING '3-WAVE ' WS-SENS-TXT ' CORRECTIVE ABC - '                 
090000           WS-QUALIF DELIMITED BY SPACE                                   
090100           ' (SCORE ' WS-SCORE-EDIT DELIMITED BY SIZE ')'                 
090200           DELIMITED BY SIZE INTO LK-PRI-SUMMARY                          
090300     END-IF.                                                              
090400 6000-SUMMARY-TEXT-END.                                                   
090500     EXIT.                                                                
090600                                                                          
090700*-----------------------------------------------------------*             
090800* 9100 - DIFFERENCE ABSOLUE (WS-ABS-A MOINS WS-ABS-B)        *            
090900*        AN-0981 - REMPLACE L'USAGE DE FUNCTION ABS, NON     *    AN0981  
091000*        DISPONIBLE SUR LE COMPILATEUR DE PRODUCTION.        *    AN0981  
091100*        MEME PATRON QUE DANS EWZIGZAG, EWFIBLVL ET EWPLAN01; *   AN0981  
091200*        APPELE ICI A CHAQUE CALCUL DE LONGUEUR DE VAGUE.     *   AN0981  
091300*-----------------------------------------------------------*             
091400 9100-ABS-DIFF-START.                                                     
091500     COMPUTE WS-ABS-RESULT = WS-ABS-A - WS-ABS-B.                         
091600     IF WS-ABS-RESULT < 0                                                 
091700        COMPUTE WS-ABS-RESULT = WS-ABS-RESULT * -1                        
091800     END-IF.                                                              
091900 9100-ABS-DIFF-END.                                                       
092000     EXIT.                                                                
092100                                                                          
092200*-----------------------------------------------------------*             
092300* RAPPEL SUR LES REDEFINES DE DEPANNAGE (WS-B-RETRACE-DMP,     *          
092400* WS-CA-RATIO-DMP) -- AUCUN PARAGRAPHE DE CE PROGRAMME NE LES  *          
092500* DEPLACE NI NE LES IMPRIME ACTUELLEMENT.  ILS SONT RESERVES   *          
092600* AU PROCHAIN PROGRAMMEUR QUI DEVRA TRACER UN CAS DE RATIO     *          
092700* CORRECTIF SUSPECT SANS RECOMPILER AVEC UN DISPLAY NUMERIQUE  *          
092800* (LES ZONES SIGNEES S'AFFICHENT MAL EN DISPLAY DIRECT SUR     *          
092900* CERTAINS TERMINAUX DU SERVICE).                              *          
093000*-----------------------------------------------------------*             
093100* FIN DU PROGRAMME EWWAVES.  TOUT AJOUT D'UN TROISIEME       *            
093200* DECOMPTE (PAR EXEMPLE UN TRIANGLE OU UN DOUBLE TROIS) DOIT  *           
093300* ETENDRE LA LOGIQUE DE 3000 POUR COMPARER TROIS SCORES, PAS  *           
093400* SEULEMENT DEUX -- NE PAS SE CONTENTER D'AJOUTER UN AUTRE    *           
093500* CHAMP LK-ALT2-xxx SANS REVOIR 3000 ET 4000 EN ENTIER.       *           
093600*-----------------------------------------------------------*             
